000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    HISTPLAN.
000030       AUTHOR.        R TORREZ VEGA.
000040       INSTALLATION.  COOPERATIVA FINANCIERA EL PROGRESO LTDA.
000050                      DEPARTAMENTO DE SISTEMAS.
000060       DATE-WRITTEN.  14/06/1991.
000070       DATE-COMPILED.
000080       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS SOLAMENTE.
000090
000100*****************************************************************
000110*                                                               *
000120*  HISTPLAN  -  RECONSTRUCCION DE SALDOS HISTORICOS Y           *
000130*                PROYECCION DE PLANES DE PAGO SOBRE EL          *
000140*                HISTORICO DE MOVIMIENTOS DE LOS ASOCIADOS.     *
000150*                                                               *
000160*  A PARTIR DEL SALDO ACTUAL DE CADA CUENTA (ARCHIVO ACCOUNTS)  *
000170*  Y DE SU BITACORA DE MOVIMIENTOS (ARCHIVO TRANSACTIONS, EN    *
000180*  MILESIMAS DE PESO), ESTE PROGRAMA RECONSTRUYE EL SALDO DE    *
000190*  FIN DE MES DE CADA CUENTA PARA LOS ULTIMOS "N" MESES, ESTIMA *
000200*  EL INTERES Y EL ABONO A CAPITAL DE CADA MES, Y VUELVE A      *
000210*  CORRER EL SIMULADOR DE PLAN DE PAGO (VER PAYPLAN.CBL) SOBRE  *
000220*  CADA MES RECONSTRUIDO PARA PROYECTAR CUANTO FALTABA PARA     *
000230*  SALDAR LAS DEUDAS DESDE ESE PUNTO EN EL TIEMPO.              *
000240*                                                               *
000250*  COMO ESTE TALLER NO USA CALL NI COPY, EL ASIGNADOR DE PAGOS  *
000260*  Y EL ORDENAMIENTO DE CUENTAS (VER PAYPLAN.CBL, PARRAFOS      *
000270*  3100/3300) SE REPITEN AQUI EN LOS PARRAFOS 4300 EN ADELANTE, *
000280*  EN VERSION RESUMIDA (NO SE GRABA DETALLE POR CUENTA, SOLO    *
000290*  LOS TOTALES QUE NECESITA LA FOTOGRAFIA MENSUAL).             *
000300*                                                               *
000310*  SALIDAS: WORK-SNAPSHOTS (PARA SNPSTORE) Y WORK-PAYHIST       *
000320*  (PARA PAYHSTORE).                                            *
000330*                                                               *
000340*****************************************************************
000350
000360* BITACORA DE CAMBIOS
000370*-----------------------------------------------------------------
000380* FECHA      QUIEN   TICKET      DESCRIPCION
000390*-----------------------------------------------------------------
000400* 14/06/91   RTV     SIS-0156    VERSION INICIAL: RECONSTRUCCION  SIS-0156
000410*                                DE SALDOS (U6) SOLAMENTE.
000420* 03/09/91   RTV     SIS-0161    SE AGREGA LA ESTIMACION DE PAGO  SIS-0161
000430*                                E INTERES POR MES (U7).
000440* 30/11/92   JFR     SIS-0179    SE AGREGA LA PROYECCION DE PLAN  SIS-0179
000450*                                POR MES RECONSTRUIDO (U8) Y EL
000460*                                ARCHIVO WORK-SNAPSHOTS.
000470* 21/02/94   SVG     SIS-0202    SE ESTANDARIZA EL REDONDEO A DOS SIS-0202
000480*                                DECIMALES EN TODOS LOS COMPUTE.
000490* 07/07/95   SVG     SIS-0216    CORRECCION: EL CALCULO DE ANIO   SIS-0216
000500*                                BISIESTO NO CONSIDERABA LOS
000510*                                SECULARES (1900 NO ES BISIESTO).
000520* 15/09/95   SVG     SIS-0220    SE AUMENTA LA TABLA DE CUENTAS   SIS-0220
000530*                                HISTORICAS DE 40 A 100 Y LA DE
000540*                                MOVIMIENTOS POR CUENTA A 2000.
000550* 03/05/97   PQR     SIS-0245    SE AGREGA EL TOPE DE 1200 MESES  SIS-0245
000560*                                EN LA PROYECCION PARA EVITAR UN
000570*                                CICLO SIN FIN CUANDO EL PLAN NO
000580*                                CONVERGE (SE SALTA LA FOTO CON
000590*                                AVISO).
000600* 11/12/98   PQR     SIS-0262    REVISION Y2K - EL CALCULO DE MES SIS-0262
000610*                                DESTINO YA TRABAJABA CON ANIO DE
000620*                                CUATRO DIGITOS; SE AGREGA EL
000630*                                CASO 2000 A LA PRUEBA DE ANIO
000640*                                BISIESTO (SIS-0216).
000645* 22/05/01   LMH     SIS-0271    LOS DEFECTOS DE TASA/MINIMO DE   SIS-0271
000646*                                U8 (0.20 / 0.025) NO SE APLICABAN
000647*                                NUNCA PORQUE 4150 VOLVIA A
000648*                                ENCONTRAR LA MISMA CUENTA QUE YA
000649*                                HABIA PASADO POR 2200. AHORA 4150
000650*                                APLICA EL DEFECTO CUANDO LA CUENTA
000651*                                SI TIENE REGISTRO EN ACCOUNTS PERO
000652*                                QUEDO CARGADA CON TASA Y MINIMO EN
000653*                                CERO (CUENTA AUN SIN CONFIGURAR
000654*                                POR EL ASESOR FINANCIERO).
000655*-----------------------------------------------------------------
000660
000670       ENVIRONMENT DIVISION.
000680       CONFIGURATION SECTION.
000690       SPECIAL-NAMES.
000700           C01 IS TOP-OF-FORM.
000710
000720       INPUT-OUTPUT SECTION.
000730       FILE-CONTROL.
000740           SELECT PARM-FILE ASSIGN TO PARMHIST
000750               ORGANIZATION IS LINE SEQUENTIAL
000760               FILE STATUS IS W-FS-PARM.
000770
000780           SELECT ACCOUNTS ASSIGN TO ACCOUNTS
000790               ORGANIZATION IS LINE SEQUENTIAL
000800               FILE STATUS IS W-FS-CTAS.
000810
000820           SELECT TRANSACTIONS ASSIGN TO TRANSACT
000830               ORGANIZATION IS LINE SEQUENTIAL
000840               FILE STATUS IS W-FS-TRX.
000850
000860           SELECT WORK-SNAPSHOTS ASSIGN TO WORKSNAP
000870               ORGANIZATION IS LINE SEQUENTIAL
000880               FILE STATUS IS W-FS-SNAP.
000890
000900           SELECT WORK-PAYHIST ASSIGN TO WORKPHST
000910               ORGANIZATION IS LINE SEQUENTIAL
000920               FILE STATUS IS W-FS-PHST.
000930
000940       DATA DIVISION.
000950       FILE SECTION.
000960       FD  PARM-FILE
000970           LABEL RECORD IS STANDARD.
000980       01  PARM-FILE-REG.
000990           05 PH-ESTRATEGIA          PIC X(16).
001000           05 PH-RUN-DATE            PIC X(10).
001010           05 PH-NUM-MONTHS          PIC 9(3).
001020           05 PH-SNOWBALL-INI        PIC S9(7)V99.
001030           05 PH-SNOWBALL-INC        PIC S9(5)V99.
001040           05 FILLER                 PIC X(30).
001050
001060       FD  ACCOUNTS
001070           LABEL RECORD IS STANDARD.
001080       01  CTA-REG-ASOC.
001090           05 CTA-A-NOMBRE           PIC X(20).
001100           05 CTA-A-TASA             PIC S9(1)V9(5).
001110           05 CTA-A-SALDO            PIC S9(7)V99.
001120           05 CTA-A-MINIMO           PIC S9(5)V99.
001130           05 FILLER                 PIC X(08).
001140
001150       FD  TRANSACTIONS
001160           LABEL RECORD IS STANDARD.
001170       01  TRX-REG.
001180           05 TRX-NOMBRE             PIC X(20).
001190           05 TRX-FECHA              PIC X(10).
001200           05 TRX-IMPORTE            PIC S9(9).
001210           05 FILLER                 PIC X(11).
001220
001230       FD  WORK-SNAPSHOTS
001240           LABEL RECORD IS STANDARD.
001250       01  SNA-REG.
001260           05 SNA-MES                PIC X(7).
001270           05 SNA-FECHA              PIC X(10).
001280           05 SNA-SALDO-TOTAL        PIC S9(9)V99.
001290           05 SNA-MESES-PAGO         PIC S9(4).
001300           05 SNA-FECHA-LIBRE        PIC X(10).
001310           05 SNA-TOTAL-PAGOS        PIC S9(9)V99.
001320           05 SNA-TOTAL-INTERES      PIC S9(9)V99.
001330           05 SNA-SNOWBALL-MONTO     PIC S9(7)V99.
001340           05 SNA-SNOWBALL-INC       PIC S9(5)V99.
001350           05 SNA-ESTRATEGIA         PIC X(16).
001360           05 SNA-NUM-CUENTAS        PIC S9(3).
001370           05 SNA-ORIGEN             PIC X(13).
001380           05 FILLER                 PIC X(12).
001390
001400* EST-TIPO-REG DISTINGUE EL DETALLE (UNA ESTIMACION POR CUENTA Y
001410* MES) DEL REGISTRO DE TOTALES QUE SE GRABA AL FINAL (VER
001420* 9000-FINAL), IGUAL QUE WP-TIPO-REG EN PAYPLAN.CBL.
001430       FD  WORK-PAYHIST
001440           LABEL RECORD IS STANDARD.
001450       01  EST-REG.
001460           05 EST-TIPO-REG           PIC X(1).
001470               88 EST-ES-DETALLE     VALUE "1".
001480               88 EST-ES-TOTAL       VALUE "9".
001490           05 EST-FECHA              PIC X(10).
001500           05 EST-CUENTA             PIC X(20).
001510           05 EST-CAMBIO-SALDO       PIC S9(7)V99.
001520           05 EST-INTERES            PIC S9(7)V99.
001530           05 EST-PRINCIPAL          PIC S9(7)V99.
001540           05 EST-PAGO-TOTAL         PIC S9(7)V99.
001550           05 EST-SNOWBALL           PIC S9(7)V99.
001560           05 FILLER                 PIC X(19).
001570       01  EST-REG-TOTALES REDEFINES EST-REG.
001580           05 ETR-TIPO-REG           PIC X(1).
001590           05 ETR-CANT-REGISTROS     PIC S9(7).
001600           05 FILLER                 PIC X(87).
001610
001620       WORKING-STORAGE SECTION.
001630       77  W-FS-PARM                PIC X(2) VALUE SPACES.
001640       77  W-FS-CTAS                PIC X(2) VALUE SPACES.
001650       77  W-FS-TRX                 PIC X(2) VALUE SPACES.
001660       77  W-FS-SNAP                PIC X(2) VALUE SPACES.
001670       77  W-FS-PHST                PIC X(2) VALUE SPACES.
001680
001690       01  W-SWITCHES.
001700           05 W-EOF-TRX             PIC X(1) VALUE "N".
001710               88 FIN-TRX            VALUE "S".
001720           05 W-CFG-ENCONTRADO      PIC X(1) VALUE "N".
001730               88 CFG-ENCONTRADA     VALUE "S".
001740           05 W-GRUPO-VALIDO        PIC X(1) VALUE "N".
001750               88 GRUPO-ES-VALIDO    VALUE "S".
001760           05 W-SNP-FALLO           PIC X(1) VALUE "N".
001770               88 SNP-FALLA          VALUE "S".
001780
001790           05 FILLER                 PIC X(01) VALUE SPACES.
001800       01  W-PARAMETROS.
001810           05 W-ESTRATEGIA          PIC X(16).
001820               88 ESTR-SALDO-BAJO    VALUE "LOWEST_BALANCE  ".
001830               88 ESTR-TASA-INTERES  VALUE "INTEREST_RATE   ".
001840               88 ESTR-INTELIGENTE   VALUE "SMART           ".
001850           05 W-NUM-MESES-PARM      PIC 9(3).
001860           05 W-SNOWBALL-INI        PIC S9(7)V99.
001870           05 W-SNOWBALL-INC        PIC S9(5)V99.
001880           05 W-RUN-FECHA           PIC X(10).
001890           05 W-RUN-FECHA-DESGLOSE REDEFINES W-RUN-FECHA.
001900               10 W-RF-ANIO         PIC 9(4).
001910               10 FILLER             PIC X(1).
001920               10 W-RF-MES          PIC 9(2).
001930               10 FILLER             PIC X(1).
001940               10 W-RF-DIA          PIC 9(2).
001950           05 W-RUN-ANIO            PIC 9(4).
001960           05 W-RUN-MES             PIC 9(2).
001970           05 W-RUN-DIA             PIC 9(2).
001980
001990* TABLA DE CONFIGURACION DE CUENTAS (TASA/MINIMO/SALDO ACTUAL),
002000* CARGADA UNA SOLA VEZ DESDE EL ARCHIVO ACCOUNTS.
002010       77  W-NUM-CONFIG             PIC S9(3) COMP VALUE ZERO.
002020       01  W-CONFIG-CUENTAS.
002030           05 W-CFG-ENTRADA OCCURS 200 TIMES.
002040               10 CFG-NOMBRE         PIC X(20).
002050               10 CFG-TASA           PIC S9(1)V9(5).
002060               10 CFG-SALDO          PIC S9(7)V99.
002070               10 CFG-MINIMO         PIC S9(5)V99.
002080
002090* CALENDARIO DE MESES A RECONSTRUIR, ARMADO UNA SOLA VEZ.
002100* INDICE 1 = MES MAS ANTIGUO (NUM-MONTHS MESES ANTES DE LA
002110* FECHA DE CORRIDA); INDICE W-NUM-CAL = MES DE LA CORRIDA.
002120           05 FILLER              PIC X(01) VALUE SPACES.
002130       77  W-NUM-CAL                PIC S9(3) COMP VALUE ZERO.
002140       01  W-CALENDARIO.
002150           05 W-CAL-ENTRADA OCCURS 61 TIMES.
002160               10 CM-ANIO            PIC 9(4).
002170               10 CM-MES             PIC 9(2).
002180               10 CM-FECHA           PIC X(10).
002190               10 CM-FECHA-ULT       PIC X(10).
002200
002210* TABLA DE DIAS POR MES (SE AJUSTA FEBRERO EN BISIESTO).
002220           05 FILLER              PIC X(01) VALUE SPACES.
002230       01  W-DIAS-POR-MES-INI.
002240           05 FILLER                 PIC 9(2) VALUE 31.
002250           05 FILLER                 PIC 9(2) VALUE 28.
002260           05 FILLER                 PIC 9(2) VALUE 31.
002270           05 FILLER                 PIC 9(2) VALUE 30.
002280           05 FILLER                 PIC 9(2) VALUE 31.
002290           05 FILLER                 PIC 9(2) VALUE 30.
002300           05 FILLER                 PIC 9(2) VALUE 31.
002310           05 FILLER                 PIC 9(2) VALUE 31.
002320           05 FILLER                 PIC 9(2) VALUE 30.
002330           05 FILLER                 PIC 9(2) VALUE 31.
002340           05 FILLER                 PIC 9(2) VALUE 30.
002350           05 FILLER                 PIC 9(2) VALUE 31.
002360       01  W-DIAS-POR-MES REDEFINES W-DIAS-POR-MES-INI.
002370           05 W-DIAS-MES OCCURS 12 TIMES PIC 9(2).
002380
002390* TABLA DE MOVIMIENTOS DE LA CUENTA EN PROCESO (UN GRUPO DE
002400* CONTROL A LA VEZ, YA QUE TRANSACTIONS VIENE AGRUPADO POR
002410* CUENTA).
002420       77  W-NUM-TXN                PIC S9(4) COMP VALUE ZERO.
002430       77  W-CTA-GRUPO              PIC X(20) VALUE SPACES.
002440       01  W-TABLA-TXN.
002450           05 W-TXN-ENTRADA OCCURS 2000 TIMES.
002460               10 W-TXN-FECHA       PIC X(10).
002470               10 W-TXN-IMPORTE     PIC S9(9).
002480
002490* HISTORIA DE SALDOS DE FIN DE MES DE TODAS LAS CUENTAS
002500* PROCESADAS (SE CONSERVA COMPLETA PARA LA PROYECCION U8, QUE
002510* NECESITA VER TODAS LAS CUENTAS DE UN MISMO MES A LA VEZ).
002520           05 FILLER              PIC X(01) VALUE SPACES.
002530       77  W-NUM-CUENTAS-HIST       PIC S9(3) COMP VALUE ZERO.
002540       01  W-HISTORIA.
002550           05 W-HC-ENTRADA OCCURS 100 TIMES INDEXED BY W-HX.
002560               10 HC-NOMBRE          PIC X(20).
002570               10 HC-TASA            PIC S9(1)V9(5).
002580               10 HC-MINIMO          PIC S9(5)V99.
002590               10 HC-MES-ENTRADA OCCURS 61 TIMES INDEXED BY W-MX.
002600                   15 HC-SALDO-MILI  PIC S9(9).
002610                   15 HC-SALDO-DLS   PIC S9(7)V99.
002620
002630           05 FILLER              PIC X(01) VALUE SPACES.
002640       01  W-CONTADORES.
002650           05 W-K                   PIC S9(3) COMP VALUE ZERO.
002660           05 W-J                   PIC S9(4) COMP VALUE ZERO.
002670           05 W-I                   PIC S9(3) COMP VALUE ZERO.
002680           05 W-Q                   PIC S9(6) COMP VALUE ZERO.
002690           05 W-R4                  PIC S9(4) COMP VALUE ZERO.
002700           05 W-R100                PIC S9(4) COMP VALUE ZERO.
002710           05 W-R400                PIC S9(4) COMP VALUE ZERO.
002720           05 W-DD                  PIC 9(2)      VALUE ZERO.
002730           05 W-ES-BISIESTO         PIC X(1)  VALUE "N".
002740               88 ANIO-BISIESTO      VALUE "S".
002750
002760* W-DEST-ANIO Y W-DEST-MES QUEDAN EN DISPLAY (Y NO EN COMP,
002770* COMO EL RESTO DE ESTE GRUPO) PORQUE 2250-ARMAR-FECHAS LOS
002780* ARMA DIRECTO CON STRING PARA FORMAR LA FECHA DE TEXTO.
002790           05 FILLER                 PIC X(01) VALUE SPACES.
002800       01  W-CALC-FECHA.
002810           05 W-BASE-TOTAL-MESES    PIC S9(6) COMP VALUE ZERO.
002820           05 W-OFFSET-MESES        PIC S9(4) COMP VALUE ZERO.
002830           05 W-DEST-TOTAL          PIC S9(6) COMP VALUE ZERO.
002840           05 W-DEST-ANIO           PIC 9(4)       VALUE ZERO.
002850           05 W-DEST-MES0           PIC S9(4) COMP VALUE ZERO.
002860           05 W-DEST-MES            PIC 9(2)       VALUE ZERO.
002870           05 W-FECHA-ARMADA        PIC X(10) VALUE SPACES.
002880
002890           05 FILLER                 PIC X(01) VALUE SPACES.
002900       77  W-SALDO-ACTUAL-MILI      PIC S9(9)  VALUE ZERO.
002910       77  W-SUMA-POST              PIC S9(9)  VALUE ZERO.
002920       77  W-NUM-EST-ESCRITOS       PIC S9(7) COMP VALUE ZERO.
002930
002940* U7 - CAMPOS DE ESTIMACION DE PAGO E INTERES DEL MES
002950       01  W-EST-CAMPOS.
002960           05 W-EST-BAL-ANT         PIC S9(7)V99 VALUE ZERO.
002970           05 W-EST-BAL-ACT         PIC S9(7)V99 VALUE ZERO.
002980           05 W-EST-CAMBIO          PIC S9(7)V99 VALUE ZERO.
002990           05 W-EST-TASA-MENSUAL    PIC S9(1)V9(7) VALUE ZERO.
003000           05 W-EST-INTERES         PIC S9(7)V99 VALUE ZERO.
003010           05 W-EST-PRINCIPAL       PIC S9(7)V99 VALUE ZERO.
003020           05 W-EST-PAGO-TOTAL      PIC S9(7)V99 VALUE ZERO.
003030           05 W-EST-SNOWBALL        PIC S9(7)V99 VALUE ZERO.
003040           05 W-EST-BAL-ABS         PIC S9(7)V99 VALUE ZERO.
003050
003060* U8 - CUENTAS DE LA FOTOGRAFIA DE UN MES Y TABLA DE ORDEN
003070* PARA LA PROYECCION (VERSION RESUMIDA DE PAYPLAN 3100/3300).
003080           05 FILLER                 PIC X(01) VALUE SPACES.
003090       77  W-SNP-NUM-CUENTAS        PIC S9(3) COMP VALUE ZERO.
003100       01  W-SNP-CUENTAS.
003110           05 W-SNP-ENTRADA OCCURS 100 TIMES INDEXED BY W-SX.
003120               10 SNP-NOMBRE         PIC X(20).
003130               10 SNP-TASA           PIC S9(1)V9(5).
003140               10 SNP-MINIMO         PIC S9(5)V99.
003150               10 SNP-SALDO          PIC S9(7)V99.
003160               10 SNP-CLAVE-1        PIC S9(1)   COMP.
003170               10 SNP-CLAVE-2        PIC S9(9)V9(5).
003180
003190           05 FILLER              PIC X(01) VALUE SPACES.
003200       01  W-SNP-TABLA-ORDEN.
003210           05 W-SNP-ORDEN OCCURS 100 TIMES PIC S9(3) COMP.
003220
003230           05 FILLER                        PIC X(01) VALUE SPACES.
003240       01  W-SNP-ACUM.
003250           05 W-SNP-ORIG-TOTAL      PIC S9(9)V99 VALUE ZERO.
003260           05 W-SNP-BAL-TOTAL       PIC S9(9)V99 VALUE ZERO.
003270           05 W-SNP-CUM-PAGOS       PIC S9(9)V99 VALUE ZERO.
003280           05 W-SNP-N-MESES         PIC S9(4)     VALUE ZERO.
003290           05 W-SNP-SNOWBALL-ACT    PIC S9(7)V99 VALUE ZERO.
003300           05 W-SNP-INCREMENTO-BOLA PIC S9(7)V99 VALUE ZERO.
003310
003320           05 FILLER                 PIC X(01) VALUE SPACES.
003330       01  W-SNP-PORTADORES.
003340           05 W-SNP-SNOWBALL-LEFT   PIC S9(7)V99 VALUE ZERO.
003350           05 W-SNP-OVERFLOW        PIC S9(7)V99 VALUE ZERO.
003360           05 W-SNP-SALDO-INI       PIC S9(7)V99 VALUE ZERO.
003370           05 W-SNP-SALDO-DMIN      PIC S9(7)V99 VALUE ZERO.
003380           05 W-SNP-SALDO-DOVF      PIC S9(7)V99 VALUE ZERO.
003390           05 W-SNP-OVFL-APL        PIC S9(7)V99 VALUE ZERO.
003400           05 W-SNP-SNOW-APL        PIC S9(7)V99 VALUE ZERO.
003410           05 W-SNP-PROGRAMADO      PIC S9(7)V99 VALUE ZERO.
003420           05 W-SNP-NEG-SALDO       PIC S9(7)V99 VALUE ZERO.
003430           05 W-SNP-PAGO-TOT        PIC S9(7)V99 VALUE ZERO.
003440           05 W-SNP-TEMP-1          PIC S9(7)V99 VALUE ZERO.
003450           05 W-SNP-TEMP-2          PIC S9(7)V99 VALUE ZERO.
003460           05 W-SNP-PAGO-MES-ACUM   PIC S9(9)V99 VALUE ZERO.
003470           05 W-SNP-PASADA          PIC S9(3) COMP VALUE ZERO.
003480           05 W-SNP-J2              PIC S9(3) COMP VALUE ZERO.
003490
003500           05 FILLER                 PIC X(01) VALUE SPACES.
003510       PROCEDURE DIVISION.
003520
003530       0000-CONTROL.
003540           PERFORM 1000-INICIO           THRU 1000-EXIT.
003550           PERFORM 2000-RECONSTRUIR-SALDOS THRU 2000-EXIT.
003560           PERFORM 4000-PROYECTAR-MESES  THRU 4000-EXIT.
003570           PERFORM 9000-FINAL            THRU 9000-EXIT.
003580           STOP RUN.
003590
003600       1000-INICIO.
003610           OPEN INPUT  PARM-FILE.
003620           OPEN INPUT  ACCOUNTS.
003630           OPEN INPUT  TRANSACTIONS.
003640           OPEN OUTPUT WORK-SNAPSHOTS.
003650           OPEN OUTPUT WORK-PAYHIST.
003660           PERFORM 1010-LEER-PARM        THRU 1010-EXIT.
003670           PERFORM 1050-VALIDAR-ESTRAT   THRU 1050-EXIT.
003680           PERFORM 1100-CARGAR-CONFIG    THRU 1100-EXIT.
003690           PERFORM 1200-ARMAR-CALENDARIO THRU 1200-EXIT.
003700       1000-EXIT.
003710           EXIT.
003720
003730       1010-LEER-PARM.
003740           READ PARM-FILE
003750               AT END
003760                   DISPLAY "*** ERROR FATAL: NO HAY PARM-FILE ***"
003770                   MOVE 16 TO RETURN-CODE
003780                   STOP RUN
003790           END-READ.
003800           MOVE PH-ESTRATEGIA      TO W-ESTRATEGIA.
003810           MOVE PH-NUM-MONTHS      TO W-NUM-MESES-PARM.
003820           MOVE PH-SNOWBALL-INI    TO W-SNOWBALL-INI.
003830           MOVE PH-SNOWBALL-INC    TO W-SNOWBALL-INC.
003840           MOVE PH-RUN-DATE        TO W-RUN-FECHA.
003850           MOVE W-RF-ANIO         TO W-RUN-ANIO.
003860           MOVE W-RF-MES          TO W-RUN-MES.
003870           MOVE W-RF-DIA          TO W-RUN-DIA.
003880           CLOSE PARM-FILE.
003890       1010-EXIT.
003900           EXIT.
003910
003920       1050-VALIDAR-ESTRAT.
003930           IF NOT ESTR-SALDO-BAJO
003940              AND NOT ESTR-TASA-INTERES
003950              AND NOT ESTR-INTELIGENTE
003960              DISPLAY "*** ERROR FATAL: ESTRATEGIA DESCONOCIDA ***"
003970              MOVE 16 TO RETURN-CODE
003980              STOP RUN
003990           END-IF.
004000       1050-EXIT.
004010           EXIT.
004020
004030       1100-CARGAR-CONFIG.
004040           MOVE ZERO TO W-NUM-CONFIG.
004050           PERFORM 1110-LEER-CTA THRU 1110-EXIT
004060               UNTIL W-FS-CTAS = "10".
004070           CLOSE ACCOUNTS.
004080       1100-EXIT.
004090           EXIT.
004100
004110       1110-LEER-CTA.
004120           READ ACCOUNTS
004130               AT END MOVE "10" TO W-FS-CTAS
004140           END-READ.
004150           IF W-FS-CTAS NOT = "10"
004160               ADD 1 TO W-NUM-CONFIG
004170               MOVE CTA-A-NOMBRE TO CFG-NOMBRE(W-NUM-CONFIG)
004180               MOVE CTA-A-TASA   TO CFG-TASA(W-NUM-CONFIG)
004190               MOVE CTA-A-SALDO  TO CFG-SALDO(W-NUM-CONFIG)
004200               MOVE CTA-A-MINIMO TO CFG-MINIMO(W-NUM-CONFIG)
004210           END-IF.
004220       1110-EXIT.
004230           EXIT.
004240
004250*-----------------------------------------------------------------
004260* ARMA LA TABLA DE LOS N+1 MESES A RECONSTRUIR (DEL MAS ANTIGUO
004270* AL MAS RECIENTE) Y, PARA CADA UNO, SU FECHA DE PRIMER Y
004280* ULTIMO DIA.
004290*-----------------------------------------------------------------
004300       1200-ARMAR-CALENDARIO.
004310           COMPUTE W-BASE-TOTAL-MESES =
004320               (W-RUN-ANIO * 12) + (W-RUN-MES - 1).
004330           COMPUTE W-NUM-CAL = W-NUM-MESES-PARM + 1.
004340           PERFORM 1210-ARMAR-UN-MES THRU 1210-EXIT
004350               VARYING W-K FROM 1 BY 1 UNTIL W-K > W-NUM-CAL.
004360       1200-EXIT.
004370           EXIT.
004380
004390       1210-ARMAR-UN-MES.
004400           COMPUTE W-OFFSET-MESES =
004410               ZERO - (W-NUM-MESES-PARM - (W-K - 1)).
004420           PERFORM 2205-CALC-DESDE-BASE THRU 2205-EXIT.
004430           MOVE W-DEST-ANIO TO CM-ANIO(W-K).
004440           MOVE W-DEST-MES  TO CM-MES(W-K).
004450           PERFORM 2250-ARMAR-FECHAS THRU 2250-EXIT.
004460           MOVE W-FECHA-ARMADA TO CM-FECHA(W-K).
004470           STRING CM-ANIO(W-K) "-" CM-MES(W-K) "-" W-DD
004480               DELIMITED BY SIZE INTO CM-FECHA-ULT(W-K).
004490       1210-EXIT.
004500           EXIT.
004510
004520*-----------------------------------------------------------------
004530* SUBRUTINA GENERAL DE FECHAS: DADO W-BASE-TOTAL-MESES Y UN
004540* DESPLAZAMIENTO EN W-OFFSET-MESES (PUEDE SER NEGATIVO), DEJA
004550* EL ANIO/MES DESTINO EN W-DEST-ANIO / W-DEST-MES.
004560*-----------------------------------------------------------------
004570       2205-CALC-DESDE-BASE.
004580           COMPUTE W-DEST-TOTAL = W-BASE-TOTAL-MESES + W-OFFSET-MESES.
004590           DIVIDE W-DEST-TOTAL BY 12
004600               GIVING W-DEST-ANIO REMAINDER W-DEST-MES0.
004610           IF W-DEST-MES0 < 0
004620               SUBTRACT 1 FROM W-DEST-ANIO
004630               ADD 12 TO W-DEST-MES0
004640           END-IF.
004650           COMPUTE W-DEST-MES = W-DEST-MES0 + 1.
004660       2205-EXIT.
004670           EXIT.
004680
004690*-----------------------------------------------------------------
004700* ARMA LA FECHA DEL PRIMER DIA (W-FECHA-ARMADA) Y EL DIA DEL MES
004710* (W-DD) PARA EL ANIO/MES QUE ESTEN EN W-DEST-ANIO/W-DEST-MES.
004720* W-DD QUEDA CON EL ULTIMO DIA DEL MES (AJUSTADO POR BISIESTO).
004730*-----------------------------------------------------------------
004740       2250-ARMAR-FECHAS.
004750           STRING W-DEST-ANIO "-" W-DEST-MES "-01"
004760               DELIMITED BY SIZE INTO W-FECHA-ARMADA.
004770           MOVE W-DIAS-MES(W-DEST-MES) TO W-DD.
004780           IF W-DEST-MES = 2
004790               PERFORM 2260-VER-BISIESTO THRU 2260-EXIT
004800               IF ANIO-BISIESTO
004810                   MOVE 29 TO W-DD
004820               END-IF
004830           END-IF.
004840       2250-EXIT.
004850           EXIT.
004860
004870* SIS-0216: 1900 NO ES BISIESTO (SECULAR NO DIVISIBLE ENTRE 400),
004880* PERO 2000 SI LO ES.
004890       2260-VER-BISIESTO.
004900           MOVE "N" TO W-ES-BISIESTO.
004910           DIVIDE W-DEST-ANIO BY 4   GIVING W-Q REMAINDER W-R4.
004920           DIVIDE W-DEST-ANIO BY 100 GIVING W-Q REMAINDER W-R100.
004930           DIVIDE W-DEST-ANIO BY 400 GIVING W-Q REMAINDER W-R400.
004940           IF W-R4 = 0 AND (W-R100 NOT = 0 OR W-R400 = 0)
004950               MOVE "S" TO W-ES-BISIESTO
004960           END-IF.
004970       2260-EXIT.
004980           EXIT.
004990
005000*-----------------------------------------------------------------
005010* U6/U7 - RECONSTRUCCION DE SALDOS POR CUENTA (CONTROL DE
005020* RUPTURA POR NOMBRE DE CUENTA, YA QUE TRANSACTIONS VIENE
005030* AGRUPADO) Y ESTIMACION DE PAGO/INTERES POR PAR DE MESES.
005040*-----------------------------------------------------------------
005050       2000-RECONSTRUIR-SALDOS.
005060           PERFORM 2010-LEER-TRX          THRU 2010-EXIT.
005070           PERFORM 2100-PROCESAR-GRUPO-CTA THRU 2100-EXIT
005080               UNTIL FIN-TRX.
005090       2000-EXIT.
005100           EXIT.
005110
005120       2010-LEER-TRX.
005130           READ TRANSACTIONS
005140               AT END MOVE "S" TO W-EOF-TRX
005150           END-READ.
005160       2010-EXIT.
005170           EXIT.
005180
005190       2100-PROCESAR-GRUPO-CTA.
005200           MOVE TRX-NOMBRE TO W-CTA-GRUPO.
005210           MOVE ZERO       TO W-NUM-TXN.
005220           PERFORM 2120-ACUM-TXN THRU 2120-EXIT
005230               UNTIL FIN-TRX OR TRX-NOMBRE NOT = W-CTA-GRUPO.
005240           PERFORM 2200-ARMAR-HISTORIA THRU 2200-EXIT.
005250           IF GRUPO-ES-VALIDO
005260               PERFORM 3000-ESTIMAR-PAGOS-CTA THRU 3000-EXIT
005270           END-IF.
005280       2100-EXIT.
005290           EXIT.
005300
005310       2120-ACUM-TXN.
005320           ADD 1 TO W-NUM-TXN.
005330           MOVE TRX-FECHA   TO W-TXN-FECHA(W-NUM-TXN).
005340           MOVE TRX-IMPORTE TO W-TXN-IMPORTE(W-NUM-TXN).
005350           PERFORM 2010-LEER-TRX THRU 2010-EXIT.
005360       2120-EXIT.
005370           EXIT.
005380
005390       2200-ARMAR-HISTORIA.
005400           PERFORM 2210-BUSCAR-CONFIG THRU 2210-EXIT.
005410           IF NOT CFG-ENCONTRADA
005420               DISPLAY "HISTPLAN: CUENTA SIN CONFIGURACION, SE OMITE: "
005430                   W-CTA-GRUPO
005440               MOVE "N" TO W-GRUPO-VALIDO
005450           ELSE
005460               MOVE "S" TO W-GRUPO-VALIDO
005470               ADD 1 TO W-NUM-CUENTAS-HIST
005480               SET W-HX TO W-NUM-CUENTAS-HIST
005490               MOVE W-CTA-GRUPO      TO HC-NOMBRE(W-HX)
005500               MOVE CFG-TASA(W-I)    TO HC-TASA(W-HX)
005510               MOVE CFG-MINIMO(W-I)  TO HC-MINIMO(W-HX)
005520               COMPUTE W-SALDO-ACTUAL-MILI = CFG-SALDO(W-I) * 1000
005530               PERFORM 2300-CALC-SALDO-MES THRU 2300-EXIT
005540                   VARYING W-K FROM 1 BY 1 UNTIL W-K > W-NUM-CAL
005550           END-IF.
005560       2200-EXIT.
005570           EXIT.
005580
005590* BUSQUEDA LINEAL DE LA CUENTA EN LA TABLA DE CONFIGURACION.
005600* DEJA EL INDICE EN W-I Y LA BANDERA EN W-CFG-ENCONTRADO.
005610* OJO (SVG, SIS-0202): EL PERFORM VARYING...UNTIL PRUEBA LA
005620* CONDICION ANTES DE AVANZAR EL INDICE, ASI QUE LA COMPARACION
005630* VA DIRECTO EN EL UNTIL - SI SE APAGA UNA BANDERA DENTRO DEL
005640* CUERPO, EL INDICE QUEDA UNO ADELANTE DEL REGISTRO ENCONTRADO.
005650       2210-BUSCAR-CONFIG.
005660           MOVE 1 TO W-I.
005670           PERFORM 2215-AVANZAR-CONFIG THRU 2215-EXIT
005680               UNTIL W-I > W-NUM-CONFIG
005690                  OR CFG-NOMBRE(W-I) = W-CTA-GRUPO.
005700           IF W-I > W-NUM-CONFIG
005710               MOVE "N" TO W-CFG-ENCONTRADO
005720           ELSE
005730               MOVE "S" TO W-CFG-ENCONTRADO
005740           END-IF.
005750       2210-EXIT.
005760           EXIT.
005770
005780       2215-AVANZAR-CONFIG.
005790           ADD 1 TO W-I.
005800       2215-EXIT.
005810           EXIT.
005820
005830* IGUAL QUE 2210 PERO BUSCA POR EL NOMBRE QUE ESTE EN
005840* HC-NOMBRE(W-HX) Y APLICA LOS VALORES POR DEFECTO DE U8
005841* CUANDO LA CUENTA NO TIENE CONFIGURACION PROPIA.  LA CUENTA
005842* SIEMPRE SE VUELVE A ENCONTRAR (YA PASO POR 2200 PARA TENER
005843* SALDO); "SIN CONFIGURACION" AQUI QUIERE DECIR QUE EL ASESOR    SIS-0271
005844* FINANCIERO AUN NO LE CARGO TASA NI MINIMO EN ACCOUNTS (AMBOS   SIS-0271
005845* CAMPOS QUEDARON EN CERO).                                     SIS-0271
005860       4150-OBTENER-CONFIG-DEFECTO.
005870           MOVE HC-NOMBRE(W-HX) TO W-CTA-GRUPO.
005880           PERFORM 2210-BUSCAR-CONFIG THRU 2210-EXIT.
005890           IF CFG-ENCONTRADA
005895               AND (CFG-TASA(W-I) NOT = ZERO
005896                 OR CFG-MINIMO(W-I) NOT = ZERO)
005900               MOVE CFG-TASA(W-I)   TO SNP-TASA(W-SX)
005910               MOVE CFG-MINIMO(W-I) TO SNP-MINIMO(W-SX)
005920           ELSE
005930               MOVE .20000 TO SNP-TASA(W-SX)
005940               MOVE .025   TO SNP-MINIMO(W-SX)
005950           END-IF.
005960       4150-EXIT.
005970           EXIT.
005980
005990*-----------------------------------------------------------------
006000* U6 - SALDO DE FIN DE MES = SALDO ACTUAL MENOS LOS MOVIMIENTOS
006010* POSTERIORES A LA FECHA DE CORTE DE ESE MES.
006020*-----------------------------------------------------------------
006030       2300-CALC-SALDO-MES.
006040           MOVE ZERO TO W-SUMA-POST.
006050           PERFORM 2310-SUMAR-TXN THRU 2310-EXIT
006060               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-TXN.
006070           COMPUTE HC-SALDO-MILI(W-HX,W-K) =
006080               W-SALDO-ACTUAL-MILI - W-SUMA-POST.
006090           COMPUTE HC-SALDO-DLS(W-HX,W-K) ROUNDED =
006100               HC-SALDO-MILI(W-HX,W-K) / 1000.
006110       2300-EXIT.
006120           EXIT.
006130
006140       2310-SUMAR-TXN.
006150           IF W-TXN-FECHA(W-J) > CM-FECHA-ULT(W-K)
006160               ADD W-TXN-IMPORTE(W-J) TO W-SUMA-POST
006170           END-IF.
006180       2310-EXIT.
006190           EXIT.
006200
006210*-----------------------------------------------------------------
006220* U7 - ESTIMACION DE PAGO E INTERES POR PAR DE MESES CONSECU-
006230* TIVOS DE LA CUENTA QUE SE ACABA DE RECONSTRUIR.
006240*-----------------------------------------------------------------
006250       3000-ESTIMAR-PAGOS-CTA.
006260           PERFORM 3100-ESTIMAR-UN-PAR THRU 3100-EXIT
006270               VARYING W-K FROM 2 BY 1 UNTIL W-K > W-NUM-CAL.
006280       3000-EXIT.
006290           EXIT.
006300
006310       3100-ESTIMAR-UN-PAR.
006320           MOVE HC-SALDO-DLS(W-HX,W-K - 1) TO W-EST-BAL-ANT.
006330           MOVE HC-SALDO-DLS(W-HX,W-K)     TO W-EST-BAL-ACT.
006340           COMPUTE W-EST-CAMBIO = W-EST-BAL-ACT - W-EST-BAL-ANT.
006350           IF W-EST-BAL-ANT >= ZERO
006360               MOVE ZERO           TO W-EST-INTERES
006370               MOVE W-EST-CAMBIO  TO W-EST-PRINCIPAL
006380               MOVE W-EST-CAMBIO  TO W-EST-PAGO-TOTAL
006390           ELSE
006400               COMPUTE W-EST-TASA-MENSUAL ROUNDED =
006410                   HC-TASA(W-HX) / 12
006420               COMPUTE W-EST-BAL-ABS = ZERO - W-EST-BAL-ANT
006430               COMPUTE W-EST-INTERES ROUNDED =
006440                   W-EST-BAL-ABS * W-EST-TASA-MENSUAL
006450               COMPUTE W-EST-PAGO-TOTAL =
006460                   W-EST-CAMBIO + W-EST-INTERES
006470               COMPUTE W-EST-PRINCIPAL =
006480                   W-EST-PAGO-TOTAL - W-EST-INTERES
006490           END-IF.
006500           COMPUTE W-EST-SNOWBALL =
006510               W-EST-PAGO-TOTAL - HC-MINIMO(W-HX).
006520           IF W-EST-SNOWBALL < ZERO
006530               MOVE ZERO TO W-EST-SNOWBALL
006540           END-IF.
006550           SET EST-ES-DETALLE    TO TRUE.
006560           MOVE CM-FECHA(W-K)   TO EST-FECHA.
006570           MOVE HC-NOMBRE(W-HX) TO EST-CUENTA.
006580           MOVE W-EST-CAMBIO    TO EST-CAMBIO-SALDO.
006590           MOVE W-EST-INTERES   TO EST-INTERES.
006600           MOVE W-EST-PRINCIPAL TO EST-PRINCIPAL.
006610           MOVE W-EST-PAGO-TOTAL TO EST-PAGO-TOTAL.
006620           MOVE W-EST-SNOWBALL  TO EST-SNOWBALL.
006630           WRITE EST-REG.
006640           ADD 1 TO W-NUM-EST-ESCRITOS.
006650       3100-EXIT.
006660           EXIT.
006670
006680*-----------------------------------------------------------------
006690* U8 PASOS 1-2 - PARA CADA MES DEL CALENDARIO, ARMA LA FOTO DE
006700* LAS CUENTAS TODAVIA EN DEUDA Y PROYECTA SU PROPIO PLAN DE PAGO.
006710*-----------------------------------------------------------------
006720       4000-PROYECTAR-MESES.
006730           PERFORM 4010-PROYECTAR-UN-MES THRU 4010-EXIT
006740               VARYING W-K FROM 1 BY 1 UNTIL W-K > W-NUM-CAL.
006750       4000-EXIT.
006760           EXIT.
006770
006780       4010-PROYECTAR-UN-MES.
006790           PERFORM 4020-ARMAR-FOTO-MES THRU 4020-EXIT.
006800           IF W-SNP-NUM-CUENTAS > ZERO
006810               PERFORM 4300-SIMULAR-PLAN THRU 4300-EXIT
006820               IF SNP-FALLA
006830                   DISPLAY "HISTPLAN: FOTO SALTADA (NO CONVERGE): "
006840                       CM-FECHA(W-K)
006850               ELSE
006860                   PERFORM 4700-GRABAR-SNAPSHOT THRU 4700-EXIT
006870               END-IF
006880           END-IF.
006890       4010-EXIT.
006900           EXIT.
006910
006920       4020-ARMAR-FOTO-MES.
006930           MOVE ZERO TO W-SNP-NUM-CUENTAS.
006940           MOVE ZERO TO W-SNP-ORIG-TOTAL.
006950           PERFORM 4030-VER-CUENTA-MES THRU 4030-EXIT
006960        VARYING W-HX FROM 1 BY 1
006970        UNTIL W-HX > W-NUM-CUENTAS-HIST.
006980       4020-EXIT.
006990           EXIT.
007000
007010       4030-VER-CUENTA-MES.
007020           IF HC-SALDO-DLS(W-HX,W-K) < ZERO
007030               ADD 1 TO W-SNP-NUM-CUENTAS
007040               SET W-SX TO W-SNP-NUM-CUENTAS
007050               MOVE HC-NOMBRE(W-HX)          TO SNP-NOMBRE(W-SX)
007060               MOVE HC-SALDO-DLS(W-HX,W-K)  TO SNP-SALDO(W-SX)
007070               ADD  HC-SALDO-DLS(W-HX,W-K)  TO W-SNP-ORIG-TOTAL
007080               PERFORM 4150-OBTENER-CONFIG-DEFECTO THRU 4150-EXIT
007090           END-IF.
007100       4030-EXIT.
007110           EXIT.
007120
007130*-----------------------------------------------------------------
007140* U1/U2/U3 EN VERSION RESUMIDA (SOLO TOTALES, SIN DETALLE POR
007150* CUENTA NI ARCHIVO DE TRABAJO) PARA PROYECTAR LA FOTO DEL MES.
007160*-----------------------------------------------------------------
007170       4300-SIMULAR-PLAN.
007180           MOVE ZERO TO W-SNP-N-MESES.
007190           MOVE ZERO TO W-SNP-CUM-PAGOS.
007200           MOVE "N"  TO W-SNP-FALLO.
007210           MOVE W-SNOWBALL-INI TO W-SNP-SNOWBALL-ACT.
007220           COMPUTE W-SNP-BAL-TOTAL = W-SNP-ORIG-TOTAL.
007230           PERFORM 4310-PROCESAR-MES-SNP THRU 4310-EXIT
007240               UNTIL W-SNP-BAL-TOTAL >= ZERO OR W-SNP-N-MESES > 1200.
007250           IF W-SNP-N-MESES > 1200
007260               MOVE "S" TO W-SNP-FALLO
007270           END-IF.
007280       4300-EXIT.
007290           EXIT.
007300
007310       4310-PROCESAR-MES-SNP.
007320           ADD 1 TO W-SNP-N-MESES.
007330           PERFORM 4320-CALC-CLAVE-SNP THRU 4320-EXIT
007340               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-SNP-NUM-CUENTAS.
007350           PERFORM 4330-COMPARAR-CANJEAR-SNP THRU 4330-EXIT
007360               VARYING W-SNP-PASADA FROM 1 BY 1
007370                   UNTIL W-SNP-PASADA > W-SNP-NUM-CUENTAS - 1
007380               AFTER W-SNP-J2 FROM 1 BY 1
007390                   UNTIL W-SNP-J2 > W-SNP-NUM-CUENTAS - W-SNP-PASADA.
007400           PERFORM 4340-ASIGNAR-PAGOS-SNP THRU 4340-EXIT.
007410           ADD W-SNP-PAGO-MES-ACUM TO W-SNP-CUM-PAGOS.
007420           COMPUTE W-SNP-SNOWBALL-ACT =
007430               W-SNP-SNOWBALL-ACT + W-SNP-INCREMENTO-BOLA
007440                                    + W-SNOWBALL-INC.
007450       4310-EXIT.
007460           EXIT.
007470
007480       4320-CALC-CLAVE-SNP.
007490           MOVE W-J TO W-SNP-ORDEN(W-J).
007500           IF ESTR-SALDO-BAJO
007510               MOVE ZERO                TO SNP-CLAVE-1(W-J)
007520               MOVE SNP-SALDO(W-J)     TO SNP-CLAVE-2(W-J)
007530           ELSE
007540               IF ESTR-TASA-INTERES
007550                   MOVE ZERO              TO SNP-CLAVE-1(W-J)
007560                   MOVE SNP-TASA(W-J)    TO SNP-CLAVE-2(W-J)
007570               ELSE
007580                   IF SNP-TASA(W-J) = ZERO
007590                       MOVE ZERO              TO SNP-CLAVE-1(W-J)
007600                       COMPUTE SNP-CLAVE-2(W-J) = ZERO - SNP-SALDO(W-J)
007610                   ELSE
007620                       MOVE 1                 TO SNP-CLAVE-1(W-J)
007630                       MOVE SNP-SALDO(W-J)   TO SNP-CLAVE-2(W-J)
007640                   END-IF
007650               END-IF
007660           END-IF.
007670       4320-EXIT.
007680           EXIT.
007690
007700       4330-COMPARAR-CANJEAR-SNP.
007710           IF SNP-CLAVE-1(W-SNP-ORDEN(W-SNP-J2)) <
007720              SNP-CLAVE-1(W-SNP-ORDEN(W-SNP-J2 + 1))
007730                   PERFORM 4335-CANJEAR-SNP THRU 4335-EXIT
007740           ELSE
007750               IF SNP-CLAVE-1(W-SNP-ORDEN(W-SNP-J2)) =
007760                  SNP-CLAVE-1(W-SNP-ORDEN(W-SNP-J2 + 1))
007770                   AND SNP-CLAVE-2(W-SNP-ORDEN(W-SNP-J2)) <
007780                       SNP-CLAVE-2(W-SNP-ORDEN(W-SNP-J2 + 1))
007790                       PERFORM 4335-CANJEAR-SNP THRU 4335-EXIT
007800               END-IF
007810           END-IF.
007820       4330-EXIT.
007830           EXIT.
007840
007850       4335-CANJEAR-SNP.
007860           MOVE W-SNP-ORDEN(W-SNP-J2)     TO W-I.
007870           MOVE W-SNP-ORDEN(W-SNP-J2 + 1) TO W-SNP-ORDEN(W-SNP-J2).
007880    MOVE W-I
007890        TO W-SNP-ORDEN(W-SNP-J2 + 1).
007900       4335-EXIT.
007910           EXIT.
007920
007930       4340-ASIGNAR-PAGOS-SNP.
007940           MOVE W-SNP-SNOWBALL-ACT TO W-SNP-SNOWBALL-LEFT.
007950           MOVE ZERO TO W-SNP-OVERFLOW.
007960           MOVE ZERO TO W-SNP-PAGO-TOT W-SNP-INCREMENTO-BOLA
007970                        W-SNP-BAL-TOTAL W-SNP-PAGO-MES-ACUM.
007980           PERFORM 4345-PROCESAR-CTA-SNP THRU 4345-EXIT
007990               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-SNP-NUM-CUENTAS.
008000       4340-EXIT.
008010           EXIT.
008020
008030       4345-PROCESAR-CTA-SNP.
008040           SET W-SX TO W-SNP-ORDEN(W-J).
008050           MOVE SNP-SALDO(W-SX) TO W-SNP-SALDO-INI.
008060           COMPUTE W-SNP-SALDO-DMIN =
008070               W-SNP-SALDO-INI + SNP-MINIMO(W-SX).
008080           MOVE ZERO TO W-SNP-OVFL-APL.
008090           IF W-SNP-SALDO-DMIN < ZERO
008100               IF W-SNP-SALDO-DMIN > W-SNP-OVERFLOW
008110                   MOVE W-SNP-SALDO-DMIN TO W-SNP-OVFL-APL
008120               ELSE
008130                   MOVE W-SNP-OVERFLOW   TO W-SNP-OVFL-APL
008140               END-IF
008150           END-IF.
008160           COMPUTE W-SNP-SALDO-DOVF =
008170               W-SNP-SALDO-DMIN + W-SNP-OVFL-APL.
008180           MOVE ZERO TO W-SNP-SNOW-APL.
008190           IF W-SNP-SALDO-DOVF < ZERO
008200               IF W-SNP-SALDO-DOVF > W-SNP-SNOWBALL-LEFT
008210                   MOVE W-SNP-SALDO-DOVF     TO W-SNP-SNOW-APL
008220               ELSE
008230                   MOVE W-SNP-SNOWBALL-LEFT  TO W-SNP-SNOW-APL
008240               END-IF
008250           END-IF.
008260           COMPUTE W-SNP-NEG-SALDO = ZERO - W-SNP-SALDO-INI.
008270           COMPUTE W-SNP-PROGRAMADO =
008280               SNP-MINIMO(W-SX) + W-SNP-OVFL-APL + W-SNP-SNOW-APL.
008290           IF W-SNP-NEG-SALDO < W-SNP-PROGRAMADO
008300               MOVE W-SNP-NEG-SALDO  TO W-SNP-PAGO-TOT
008310           ELSE
008320               MOVE W-SNP-PROGRAMADO TO W-SNP-PAGO-TOT
008330           END-IF.
008340    IF W-SNP-PAGO-TOT = W-SNP-NEG-SALDO
008350        AND W-SNP-PAGO-TOT > ZERO
008360               ADD SNP-MINIMO(W-SX) TO W-SNP-INCREMENTO-BOLA
008370           END-IF.
008380           COMPUTE W-SNP-TEMP-1 =
008390               W-SNP-SNOWBALL-LEFT - W-SNP-SNOW-APL.
008400           IF W-SNP-TEMP-1 > ZERO
008410               MOVE W-SNP-TEMP-1 TO W-SNP-SNOWBALL-LEFT
008420           ELSE
008430               MOVE ZERO          TO W-SNP-SNOWBALL-LEFT
008440           END-IF.
008450           COMPUTE W-SNP-TEMP-2 = W-SNP-OVERFLOW - W-SNP-OVFL-APL.
008460           IF W-SNP-TEMP-2 < ZERO
008470               MOVE W-SNP-TEMP-2 TO W-SNP-OVERFLOW
008480           ELSE
008490               MOVE ZERO          TO W-SNP-OVERFLOW
008500           END-IF.
008510           IF W-SNP-PAGO-TOT < W-SNP-PROGRAMADO
008520               COMPUTE W-SNP-OVERFLOW =
008530                   W-SNP-OVERFLOW - (W-SNP-PAGO-TOT - W-SNP-PROGRAMADO)
008540           END-IF.
008550           ADD W-SNP-PAGO-TOT TO SNP-SALDO(W-SX).
008560           ADD W-SNP-PAGO-TOT TO W-SNP-PAGO-MES-ACUM.
008570           ADD SNP-SALDO(W-SX) TO W-SNP-BAL-TOTAL.
008580       4345-EXIT.
008590           EXIT.
008600
008610*-----------------------------------------------------------------
008620* ARMA Y GRABA EL SNAPSHOT-RECORD DEL MES W-K.
008630*-----------------------------------------------------------------
008640       4700-GRABAR-SNAPSHOT.
008650           STRING CM-ANIO(W-K) "-" CM-MES(W-K) DELIMITED BY SIZE
008660               INTO SNA-MES.
008670           MOVE CM-FECHA(W-K)      TO SNA-FECHA.
008680           MOVE W-SNP-ORIG-TOTAL   TO SNA-SALDO-TOTAL.
008690           MOVE W-SNP-N-MESES      TO SNA-MESES-PAGO.
008700           MOVE CM-ANIO(W-K)       TO W-DEST-ANIO.
008710           MOVE CM-MES(W-K)        TO W-DEST-MES.
008720           COMPUTE W-BASE-TOTAL-MESES = (W-DEST-ANIO * 12)
008730               + (W-DEST-MES - 1).
008740           COMPUTE W-OFFSET-MESES = W-SNP-N-MESES.
008750           PERFORM 2205-CALC-DESDE-BASE THRU 2205-EXIT.
008760           PERFORM 2250-ARMAR-FECHAS THRU 2250-EXIT.
008770           MOVE W-FECHA-ARMADA     TO SNA-FECHA-LIBRE.
008780           MOVE W-SNP-CUM-PAGOS    TO SNA-TOTAL-PAGOS.
008790           COMPUTE SNA-TOTAL-INTERES =
008800               W-SNP-CUM-PAGOS + W-SNP-ORIG-TOTAL.
008810           MOVE W-SNOWBALL-INI     TO SNA-SNOWBALL-MONTO.
008820           MOVE W-SNOWBALL-INC     TO SNA-SNOWBALL-INC.
008830           MOVE W-ESTRATEGIA       TO SNA-ESTRATEGIA.
008840           MOVE W-SNP-NUM-CUENTAS  TO SNA-NUM-CUENTAS.
008850           MOVE "RECONSTRUCTED"     TO SNA-ORIGEN.
008860           WRITE SNA-REG.
008870       4700-EXIT.
008880           EXIT.
008890
008900       9000-FINAL.
008910           MOVE "9" TO ETR-TIPO-REG.
008920           MOVE W-NUM-EST-ESCRITOS TO ETR-CANT-REGISTROS.
008930           WRITE EST-REG.
008940           CLOSE TRANSACTIONS WORK-SNAPSHOTS WORK-PAYHIST.
008950           DISPLAY "HISTPLAN: ESTIMACIONES GRABADAS: "
008960               W-NUM-EST-ESCRITOS.
008970       9000-EXIT.
008980           EXIT.
