000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PAYHSTORE.
000030       AUTHOR.        J F RAMIREZ.
000040       INSTALLATION.  COOPERATIVA FINANCIERA EL PROGRESO LTDA.
000050                      DEPARTAMENTO DE SISTEMAS.
000060       DATE-WRITTEN.  12/12/1992.
000070       DATE-COMPILED.
000080       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS SOLAMENTE.
000090
000100*****************************************************************
000110*                                                               *
000120*  PAYHSTORE  -  CARGA DEL ARCHIVO MAESTRO INDEXADO DE          *
000130*                 ESTIMACIONES DE PAGO E INTERES (HISTORIAL DE  *
000140*                 PAGOS) Y REPORTE DE ESTADISTICAS.             *
000150*                                                               *
000160*  LEE EL ARCHIVO DE TRABAJO WORK-PAYHIST (VER HISTPLAN.CBL),   *
000170*  QUE TRAE UN REGISTRO DE DETALLE (EST-TIPO-REG = "1") POR      *
000180*  CUENTA Y PAR DE MESES Y UN REGISTRO DE TOTALES AL FINAL       *
000190*  (EST-TIPO-REG = "9"). EL DE TOTALES NO SE GRABA EN EL         *
000200*  MAESTRO, SOLO SIRVE PARA VALIDAR LA CANTIDAD DE REGISTROS     *
000210*  CARGADOS.                                                     *
000220*                                                               *
000230*  CLAVE DEL MAESTRO PAYMENT-HIST: FECHA + CUENTA. CLAVE         *
000240*  ALTERNA: CUENTA (CON DUPLICADOS), PARA PODER CONSULTAR TODO   *
000250*  EL HISTORIAL DE UNA MISMA CUENTA. SI LA CLAVE PRIMARIA YA      *
000260*  EXISTE EN EL MAESTRO (RECARGA DEL MISMO PAR FECHA/CUENTA) EL   *
000270*  REGISTRO SE REEMPLAZA, NO SE DUPLICA.                          *
000280*                                                               *
000290*  TERMINADA LA CARGA, EL PROGRAMA RECORRE EL MAESTRO SNAPSHOTS   *
000300*  Y EL PROPIO PAYMENT-HIST PARA IMPRIMIR UN REPORTE DE           *
000310*  ESTADISTICAS: CANTIDAD DE FOTOGRAFIAS, PRIMER Y ULTIMO MES     *
000320*  DE FOTOGRAFIA, Y CANTIDAD DE PAGOS EN EL MAESTRO.              *
000330*                                                               *
000340*****************************************************************
000350
000360* BITACORA DE CAMBIOS
000370*-----------------------------------------------------------------
000380* FECHA      QUIEN   TICKET      DESCRIPCION
000390*-----------------------------------------------------------------
000400* 12/12/92   JFR     SIS-0182    VERSION INICIAL: SOLO CARGA DEL  SIS-0182
000410*                                MAESTRO INDEXADO.
000420* 14/03/93   JFR     SIS-0186    SE AGREGA LA CREACION AUTOMATICA SIS-0186
000430*                                DEL MAESTRO CUANDO NO EXISTE
000440*                                (PRIMERA CORRIDA DEL SISTEMA).
000450* 21/02/94   SVG     SIS-0206    SE AGREGA EL REPORTE DE          SIS-0206
000460*                                ESTADISTICAS (FOTOGRAFIAS Y
000470*                                PAGOS EN LOS MAESTROS).
000480* 04/08/96   SVG     SIS-0231    SE VALIDA LA CANTIDAD DE         SIS-0231
000490*                                REGISTROS CARGADOS CONTRA EL
000500*                                TOTAL QUE TRAE EL TRAILER DE
000510*                                WORK-PAYHIST; SI NO COINCIDE SE
000520*                                AVISA POR CONSOLA (NO ES ERROR
000530*                                FATAL, PUEDE SER UNA RECARGA
000540*                                PARCIAL A PROPOSITO).
000550* 11/12/98   PQR     SIS-0265    REVISION Y2K - LAS FECHAS DEL    SIS-0265
000560*                                MAESTRO YA USABAN ANIO DE
000570*                                CUATRO DIGITOS; SIN CAMBIO.
000575* 17/06/00   LMH     SIS-0276    EL REPORTE DE ESTADISTICAS       SIS-0276
000576*                                MOSTRABA LA FECHA MINIMA Y
000577*                                MAXIMA DE FOTOGRAFIA CON EL
000578*                                MISMO EDITADO DE LAS FECHAS DE
000579*                                PAGO; SE CORRIGE A AAAA-MM.
000580*-----------------------------------------------------------------
000590
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670           SELECT WORK-PAYHIST ASSIGN TO WORKPHST
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               FILE STATUS IS W-FS-WORK.
000700
000710           SELECT PAYMENT-HIST ASSIGN TO PAYDAT
000720               ORGANIZATION IS INDEXED
000730               ACCESS MODE IS DYNAMIC
000740               RECORD KEY IS PHS-CLAVE
000750               ALTERNATE RECORD KEY IS PHS-CUENTA WITH DUPLICATES
000760               FILE STATUS IS W-FS-PHST.
000770
000780           SELECT SNAPSHOTS ASSIGN TO SNAPDAT
000790               ORGANIZATION IS INDEXED
000800               ACCESS MODE IS SEQUENTIAL
000810               RECORD KEY IS SNA-MES
000820               FILE STATUS IS W-FS-SNAP.
000830
000840           SELECT STATS-REPORT ASSIGN TO STATSOUT
000850               ORGANIZATION IS LINE SEQUENTIAL
000860               FILE STATUS IS W-FS-RPT.
000870
000880       DATA DIVISION.
000890       FILE SECTION.
000900       FD  WORK-PAYHIST
000910           LABEL RECORD IS STANDARD.
000920       01  EST-REG.
000930           05 EST-TIPO-REG           PIC X(1).
000940               88 EST-ES-DETALLE     VALUE "1".
000950               88 EST-ES-TOTAL       VALUE "9".
000960           05 EST-FECHA              PIC X(10).
000970           05 EST-CUENTA             PIC X(20).
000980           05 EST-CAMBIO-SALDO       PIC S9(7)V99.
000990           05 EST-INTERES            PIC S9(7)V99.
001000           05 EST-PRINCIPAL          PIC S9(7)V99.
001010           05 EST-PAGO-TOTAL         PIC S9(7)V99.
001020           05 EST-SNOWBALL           PIC S9(7)V99.
001030           05 FILLER                 PIC X(19).
001040       01  EST-REG-TOTALES REDEFINES EST-REG.
001050           05 ETR-TIPO-REG           PIC X(1).
001060           05 ETR-CANT-REGISTROS     PIC S9(7).
001070           05 FILLER                 PIC X(87).
001080
001090* CLAVE PRIMARIA = FECHA + CUENTA; CLAVE ALTERNA = CUENTA SOLA
001100* (CON DUPLICADOS) PARA LISTAR EL HISTORIAL DE UNA CUENTA.
001110       FD  PAYMENT-HIST
001120           LABEL RECORD IS STANDARD.
001130       01  PHS-REG.
001140           05 PHS-CLAVE.
001150               10 PHS-FECHA          PIC X(10).
001160               10 PHS-CUENTA         PIC X(20).
001170           05 PHS-CAMBIO-SALDO       PIC S9(7)V99.
001180           05 PHS-INTERES            PIC S9(7)V99.
001190           05 PHS-PRINCIPAL          PIC S9(7)V99.
001200           05 PHS-PAGO-TOTAL         PIC S9(7)V99.
001210           05 PHS-SNOWBALL           PIC S9(7)V99.
001220           05 FILLER                 PIC X(19).
001230
001240       FD  SNAPSHOTS
001250           LABEL RECORD IS STANDARD.
001260       01  SNA-REG.
001270           05 SNA-MES                PIC X(7).
001280           05 SNA-FECHA              PIC X(10).
001290           05 SNA-SALDO-TOTAL        PIC S9(9)V99.
001300           05 SNA-MESES-PAGO         PIC S9(4).
001310           05 SNA-FECHA-LIBRE        PIC X(10).
001320           05 SNA-TOTAL-PAGOS        PIC S9(9)V99.
001330           05 SNA-TOTAL-INTERES      PIC S9(9)V99.
001340           05 SNA-SNOWBALL-MONTO     PIC S9(7)V99.
001350           05 SNA-SNOWBALL-INC       PIC S9(5)V99.
001360           05 SNA-ESTRATEGIA         PIC X(16).
001370           05 SNA-NUM-CUENTAS        PIC S9(3).
001380           05 SNA-ORIGEN             PIC X(13).
001390           05 FILLER                 PIC X(12).
001400
001410       FD  STATS-REPORT
001420           LABEL RECORD IS STANDARD.
001430       01  STR-LINEA                 PIC X(132).
001440
001450       WORKING-STORAGE SECTION.
001460       77  W-FS-WORK                PIC X(2) VALUE SPACES.
001470       77  W-FS-PHST                PIC X(2) VALUE SPACES.
001480       77  W-FS-SNAP                PIC X(2) VALUE SPACES.
001490       77  W-FS-RPT                 PIC X(2) VALUE SPACES.
001500
001510       01  W-SWITCHES.
001520           05 W-EOF-WORK            PIC X(1) VALUE "N".
001530               88 FIN-WORK           VALUE "S".
001540           05 W-EOF-SNAP            PIC X(1) VALUE "N".
001550               88 FIN-SNAP           VALUE "S".
001560           05 W-EOF-PHST            PIC X(1) VALUE "N".
001570               88 FIN-PHST           VALUE "S".
001580           05 W-PRIMERA-FOTO        PIC X(1) VALUE "N".
001590               88 YA-HUBO-FOTO       VALUE "S".
001600
001610           05 FILLER                 PIC X(01) VALUE SPACES.
001620       01  W-CONTADORES.
001630           05 W-NUM-CARGADOS        PIC S9(7) COMP VALUE ZERO.
001640           05 W-NUM-REEMPLAZADOS    PIC S9(7) COMP VALUE ZERO.
001650           05 W-NUM-OMITIDOS        PIC S9(7) COMP VALUE ZERO.
001660           05 W-CANT-TRAILER        PIC S9(7) VALUE ZERO.
001670           05 W-NUM-SNAPSHOTS       PIC S9(5) COMP VALUE ZERO.
001680           05 W-NUM-PAGOS-MTRO      PIC S9(7) COMP VALUE ZERO.
001690
001700           05 FILLER                 PIC X(01) VALUE SPACES.
001710       01  W-ESTAD-FECHAS.
001720           05 W-EF-MIN-MES          PIC X(7) VALUE HIGH-VALUES.
001730           05 W-EF-MAX-MES          PIC X(7) VALUE LOW-VALUES.
001740           05 W-EF-MIN-REDEF REDEFINES W-EF-MIN-MES.
001750               10 FILLER             PIC X(7).
001760
001770* LINEAS DEL REPORTE DE ESTADISTICAS
001780       01  W-LIN-TITULO.
001790           05 FILLER                 PIC X(30)
001800               VALUE "ESTADISTICAS DE HISTORIAL ".
001810           05 FILLER                 PIC X(15) VALUE "(PAYHSTORE)".
001820           05 FILLER                 PIC X(87) VALUE SPACES.
001830
001840       01  W-LIN-ETIQUETA-VALOR.
001850           05 LEV-ETIQUETA           PIC X(38) VALUE SPACES.
001860           05 LEV-VALOR              PIC X(20) VALUE SPACES.
001870           05 FILLER                 PIC X(74) VALUE SPACES.
001880
001890       01  W-EDIT-CANTIDAD          PIC ZZZ,ZZ9 VALUE SPACES.
001900       01  W-EDIT-CANTIDAD-REDEF REDEFINES W-EDIT-CANTIDAD.
001910           05 FILLER                 PIC X(7).
001920
001930       PROCEDURE DIVISION.
001940
001950       0000-CONTROL.
001960           PERFORM 1000-INICIO           THRU 1000-EXIT.
001970           PERFORM 2000-CARGAR-MAESTRO   THRU 2000-EXIT.
001980           PERFORM 3000-CALC-ESTADISTICAS THRU 3000-EXIT.
001990           PERFORM 4000-IMPRIME-ESTADISTICAS THRU 4000-EXIT.
002000           PERFORM 9000-FINAL            THRU 9000-EXIT.
002010           STOP RUN.
002020
002030*-----------------------------------------------------------------
002040* SIS-0186: SI EL MAESTRO INDEXADO TODAVIA NO EXISTE (PRIMERA
002050* CORRIDA), SE CREA VACIO ANTES DE ABRIRLO EN MODO I-O.
002060*-----------------------------------------------------------------
002070       1000-INICIO.
002080           OPEN INPUT  WORK-PAYHIST.
002090           OPEN OUTPUT STATS-REPORT.
002100           OPEN I-O PAYMENT-HIST.
002110           IF W-FS-PHST = "35"
002120               OPEN OUTPUT PAYMENT-HIST
002130               CLOSE PAYMENT-HIST
002140               OPEN I-O PAYMENT-HIST
002150           END-IF.
002160       1000-EXIT.
002170           EXIT.
002180
002190*-----------------------------------------------------------------
002200* U9 - CARGA DE WORK-PAYHIST EN EL MAESTRO PAYMENT-HIST. EL
002210* REGISTRO DE TOTALES (TIPO 9) NO SE GRABA, SOLO SE GUARDA SU
002220* CANTIDAD PARA VALIDAR AL FINAL (SIS-0231).
002230*-----------------------------------------------------------------
002240       2000-CARGAR-MAESTRO.
002250           PERFORM 2010-LEER-WORK THRU 2010-EXIT.
002260           PERFORM 2050-PROCESAR-UNO THRU 2050-EXIT
002270               UNTIL FIN-WORK.
002280       2000-EXIT.
002290           EXIT.
002300
002310       2010-LEER-WORK.
002320           READ WORK-PAYHIST
002330               AT END MOVE "S" TO W-EOF-WORK
002340           END-READ.
002350       2010-EXIT.
002360           EXIT.
002370
002380       2050-PROCESAR-UNO.
002390           IF EST-ES-TOTAL
002400               MOVE ETR-CANT-REGISTROS TO W-CANT-TRAILER
002410           ELSE
002420               IF EST-ES-DETALLE
002430                   PERFORM 2100-GRABAR-UNO THRU 2100-EXIT
002440               ELSE
002450                   ADD 1 TO W-NUM-OMITIDOS
002460               END-IF
002470           END-IF.
002480           PERFORM 2010-LEER-WORK THRU 2010-EXIT.
002490       2050-EXIT.
002500           EXIT.
002510
002520       2100-GRABAR-UNO.
002530           MOVE EST-FECHA          TO PHS-FECHA.
002540           MOVE EST-CUENTA         TO PHS-CUENTA.
002550           MOVE EST-CAMBIO-SALDO   TO PHS-CAMBIO-SALDO.
002560           MOVE EST-INTERES        TO PHS-INTERES.
002570           MOVE EST-PRINCIPAL      TO PHS-PRINCIPAL.
002580           MOVE EST-PAGO-TOTAL     TO PHS-PAGO-TOTAL.
002590           MOVE EST-SNOWBALL       TO PHS-SNOWBALL.
002600           WRITE PHS-REG
002610               INVALID KEY
002620                   REWRITE PHS-REG
002630                   ADD 1 TO W-NUM-REEMPLAZADOS
002640           END-WRITE.
002650           IF W-FS-PHST = "00"
002660               ADD 1 TO W-NUM-CARGADOS
002670           END-IF.
002680       2100-EXIT.
002690           EXIT.
002700
002710*-----------------------------------------------------------------
002720* U9 - CONSULTA DE ESTADISTICAS: RECORRE SNAPSHOTS PARA CONTAR
002730* FOTOGRAFIAS Y UBICAR EL PRIMER Y ULTIMO MES, Y RECORRE
002740* PAYMENT-HIST (YA CARGADO) PARA CONTAR LOS PAGOS.
002750*-----------------------------------------------------------------
002760       3000-CALC-ESTADISTICAS.
002770           OPEN INPUT SNAPSHOTS.
002780           PERFORM 3010-LEER-SNAP THRU 3010-EXIT.
002790           PERFORM 3020-VER-UNA-FOTO THRU 3020-EXIT
002800               UNTIL FIN-SNAP.
002810           CLOSE SNAPSHOTS.
002820
002830           MOVE "N" TO W-EOF-PHST.
002840           MOVE LOW-VALUES TO PHS-CLAVE.
002850           START PAYMENT-HIST KEY NOT LESS THAN PHS-CLAVE
002860               INVALID KEY MOVE "S" TO W-EOF-PHST
002870           END-START.
002880           PERFORM 3110-LEER-PHST THRU 3110-EXIT.
002890           PERFORM 3120-CONTAR-PAGO THRU 3120-EXIT
002900               UNTIL FIN-PHST.
002910       3000-EXIT.
002920           EXIT.
002930
002940       3010-LEER-SNAP.
002950           READ SNAPSHOTS NEXT RECORD
002960               AT END MOVE "S" TO W-EOF-SNAP
002970           END-READ.
002980       3010-EXIT.
002990           EXIT.
003000
003010       3020-VER-UNA-FOTO.
003020           ADD 1 TO W-NUM-SNAPSHOTS.
003030           IF SNA-MES < W-EF-MIN-MES
003040               MOVE SNA-MES TO W-EF-MIN-MES
003050           END-IF.
003060           IF SNA-MES > W-EF-MAX-MES
003070               MOVE SNA-MES TO W-EF-MAX-MES
003080           END-IF.
003090           MOVE "S" TO W-PRIMERA-FOTO.
003100           PERFORM 3010-LEER-SNAP THRU 3010-EXIT.
003110       3020-EXIT.
003120           EXIT.
003130
003140       3110-LEER-PHST.
003150           READ PAYMENT-HIST NEXT RECORD
003160               AT END MOVE "S" TO W-EOF-PHST
003170           END-READ.
003180       3110-EXIT.
003190           EXIT.
003200
003210       3120-CONTAR-PAGO.
003220           ADD 1 TO W-NUM-PAGOS-MTRO.
003230           PERFORM 3110-LEER-PHST THRU 3110-EXIT.
003240       3120-EXIT.
003250           EXIT.
003260
003270       4000-IMPRIME-ESTADISTICAS.
003280           WRITE STR-LINEA FROM W-LIN-TITULO
003290               AFTER ADVANCING TOP-OF-FORM.
003300
003310           MOVE "CANTIDAD DE FOTOGRAFIAS EN SNAPSHOTS:" TO LEV-ETIQUETA.
003320           MOVE W-NUM-SNAPSHOTS TO W-EDIT-CANTIDAD.
003330           MOVE W-EDIT-CANTIDAD TO LEV-VALOR.
003340           WRITE STR-LINEA FROM W-LIN-ETIQUETA-VALOR.
003350
003360           IF YA-HUBO-FOTO
003370               MOVE "PRIMER MES CON FOTOGRAFIA:" TO LEV-ETIQUETA
003380               MOVE W-EF-MIN-MES TO LEV-VALOR
003390               WRITE STR-LINEA FROM W-LIN-ETIQUETA-VALOR
003400
003410               MOVE "ULTIMO MES CON FOTOGRAFIA:" TO LEV-ETIQUETA
003420               MOVE W-EF-MAX-MES TO LEV-VALOR
003430               WRITE STR-LINEA FROM W-LIN-ETIQUETA-VALOR
003440           ELSE
003450               MOVE "PRIMER MES CON FOTOGRAFIA:" TO LEV-ETIQUETA
003460               MOVE "(NO HAY FOTOGRAFIAS)" TO LEV-VALOR
003470               WRITE STR-LINEA FROM W-LIN-ETIQUETA-VALOR
003480           END-IF.
003490
003500           MOVE "CANTIDAD DE PAGOS EN PAYMENT-HIST:" TO LEV-ETIQUETA.
003510           MOVE W-NUM-PAGOS-MTRO TO W-EDIT-CANTIDAD.
003520           MOVE W-EDIT-CANTIDAD TO LEV-VALOR.
003530           WRITE STR-LINEA FROM W-LIN-ETIQUETA-VALOR.
003540       4000-EXIT.
003550           EXIT.
003560
003570       9000-FINAL.
003580           DISPLAY "PAYHSTORE: PAGOS CARGADOS: " W-NUM-CARGADOS.
003590           DISPLAY "PAYHSTORE: PAGOS REEMPLAZADOS: " W-NUM-REEMPLAZADOS.
003600           IF W-NUM-OMITIDOS > 0
003610    DISPLAY "PAYHSTORE: REG. TIPO DESCONOCIDO OMITIDOS: "
003620                   W-NUM-OMITIDOS
003630           END-IF.
003640           IF W-CANT-TRAILER NOT = ZERO
003650              AND W-CANT-TRAILER NOT =
003660                  (W-NUM-CARGADOS + W-NUM-REEMPLAZADOS)
003670               DISPLAY "PAYHSTORE: AVISO - EL TRAILER DE WORK-PAYHIST "
003680                   "INDICA " W-CANT-TRAILER
003690                   " REGISTROS Y SE PROCESARON "
003700                   W-NUM-CARGADOS
003710           END-IF.
003720           CLOSE WORK-PAYHIST STATS-REPORT PAYMENT-HIST.
003730       9000-EXIT.
003740           EXIT.
