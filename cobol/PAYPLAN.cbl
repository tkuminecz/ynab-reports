000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    PAYPLAN.
000120       AUTHOR.        M OLMOS VDA DE TORRES.
000130       INSTALLATION.  COOPERATIVA FINANCIERA EL PROGRESO LTDA.
000140                      DEPARTAMENTO DE SISTEMAS.
000150       DATE-WRITTEN.  04/11/1988.
000160       DATE-COMPILED.
000170       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS SOLAMENTE.
000180
000190*****************************************************************
000200*                                                               *
000210*  PAYPLAN  -  PLAN DE PAGO ACELERADO ("BOLA DE NIEVE") PARA    *
000220*              LAS DEUDAS EXTERNAS DE LOS ASOCIADOS.            *
000230*                                                               *
000240*  ESTE PROGRAMA LEE EL ARCHIVO DE CUENTAS DEL ASOCIADO         *
000250*  (CTAS-ASOC) Y SIMULA MES A MES LA CANCELACION DE SUS DEUDAS  *
000260*  APLICANDO EL PAGO MINIMO DE CADA CUENTA MAS UN EXCEDENTE     *
000270*  ("BOLA DE NIEVE") QUE SE VA REASIGNANDO SEGUN LA ESTRATEGIA  *
000280*  DE ORDEN ESCOGIDA POR EL ASESOR FINANCIERO.  TAMBIEN CORRE   *
000290*  UNA SEGUNDA SIMULACION SOBRE UN ARCHIVO DE CUENTAS           *
000300*  REFINANCIADAS Y REPORTA LA DIFERENCIA CONTRA EL PLAN BASE.   *
000310*                                                               *
000320*  EL DETALLE MES A MES SE DEJA EN EL ARCHIVO DE TRABAJO        *
000330*  WORK-PLAN PARA QUE EL PROGRAMA PLANRPT IMPRIMA EL REPORTE    *
000340*  DEFINITIVO (VER PLANRPT.CBL).  EL REPORTE DE REFINANCIAMIENTO*
000350*  SE IMPRIME DIRECTAMENTE AQUI PORQUE SOLO ESTE PROGRAMA TIENE *
000360*  EN MEMORIA LOS TOTALES DE AMBAS CORRIDAS.                    *
000370*                                                               *
000380*****************************************************************
000390
000400* BITACORA DE CAMBIOS
000410*-----------------------------------------------------------------
000420* FECHA      QUIEN   TICKET      DESCRIPCION
000430*-----------------------------------------------------------------
000440* 04/11/88   MOT     SIS-0091    VERSION INICIAL, ESTRATEGIA      SIS-0091
000450*                                LOWEST-BALANCE SOLAMENTE.
000460* 22/03/89   MOT     SIS-0103    SE AGREGA ESTRATEGIA INTEREST-   SIS-0103
000470*                                RATE Y VALIDACION DE PARM-CARD.
000480* 17/08/89   JFR     SIS-0118    SE AGREGA ESTRATEGIA SMART (DOS  SIS-0118
000490*                                NIVELES) Y TABLA DE CLAVES DE
000500*                                ORDEN.
000510* 09/01/90   JFR     SIS-0126    CORRECCION: EL EXCEDENTE (BOLA)  SIS-0126
000520*                                NO SE LIBERABA CUANDO UNA CUENTA
000530*                                QUEDABA SALDADA ANTES DE TIEMPO.
000540* 14/06/91   RTV     SIS-0154    SE AGREGA EL ARCHIVO WORK-PLAN   SIS-0154
000550*                                PARA DESACOPLAR EL CALCULO DE LA
000560*                                IMPRESION (VER NUEVO PLANRPT).
000570* 30/11/92   RTV     SIS-0177    SE AGREGA EL PASE DE REFINANCIA- SIS-0177
000580*                                MIENTO (U5) Y SU REPORTE DE
000590*                                DELTAS.
000600* 21/02/94   SVG     SIS-0201    SE ESTANDARIZA EL REDONDEO A DOS SIS-0201
000610*                                DECIMALES EN TODOS LOS COMPUTE.
000620* 15/09/95   SVG     SIS-0219    SE AUMENTA LA TABLA DE CUENTAS DESIS-0219
000630*                                80 A 200 POSICIONES.
000640* 03/05/97   PQR     SIS-0244    CORRECCION DE REGRESION: LA      SIS-0244
000650*                                CUENTA GANADORA DEL EXCEDENTE SE
000660*                                RECALCULABA CON EL SALDO YA
000670*                                ACTUALIZADO.
000680* 11/12/98   PQR     SIS-0261    REVISION Y2K - EL CAMPO DE MES   SIS-0261
000690*                                (AAAA-MM) YA ERA DE CUATRO
000700*                                DIGITOS DE ANIO, NO REQUIRIO
000710*                                CAMBIO DE FORMATO.
000720* 19/07/99   PQR     SIS-0268    SE VALIDA QUE EL PARAMETRO DE    SIS-0268
000730*                                ESTRATEGIA SEA UNO DE LOS TRES
000740*                                VALORES CONOCIDOS; CUALQUIER OTRO
000750*                                VALOR ES ERROR FATAL DE PARAMETRO.
000760* 22/05/01   LMH     SIS-0271    EL REPORTE DE REFINANCIAMIENTO   SIS-0271
000770*                                SOLO TRAIA EL BLOQUE DE METRICAS
000780*                                Y DELTAS; SE AGREGA EL ARCHIVO
000790*                                WORK-REFI Y LA TABLA MES A MES
000800*                                DEL PLAN REFINANCIADO, EN EL
000810*                                MISMO FORMATO QUE USA PLANRPT.
000820*-----------------------------------------------------------------
000830
000840       ENVIRONMENT DIVISION.
000850       CONFIGURATION SECTION.
000860       SPECIAL-NAMES.
000870           C01 IS TOP-OF-FORM
000880           CLASS NUMERICA-VALIDA IS "0" THRU "9".
000890
000900       INPUT-OUTPUT SECTION.
000910       FILE-CONTROL.
000920           SELECT PARM-CARD ASSIGN TO PARMCARD
000930               ORGANIZATION IS LINE SEQUENTIAL
000940               FILE STATUS IS W-FS-PARM.
000950
000960           SELECT CTAS-ASOC ASSIGN TO ACCOUNTS
000970               ORGANIZATION IS LINE SEQUENTIAL
000980               FILE STATUS IS W-FS-CTAS.
000990
001000           SELECT CTAS-REFI ASSIGN TO REFIACCT
001010               ORGANIZATION IS LINE SEQUENTIAL
001020               FILE STATUS IS W-FS-REFI.
001030
001040           SELECT WORK-PLAN ASSIGN TO WORKPLAN
001050               ORGANIZATION IS LINE SEQUENTIAL
001060               FILE STATUS IS W-FS-WORK.
001070
001080           SELECT WORK-REFI ASSIGN TO WORKREFI
001090               ORGANIZATION IS LINE SEQUENTIAL
001100               FILE STATUS IS W-FS-WKRF.
001110
001120           SELECT REFI-REPORT ASSIGN TO REFIRPT
001130               ORGANIZATION IS LINE SEQUENTIAL
001140               FILE STATUS IS W-FS-REFR.
001150
001160       DATA DIVISION.
001170       FILE SECTION.
001180       FD  PARM-CARD
001190           LABEL RECORD IS STANDARD.
001200       01  PARM-CARD-REG.
001210           05 PC-ESTRATEGIA          PIC X(16).
001220           05 PC-MES-INICIO          PIC X(7).
001230           05 PC-SNOWBALL-INI        PIC S9(7)V99.
001240           05 PC-SNOWBALL-INC        PIC S9(5)V99.
001250           05 PC-SNOWBALL-REFI       PIC S9(7)V99.
001260           05 FILLER                 PIC X(30).
001270
001280       FD  CTAS-ASOC
001290           LABEL RECORD IS STANDARD.
001300       01  CTA-REG-ASOC.
001310           05 CTA-A-NOMBRE           PIC X(20).
001320           05 CTA-A-TASA             PIC S9(1)V9(5).
001330           05 CTA-A-SALDO            PIC S9(7)V99.
001340           05 CTA-A-MINIMO           PIC S9(5)V99.
001350           05 FILLER                 PIC X(08).
001360
001370       FD  CTAS-REFI
001380           LABEL RECORD IS STANDARD.
001390       01  CTA-REG-REFI.
001400           05 CTA-R-NOMBRE           PIC X(20).
001410           05 CTA-R-TASA             PIC S9(1)V9(5).
001420           05 CTA-R-SALDO            PIC S9(7)V99.
001430           05 CTA-R-MINIMO           PIC S9(5)V99.
001440           05 FILLER                 PIC X(08).
001450
001460       FD  WORK-PLAN
001470           LABEL RECORD IS STANDARD.
001480       01  WORK-PLAN-REG.
001490           05 WP-TIPO-REG            PIC X(1).
001500               88 WP-ES-DETALLE      VALUE "1".
001510               88 WP-ES-RESUMEN      VALUE "2".
001520               88 WP-ES-TOTALES      VALUE "9".
001530           05 WP-AREA-DATOS.
001540               10 WP-PAY-MONTH       PIC X(7).
001550               10 WP-PAY-ACCT-NAME   PIC X(20).
001560               10 WP-PAY-BALANCE     PIC S9(7)V99.
001570               10 WP-PAY-MIN         PIC S9(5)V99.
001580               10 WP-PAY-OVERFLOW    PIC S9(7)V99.
001590               10 WP-PAY-SNOWBALL    PIC S9(7)V99.
001600               10 WP-PAY-TOTAL       PIC S9(7)V99.
001610               10 FILLER             PIC X(10).
001620           05 WP-RESUMEN-MES REDEFINES WP-AREA-DATOS.
001630               10 WP-MS-MONTH        PIC X(7).
001640               10 WP-MS-SNOWBALL     PIC S9(7)V99.
001650               10 WP-MS-TOT-MIN      PIC S9(7)V99.
001660               10 WP-MS-TOT-OVERFLOW PIC S9(7)V99.
001670               10 WP-MS-TOT-PAYMENT  PIC S9(7)V99.
001680               10 WP-MS-TOT-BALANCE  PIC S9(9)V99.
001690               10 FILLER             PIC X(26).
001700           05 WP-TOTALES-PLAN REDEFINES WP-AREA-DATOS.
001710               10 WP-CB-ORIG-SALDO   PIC S9(9)V99.
001720               10 WP-CB-CUM-PAGOS    PIC S9(9)V99.
001730               10 WP-CB-MESES        PIC S9(4).
001740               10 WP-CB-INTERES      PIC S9(9)V99.
001750               10 FILLER             PIC X(45).
001760
001770       FD  WORK-REFI
001780           LABEL RECORD IS STANDARD.
001790       01  WORK-REFI-REG.
001800           05 WR-TIPO-REG            PIC X(1).
001810               88 WR-ES-DETALLE      VALUE "1".
001820               88 WR-ES-RESUMEN      VALUE "2".
001830           05 WR-AREA-DATOS.
001840               10 WR-PAY-MONTH       PIC X(7).
001850               10 WR-PAY-ACCT-NAME   PIC X(20).
001860               10 WR-PAY-BALANCE     PIC S9(7)V99.
001870               10 WR-PAY-MIN         PIC S9(5)V99.
001880               10 WR-PAY-OVERFLOW    PIC S9(7)V99.
001890               10 WR-PAY-SNOWBALL    PIC S9(7)V99.
001900               10 WR-PAY-TOTAL       PIC S9(7)V99.
001910               10 FILLER             PIC X(10).
001920           05 WR-RESUMEN-MES REDEFINES WR-AREA-DATOS.
001930               10 WR-MS-MONTH        PIC X(7).
001940               10 WR-MS-SNOWBALL     PIC S9(7)V99.
001950               10 WR-MS-TOT-MIN      PIC S9(7)V99.
001960               10 WR-MS-TOT-OVERFLOW PIC S9(7)V99.
001970               10 WR-MS-TOT-PAYMENT  PIC S9(7)V99.
001980               10 WR-MS-TOT-BALANCE  PIC S9(9)V99.
001990               10 FILLER             PIC X(26).
002000
002010       FD  REFI-REPORT
002020           LABEL RECORD IS STANDARD.
002030       01  REFI-REPORT-LINEA         PIC X(132).
002040
002050       WORKING-STORAGE SECTION.
002060       77  W-FS-PARM                PIC X(2)  VALUE SPACES.
002070       77  W-FS-CTAS                PIC X(2)  VALUE SPACES.
002080       77  W-FS-REFI                PIC X(2)  VALUE SPACES.
002090       77  W-FS-WORK                PIC X(2)  VALUE SPACES.
002100       77  W-FS-REFR                PIC X(2)  VALUE SPACES.
002110       77  W-FS-WKRF                PIC X(2)  VALUE SPACES.
002120
002130       01  W-SWITCHES.
002140           05 W-EOF-CTAS            PIC X(1)  VALUE "N".
002150               88 FIN-CTAS           VALUE "S".
002160           05 W-EOF-REFI            PIC X(1)  VALUE "N".
002170               88 FIN-REFI           VALUE "S".
002180           05 W-EOF-WKRF            PIC X(1)  VALUE "N".
002190               88 FIN-WKRF           VALUE "S".
002200           05 W-PRIMERA-LINEA-REFI  PIC X(1)  VALUE "S".
002210               88 ES-PRIMERA-LINEA-REFI VALUE "S".
002220
002230           05 FILLER                 PIC X(01) VALUE SPACES.
002240       01  W-PARAMETROS.
002250           05 W-ESTRATEGIA          PIC X(16).
002260               88 ESTR-SALDO-BAJO    VALUE "LOWEST_BALANCE  ".
002270               88 ESTR-TASA-INTERES  VALUE "INTEREST_RATE   ".
002280               88 ESTR-INTELIGENTE   VALUE "SMART           ".
002290           05 W-MES-INICIO          PIC X(7).
002300           05 W-SNOWBALL-INI        PIC S9(7)V99.
002310           05 W-SNOWBALL-INC        PIC S9(5)V99.
002320           05 W-SNOWBALL-REFI       PIC S9(7)V99.
002330
002340* TABLA DE CUENTAS DEL ASOCIADO EN MEMORIA (CORRIDA ACTUAL)
002350           05 FILLER                 PIC X(01) VALUE SPACES.
002360       77  W-NUM-CUENTAS            PIC S9(3)  COMP VALUE ZERO.
002370       01  W-TABLA-CUENTAS.
002380           05 W-CTA-ENTRADA OCCURS 200 TIMES INDEXED BY W-CX.
002390               10 W-CTA-NOMBRE      PIC X(20).
002400               10 W-CTA-TASA        PIC S9(1)V9(5).
002410               10 W-CTA-SALDO       PIC S9(7)V99.
002420               10 W-CTA-MINIMO      PIC S9(5)V99.
002430               10 W-CTA-CLAVE-1     PIC S9(1)   COMP.
002440               10 W-CTA-CLAVE-2     PIC S9(9)V9(5).
002450               10 W-CTA-SALDO-INIC  PIC S9(7)V99.
002460               10 W-CTA-OVFL-APL    PIC S9(7)V99.
002470               10 W-CTA-SNOW-APL    PIC S9(7)V99.
002480               10 W-CTA-PAGO-TOT    PIC S9(7)V99.
002490
002500           05 FILLER              PIC X(01) VALUE SPACES.
002510       01  W-TABLA-ORDEN.
002520           05 W-ORDEN OCCURS 200 TIMES PIC S9(3) COMP.
002530
002540* ACUMULADORES Y CONTADORES DEL CICLO MENSUAL (COMUNES A
002550* LA CORRIDA BASE Y A LA CORRIDA DE REFINANCIAMIENTO)
002560           05 FILLER                    PIC X(01) VALUE SPACES.
002570       01  W-CONTADORES.
002580           05 W-N-MESES             PIC S9(4)  COMP VALUE ZERO.
002590           05 W-I                   PIC S9(3)  COMP VALUE ZERO.
002600           05 W-J                   PIC S9(3)  COMP VALUE ZERO.
002610           05 W-PASADA              PIC S9(3)  COMP VALUE ZERO.
002620           05 W-J2                  PIC S9(3)  COMP VALUE ZERO.
002630           05 W-CTA-IMPRESAS-REFI   PIC S9(3)  COMP VALUE ZERO.
002640
002650           05 FILLER                 PIC X(01) VALUE SPACES.
002660       01  W-ACUMULADORES-CORRIDA.
002670           05 W-ORIG-SALDO-TOTAL    PIC S9(9)V99 VALUE ZERO.
002680           05 W-CUM-PAGOS           PIC S9(9)V99 VALUE ZERO.
002690           05 W-TOTAL-INTERES       PIC S9(9)V99 VALUE ZERO.
002700           05 W-SNOWBALL-ACTIVO     PIC S9(7)V99 VALUE ZERO.
002710
002720           05 FILLER                 PIC X(01) VALUE SPACES.
002730       01  W-MES-CTL.
002740           05 W-MES-ACTUAL          PIC X(7).
002750           05 W-MES-DESGLOSE REDEFINES W-MES-ACTUAL.
002760               10 W-MES-ANIO        PIC 9(4).
002770               10 FILLER             PIC X(1).
002780               10 W-MES-MES         PIC 9(2).
002790           05 W-TOTAL-BALANCE-MES   PIC S9(9)V99 VALUE ZERO.
002800
002810* PORTADORES DEL ASIGNADOR MENSUAL (U2)
002820       01  W-PORTADORES.
002830           05 W-SNOWBALL-LEFT       PIC S9(7)V99 VALUE ZERO.
002840           05 W-OVERFLOW            PIC S9(7)V99 VALUE ZERO.
002850           05 W-SALDO-INICIAL       PIC S9(7)V99 VALUE ZERO.
002860           05 W-SALDO-DESP-MIN      PIC S9(7)V99 VALUE ZERO.
002870           05 W-SALDO-DESP-OVFL     PIC S9(7)V99 VALUE ZERO.
002880           05 W-OVERFLOW-APLICAR    PIC S9(7)V99 VALUE ZERO.
002890           05 W-SNOWBALL-APLICAR    PIC S9(7)V99 VALUE ZERO.
002900           05 W-PROGRAMADO          PIC S9(7)V99 VALUE ZERO.
002910           05 W-NEG-SALDO           PIC S9(7)V99 VALUE ZERO.
002920           05 W-PAGO-TOTAL          PIC S9(7)V99 VALUE ZERO.
002930           05 W-TEMP-1              PIC S9(7)V99 VALUE ZERO.
002940           05 W-TEMP-2              PIC S9(7)V99 VALUE ZERO.
002950           05 W-INCREMENTO-BOLA     PIC S9(7)V99 VALUE ZERO.
002960
002970           05 FILLER                 PIC X(01) VALUE SPACES.
002980       01  W-TOTALES-MES.
002990           05 W-TOT-MIN-PAGADO      PIC S9(7)V99 VALUE ZERO.
003000           05 W-TOT-OVERFLOW-PAG    PIC S9(7)V99 VALUE ZERO.
003010           05 W-TOT-SNOWBALL-PAG    PIC S9(7)V99 VALUE ZERO.
003020           05 W-TOT-PAGO-PAGADO     PIC S9(7)V99 VALUE ZERO.
003030
003040* ACUMULADORES DUPLICADOS PARA LA CORRIDA DE REFINANCIAMIENTO,
003050* CONSERVADOS APARTE PARA PODER CALCULAR LOS DELTAS (U5)
003060           05 FILLER                 PIC X(01) VALUE SPACES.
003070       01  W-RESULT-BASE.
003080           05 W-BASE-ORIG-SALDO     PIC S9(9)V99 VALUE ZERO.
003090           05 W-BASE-CUM-PAGOS      PIC S9(9)V99 VALUE ZERO.
003100           05 W-BASE-MESES          PIC S9(4)     VALUE ZERO.
003110
003120           05 FILLER                 PIC X(01) VALUE SPACES.
003130       01  W-RESULT-REFI.
003140           05 W-REFI-ORIG-SALDO     PIC S9(9)V99 VALUE ZERO.
003150           05 W-REFI-CUM-PAGOS      PIC S9(9)V99 VALUE ZERO.
003160           05 W-REFI-MESES          PIC S9(4)     VALUE ZERO.
003170           05 W-REFI-INTERES-PROPIO PIC S9(9)V99 VALUE ZERO.
003180
003190           05 FILLER                 PIC X(01) VALUE SPACES.
003200       01  W-DELTAS.
003210           05 W-DELTA-ORIG-SALDO    PIC S9(9)V99 VALUE ZERO.
003220           05 W-DELTA-CUM-PAGOS     PIC S9(9)V99 VALUE ZERO.
003230           05 W-DELTA-MESES         PIC S9(4)     VALUE ZERO.
003240           05 W-DELTA-INTERES       PIC S9(9)V99 VALUE ZERO.
003250
003260           05 FILLER                 PIC X(01) VALUE SPACES.
003270       01  W-BANDERAS-CORRIDA.
003280           05 W-MODO-CORRIDA        PIC X(1) VALUE "B".
003290               88 CORRIDA-BASE       VALUE "B".
003300               88 CORRIDA-REFI       VALUE "R".
003310
003320* LINEAS DE IMPRESION DEL REPORTE DE REFINANCIAMIENTO (U5)
003330           05 FILLER                 PIC X(01) VALUE SPACES.
003340       01  W-LINEA-TITULO.
003350           05 FILLER                 PIC X(35)
003360               VALUE "REPORTE DE COMPARACION DE REFINAN-".
003370           05 FILLER                 PIC X(20)
003380               VALUE "CIAMIENTO DE DEUDAS ".
003390           05 FILLER                 PIC X(77) VALUE SPACES.
003400
003410       01  W-LINEA-METRICA.
003420           05 LM-ETIQUETA            PIC X(30) VALUE SPACES.
003430           05 LM-VALOR-ED            PIC $$$,$$$,$$9.99- .
003440           05 FILLER                 PIC X(90) VALUE SPACES.
003450
003460       01  W-LINEA-DETALLE-REFI.
003470           05 LD-CUENTA              PIC X(20) VALUE SPACES.
003480           05 FILLER                 PIC X(2)  VALUE SPACES.
003490           05 LD-MIN-ED              PIC $$$,$$9.99  VALUE SPACES.
003500           05 FILLER                 PIC X(2)  VALUE SPACES.
003510           05 LD-OVERFLOW-ED         PIC $$$,$$9.99- VALUE SPACES.
003520           05 FILLER                 PIC X(2)  VALUE SPACES.
003530           05 LD-SNOWBALL-ED         PIC $$$,$$9.99- VALUE SPACES.
003540           05 FILLER                 PIC X(2)  VALUE SPACES.
003550           05 LD-TOTAL-ED            PIC $$$,$$9.99  VALUE SPACES.
003560           05 FILLER                 PIC X(60) VALUE SPACES.
003570
003580* SIS-0271: LINEAS DE LA TABLA MES A MES DEL PLAN REFINANCIADO,
003590* EN EL MISMO FORMATO QUE PLANRPT USA PARA EL PLAN BASE (VER
003600* PLANRPT.CBL, W-LIN-MES-TITULO/W-LIN-DETALLE-BLANCO/
003610* W-LIN-TOTALES-MES).
003620       01  W-LINEA-MES-TITULO-REFI.
003630           05 FILLER                 PIC X(5)  VALUE "MES: ".
003640           05 LMR-MES                PIC X(7)  VALUE SPACES.
003650           05 FILLER                 PIC X(120) VALUE SPACES.
003660
003670       01  W-LINEA-DETALLE-BLANCO-REFI.
003680           05 LDB-CUENTA-REFI        PIC X(20) VALUE SPACES.
003690           05 FILLER                 PIC X(112) VALUE SPACES.
003700
003710       01  W-LINEA-TOTALES-MES-REFI.
003720           05 FILLER                 PIC X(6)  VALUE "MINIMO".
003730           05 LTMR-MIN-ED            PIC $$$,$$9.99- .
003740           05 FILLER                 PIC X(4)  VALUE SPACES.
003750           05 FILLER                 PIC X(9)  VALUE "SNOWBALL:".
003760           05 LTMR-SNOWBALL-ED       PIC $$$,$$9.99- .
003770           05 FILLER                 PIC X(4)  VALUE SPACES.
003780           05 FILLER                 PIC X(9)  VALUE "OVERFLOW:".
003790           05 LTMR-OVERFLOW-ED       PIC $$$,$$9.99- .
003800           05 FILLER                 PIC X(4)  VALUE SPACES.
003810           05 FILLER                 PIC X(6)  VALUE "TOTAL:".
003820           05 LTMR-TOTAL-ED          PIC $$$,$$9.99- .
003830           05 FILLER                 PIC X(4)  VALUE SPACES.
003840           05 FILLER                 PIC X(7)  VALUE "SALDO: ".
003850           05 LTMR-BALANCE-ED        PIC $$$,$$$,$$9.99 .
003860           05 FILLER                 PIC X(20) VALUE SPACES.
003870
003880       01  W-MENSAJES-ERROR.
003890           05 W-MSG-PARM-INVALIDO   PIC X(60) VALUE
003900               "*** ERROR FATAL: ESTRATEGIA DE PARM-CARD DESCONOCIDA ***".
003910
003920           05 FILLER                 PIC X(01) VALUE SPACES.
003930       PROCEDURE DIVISION.
003940
003950       0000-CONTROL.
003960           PERFORM 1000-INICIO          THRU 1000-EXIT.
003970           SET CORRIDA-BASE             TO TRUE.
003980           PERFORM 1200-CARGAR-CUENTAS  THRU 1200-EXIT.
003990           MOVE W-ORIG-SALDO-TOTAL     TO W-BASE-ORIG-SALDO.
004000           PERFORM 3000-GENERAR-PLAN    THRU 3000-EXIT.
004010           MOVE W-CUM-PAGOS            TO W-BASE-CUM-PAGOS.
004020           MOVE W-N-MESES              TO W-BASE-MESES.
004030           PERFORM 3900-ESCRIBIR-TOTALES THRU 3900-EXIT.
004040           PERFORM 4000-COMPARAR-REFI   THRU 4000-EXIT.
004050           PERFORM 9000-FINAL           THRU 9000-EXIT.
004060           STOP RUN.
004070
004080       1000-INICIO.
004090           PERFORM 1010-ABRIR-ARCHIVOS  THRU 1010-EXIT.
004100           PERFORM 1020-LEER-PARM-CARD  THRU 1020-EXIT.
004110           PERFORM 1050-VALIDAR-ESTRAT  THRU 1050-EXIT.
004120       1000-EXIT.
004130           EXIT.
004140
004150       1010-ABRIR-ARCHIVOS.
004160           OPEN INPUT  PARM-CARD.
004170           OPEN INPUT  CTAS-ASOC.
004180           OPEN INPUT  CTAS-REFI.
004190           OPEN OUTPUT WORK-PLAN.
004200           OPEN OUTPUT REFI-REPORT.
004210       1010-EXIT.
004220           EXIT.
004230
004240       1020-LEER-PARM-CARD.
004250           READ PARM-CARD
004260               AT END
004270                   DISPLAY "*** ERROR FATAL: NO HAY PARM-CARD ***"
004280                   MOVE 16 TO RETURN-CODE
004290                   STOP RUN
004300           END-READ.
004310           MOVE PC-ESTRATEGIA    TO W-ESTRATEGIA.
004320           MOVE PC-MES-INICIO    TO W-MES-ACTUAL.
004330           MOVE PC-SNOWBALL-INI  TO W-SNOWBALL-INI.
004340           MOVE PC-SNOWBALL-INC  TO W-SNOWBALL-INC.
004350           MOVE PC-SNOWBALL-REFI TO W-SNOWBALL-REFI.
004360           CLOSE PARM-CARD.
004370       1020-EXIT.
004380           EXIT.
004390
004400       1050-VALIDAR-ESTRAT.
004410           IF NOT ESTR-SALDO-BAJO
004420              AND NOT ESTR-TASA-INTERES
004430              AND NOT ESTR-INTELIGENTE
004440              DISPLAY W-MSG-PARM-INVALIDO
004450              MOVE 16 TO RETURN-CODE
004460              STOP RUN
004470           END-IF.
004480       1050-EXIT.
004490           EXIT.
004500
004510*-----------------------------------------------------------------
004520* U3 - CARGA DEL ARCHIVO DE CUENTAS EN LA TABLA DE TRABAJO
004530*-----------------------------------------------------------------
004540       1200-CARGAR-CUENTAS.
004550           MOVE ZERO TO W-NUM-CUENTAS.
004560           MOVE ZERO TO W-ORIG-SALDO-TOTAL.
004570           MOVE "N"  TO W-EOF-CTAS.
004580           IF CORRIDA-REFI
004590               MOVE "N" TO W-EOF-REFI
004600           END-IF.
004610           PERFORM 1210-LEER-CUENTA     THRU 1210-EXIT.
004620           PERFORM 1220-AGREGAR-CUENTA  THRU 1220-EXIT
004630               UNTIL (CORRIDA-BASE AND FIN-CTAS)
004640                  OR  (CORRIDA-REFI AND FIN-REFI).
004650       1200-EXIT.
004660           EXIT.
004670
004680       1210-LEER-CUENTA.
004690           IF CORRIDA-BASE
004700               READ CTAS-ASOC
004710                   AT END MOVE "S" TO W-EOF-CTAS
004720               END-READ
004730           ELSE
004740               READ CTAS-REFI
004750                   AT END MOVE "S" TO W-EOF-REFI
004760               END-READ
004770           END-IF.
004780       1210-EXIT.
004790           EXIT.
004800
004810       1220-AGREGAR-CUENTA.
004820           ADD 1 TO W-NUM-CUENTAS.
004830           IF CORRIDA-BASE
004840               MOVE CTA-A-NOMBRE TO W-CTA-NOMBRE(W-NUM-CUENTAS)
004850               MOVE CTA-A-TASA   TO W-CTA-TASA(W-NUM-CUENTAS)
004860               MOVE CTA-A-SALDO  TO W-CTA-SALDO(W-NUM-CUENTAS)
004870               MOVE CTA-A-MINIMO TO W-CTA-MINIMO(W-NUM-CUENTAS)
004880           ELSE
004890               MOVE CTA-R-NOMBRE TO W-CTA-NOMBRE(W-NUM-CUENTAS)
004900               MOVE CTA-R-TASA   TO W-CTA-TASA(W-NUM-CUENTAS)
004910               MOVE CTA-R-SALDO  TO W-CTA-SALDO(W-NUM-CUENTAS)
004920               MOVE CTA-R-MINIMO TO W-CTA-MINIMO(W-NUM-CUENTAS)
004930           END-IF.
004940           ADD W-CTA-SALDO(W-NUM-CUENTAS) TO W-ORIG-SALDO-TOTAL.
004950           PERFORM 1210-LEER-CUENTA THRU 1210-EXIT.
004960       1220-EXIT.
004970           EXIT.
004980
004990*-----------------------------------------------------------------
005000* U3 - GENERADOR DEL PLAN DE PAGO (CICLO DE MESES)
005010*-----------------------------------------------------------------
005020       3000-GENERAR-PLAN.
005030           MOVE ZERO           TO W-N-MESES.
005040           MOVE ZERO           TO W-CUM-PAGOS.
005050           MOVE ZERO           TO W-TOTAL-INTERES.
005060           MOVE W-SNOWBALL-INI TO W-SNOWBALL-ACTIVO.
005070           IF CORRIDA-REFI
005080               MOVE W-SNOWBALL-REFI TO W-SNOWBALL-ACTIVO
005090           END-IF.
005100           MOVE W-MES-INICIO   TO W-MES-ACTUAL.
005110           COMPUTE W-TOTAL-BALANCE-MES = W-ORIG-SALDO-TOTAL.
005120           PERFORM 3050-PROCESAR-UN-MES THRU 3050-EXIT
005130               UNTIL W-TOTAL-BALANCE-MES >= ZERO.
005140           IF W-ORIG-SALDO-TOTAL + W-CUM-PAGOS > ZERO
005150               COMPUTE W-TOTAL-INTERES ROUNDED =
005160                   W-ORIG-SALDO-TOTAL + W-CUM-PAGOS
005170           ELSE
005180               COMPUTE W-TOTAL-INTERES ROUNDED =
005190                   ZERO - (W-ORIG-SALDO-TOTAL + W-CUM-PAGOS)
005200           END-IF.
005210       3000-EXIT.
005220           EXIT.
005230
005240       3050-PROCESAR-UN-MES.
005250           ADD 1 TO W-N-MESES.
005260           PERFORM 3100-ORDENAR-CUENTAS THRU 3100-EXIT.
005270           PERFORM 3300-ASIGNAR-PAGOS   THRU 3300-EXIT.
005280           IF CORRIDA-BASE
005290               PERFORM 3370-GRABAR-DETALLES THRU 3370-EXIT
005300               PERFORM 3380-GRABAR-RESUMEN  THRU 3380-EXIT
005310           ELSE
005320               PERFORM 3372-GRABAR-DETALLE-REFI THRU 3372-EXIT
005330               PERFORM 3382-GRABAR-RESUMEN-REFI THRU 3382-EXIT
005340           END-IF.
005350           ADD W-TOT-PAGO-PAGADO TO W-CUM-PAGOS.
005360           PERFORM 3500-AVANZAR-MES     THRU 3500-EXIT.
005370       3050-EXIT.
005380           EXIT.
005390
005400*-----------------------------------------------------------------
005410* U1 - ORDENAMIENTO DE LAS CUENTAS SEGUN LA ESTRATEGIA ELEGIDA
005420*-----------------------------------------------------------------
005430       3100-ORDENAR-CUENTAS.
005440           PERFORM 3110-CALC-CLAVE THRU 3110-EXIT
005450               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-CUENTAS.
005460           PERFORM 3140-COMPARAR-CANJEAR THRU 3140-EXIT
005470               VARYING W-PASADA FROM 1 BY 1
005480                   UNTIL W-PASADA > W-NUM-CUENTAS - 1
005490               AFTER W-J2 FROM 1 BY 1
005500                   UNTIL W-J2 > W-NUM-CUENTAS - W-PASADA.
005510       3100-EXIT.
005520           EXIT.
005530
005540       3110-CALC-CLAVE.
005550           MOVE W-J TO W-ORDEN(W-J).
005560           IF ESTR-SALDO-BAJO
005570               MOVE ZERO                    TO W-CTA-CLAVE-1(W-J)
005580               MOVE W-CTA-SALDO(W-J)      TO W-CTA-CLAVE-2(W-J)
005590           ELSE
005600               IF ESTR-TASA-INTERES
005610                   MOVE ZERO                TO W-CTA-CLAVE-1(W-J)
005620                   MOVE W-CTA-TASA(W-J)   TO W-CTA-CLAVE-2(W-J)
005630               ELSE
005640                   PERFORM 3160-CLAVE-SMART THRU 3160-EXIT
005650               END-IF
005660           END-IF.
005670       3110-EXIT.
005680           EXIT.
005690
005700       3160-CLAVE-SMART.
005710           IF W-CTA-TASA(W-J) = ZERO
005720               MOVE ZERO                     TO W-CTA-CLAVE-1(W-J)
005730               COMPUTE W-CTA-CLAVE-2(W-J) =
005740                   ZERO - W-CTA-SALDO(W-J)
005750           ELSE
005760               MOVE 1                        TO W-CTA-CLAVE-1(W-J)
005770               MOVE W-CTA-SALDO(W-J)       TO W-CTA-CLAVE-2(W-J)
005780           END-IF.
005790       3160-EXIT.
005800           EXIT.
005810
005820       3140-COMPARAR-CANJEAR.
005830           IF W-CTA-CLAVE-1(W-ORDEN(W-J2)) <
005840              W-CTA-CLAVE-1(W-ORDEN(W-J2 + 1))
005850                   PERFORM 3150-CANJEAR THRU 3150-EXIT
005860           ELSE
005870               IF W-CTA-CLAVE-1(W-ORDEN(W-J2)) =
005880                  W-CTA-CLAVE-1(W-ORDEN(W-J2 + 1))
005890                   AND W-CTA-CLAVE-2(W-ORDEN(W-J2)) <
005900                       W-CTA-CLAVE-2(W-ORDEN(W-J2 + 1))
005910                       PERFORM 3150-CANJEAR THRU 3150-EXIT
005920               END-IF
005930           END-IF.
005940       3140-EXIT.
005950           EXIT.
005960
005970       3150-CANJEAR.
005980           MOVE W-ORDEN(W-J2)     TO W-I.
005990           MOVE W-ORDEN(W-J2 + 1) TO W-ORDEN(W-J2).
006000           MOVE W-I                TO W-ORDEN(W-J2 + 1).
006010       3150-EXIT.
006020           EXIT.
006030
006040*-----------------------------------------------------------------
006050* U2 - ASIGNADOR DE PAGOS DEL MES
006060*-----------------------------------------------------------------
006070       3300-ASIGNAR-PAGOS.
006080           MOVE W-SNOWBALL-ACTIVO TO W-SNOWBALL-LEFT.
006090           MOVE ZERO TO W-OVERFLOW.
006100           MOVE ZERO TO W-TOT-MIN-PAGADO
006110                        W-TOT-OVERFLOW-PAG
006120                        W-TOT-SNOWBALL-PAG
006130                        W-TOT-PAGO-PAGADO
006140                        W-INCREMENTO-BOLA
006150                        W-TOTAL-BALANCE-MES.
006160           PERFORM 3310-PROCESAR-CUENTA THRU 3310-EXIT
006170               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-CUENTAS.
006180       3300-EXIT.
006190           EXIT.
006200
006210       3310-PROCESAR-CUENTA.
006220           MOVE W-ORDEN(W-J) TO W-I.
006230           MOVE W-CTA-SALDO(W-I) TO W-SALDO-INICIAL.
006240           COMPUTE W-SALDO-DESP-MIN =
006250               W-SALDO-INICIAL + W-CTA-MINIMO(W-I).
006260           PERFORM 3320-CALC-OVERFLOW  THRU 3320-EXIT.
006270           COMPUTE W-SALDO-DESP-OVFL =
006280               W-SALDO-DESP-MIN + W-OVERFLOW-APLICAR.
006290           PERFORM 3340-CALC-SNOWBALL  THRU 3340-EXIT.
006300           PERFORM 3330-CALC-TOTAL-PAGO THRU 3330-EXIT.
006310           PERFORM 3350-ACUM-TOTALES-MES THRU 3350-EXIT.
006320           PERFORM 3360-ACTUALIZ-PORTADOR THRU 3360-EXIT.
006330* SE GUARDAN LOS DATOS DE ESTA CUENTA EN LA TABLA PORQUE LOS
006340* PORTADORES (SNOWBALL-LEFT/OVERFLOW) YA AVANZAN A LA SIGUIENTE
006350* CUENTA ANTES DE QUE 3370 ESCRIBA EL DETALLE (TICKET SIS-0244).  SIS-0244
006360           MOVE W-SALDO-INICIAL   TO W-CTA-SALDO-INIC(W-I).
006370           MOVE W-OVERFLOW-APLICAR TO W-CTA-OVFL-APL(W-I).
006380           MOVE W-SNOWBALL-APLICAR TO W-CTA-SNOW-APL(W-I).
006390           MOVE W-PAGO-TOTAL      TO W-CTA-PAGO-TOT(W-I).
006400           ADD W-PAGO-TOTAL TO W-CTA-SALDO(W-I).
006410           ADD W-CTA-SALDO(W-I) TO W-TOTAL-BALANCE-MES.
006420       3310-EXIT.
006430           EXIT.
006440
006450       3320-CALC-OVERFLOW.
006460           MOVE ZERO TO W-OVERFLOW-APLICAR.
006470           IF W-SALDO-DESP-MIN < ZERO
006480               IF W-SALDO-DESP-MIN > W-OVERFLOW
006490                   MOVE W-SALDO-DESP-MIN TO W-OVERFLOW-APLICAR
006500               ELSE
006510                   MOVE W-OVERFLOW       TO W-OVERFLOW-APLICAR
006520               END-IF
006530           END-IF.
006540       3320-EXIT.
006550           EXIT.
006560
006570       3340-CALC-SNOWBALL.
006580           MOVE ZERO TO W-SNOWBALL-APLICAR.
006590           IF W-SALDO-DESP-OVFL < ZERO
006600               IF W-SALDO-DESP-OVFL > W-SNOWBALL-LEFT
006610                   MOVE W-SALDO-DESP-OVFL TO W-SNOWBALL-APLICAR
006620               ELSE
006630                   MOVE W-SNOWBALL-LEFT   TO W-SNOWBALL-APLICAR
006640               END-IF
006650           END-IF.
006660       3340-EXIT.
006670           EXIT.
006680
006690       3330-CALC-TOTAL-PAGO.
006700           COMPUTE W-NEG-SALDO = ZERO - W-SALDO-INICIAL.
006710           COMPUTE W-PROGRAMADO =
006720               W-CTA-MINIMO(W-I) + W-OVERFLOW-APLICAR
006730                                    + W-SNOWBALL-APLICAR.
006740           IF W-NEG-SALDO < W-PROGRAMADO
006750               MOVE W-NEG-SALDO  TO W-PAGO-TOTAL
006760           ELSE
006770               MOVE W-PROGRAMADO TO W-PAGO-TOTAL
006780           END-IF.
006790       3330-EXIT.
006800           EXIT.
006810
006820       3350-ACUM-TOTALES-MES.
006830           IF W-CTA-MINIMO(W-I) NOT > W-PAGO-TOTAL
006840               ADD W-CTA-MINIMO(W-I) TO W-TOT-MIN-PAGADO
006850           END-IF.
006860           ADD W-OVERFLOW-APLICAR  TO W-TOT-OVERFLOW-PAG.
006870           ADD W-SNOWBALL-APLICAR  TO W-TOT-SNOWBALL-PAG.
006880           ADD W-PAGO-TOTAL        TO W-TOT-PAGO-PAGADO.
006890           IF W-PAGO-TOTAL = W-NEG-SALDO
006900               AND W-PAGO-TOTAL > ZERO
006910               ADD W-CTA-MINIMO(W-I) TO W-INCREMENTO-BOLA
006920           END-IF.
006930       3350-EXIT.
006940           EXIT.
006950
006960       3360-ACTUALIZ-PORTADOR.
006970           COMPUTE W-TEMP-1 = W-SNOWBALL-LEFT - W-SNOWBALL-APLICAR.
006980           IF W-TEMP-1 > ZERO
006990               MOVE W-TEMP-1 TO W-SNOWBALL-LEFT
007000           ELSE
007010               MOVE ZERO      TO W-SNOWBALL-LEFT
007020           END-IF.
007030           COMPUTE W-TEMP-2 = W-OVERFLOW - W-OVERFLOW-APLICAR.
007040           IF W-TEMP-2 < ZERO
007050               MOVE W-TEMP-2 TO W-OVERFLOW
007060           ELSE
007070               MOVE ZERO      TO W-OVERFLOW
007080           END-IF.
007090           IF W-PAGO-TOTAL < W-PROGRAMADO
007100               COMPUTE W-OVERFLOW =
007110                   W-OVERFLOW - (W-PAGO-TOTAL - W-PROGRAMADO)
007120           END-IF.
007130       3360-EXIT.
007140           EXIT.
007150
007160*-----------------------------------------------------------------
007170* U4 - ESCRITURA DEL ARCHIVO DE TRABAJO (DETALLE Y RESUMEN)
007180*-----------------------------------------------------------------
007190       3370-GRABAR-DETALLES.
007200           PERFORM 3375-GRABAR-UN-DETALLE THRU 3375-EXIT
007210               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-CUENTAS.
007220       3370-EXIT.
007230           EXIT.
007240
007250       3375-GRABAR-UN-DETALLE.
007260           MOVE W-ORDEN(W-J) TO W-I.
007270           SET WP-ES-DETALLE       TO TRUE.
007280           MOVE W-MES-ACTUAL      TO WP-PAY-MONTH.
007290           MOVE W-CTA-NOMBRE(W-I) TO WP-PAY-ACCT-NAME.
007300           MOVE W-CTA-SALDO-INIC(W-I) TO WP-PAY-BALANCE.
007310           MOVE W-CTA-MINIMO(W-I)     TO WP-PAY-MIN.
007320           MOVE W-CTA-OVFL-APL(W-I)   TO WP-PAY-OVERFLOW.
007330           MOVE W-CTA-SNOW-APL(W-I)   TO WP-PAY-SNOWBALL.
007340           MOVE W-CTA-PAGO-TOT(W-I)   TO WP-PAY-TOTAL.
007350           WRITE WORK-PLAN-REG.
007360       3375-EXIT.
007370           EXIT.
007380
007390       3380-GRABAR-RESUMEN.
007400           SET WP-ES-RESUMEN TO TRUE.
007410           MOVE W-MES-ACTUAL       TO WP-MS-MONTH.
007420           MOVE W-SNOWBALL-ACTIVO  TO WP-MS-SNOWBALL.
007430           MOVE W-TOT-MIN-PAGADO   TO WP-MS-TOT-MIN.
007440           MOVE W-TOT-OVERFLOW-PAG TO WP-MS-TOT-OVERFLOW.
007450           MOVE W-TOT-PAGO-PAGADO  TO WP-MS-TOT-PAYMENT.
007460           MOVE W-TOTAL-BALANCE-MES TO WP-MS-TOT-BALANCE.
007470           WRITE WORK-PLAN-REG.
007480       3380-EXIT.
007490           EXIT.
007500
007510*-----------------------------------------------------------------
007520* U5 - ESCRITURA DEL ARCHIVO WORK-REFI (MISMO FORMATO QUE       SIS-0271
007530* WORK-PLAN) PARA LA CORRIDA DE REFINANCIAMIENTO, PARA QUE      SIS-0271
007540* ESTE MISMO PROGRAMA PUEDA IMPRIMIR MAS ADELANTE LA TABLA      SIS-0271
007550* MES A MES DEL PLAN REFINANCIADO (VER 4300-IMPRIME-TABLA-REFI  SIS-0271
007560* MAS ABAJO).                                                   SIS-0271
007570*-----------------------------------------------------------------
007580       3372-GRABAR-DETALLE-REFI.
007590           PERFORM 3376-GRABAR-UN-DET-REFI THRU 3376-EXIT
007600               VARYING W-J FROM 1 BY 1 UNTIL W-J > W-NUM-CUENTAS.
007610       3372-EXIT.
007620           EXIT.
007630
007640       3376-GRABAR-UN-DET-REFI.
007650           MOVE W-ORDEN(W-J) TO W-I.
007660           SET WR-ES-DETALLE       TO TRUE.
007670           MOVE W-MES-ACTUAL      TO WR-PAY-MONTH.
007680           MOVE W-CTA-NOMBRE(W-I) TO WR-PAY-ACCT-NAME.
007690           MOVE W-CTA-SALDO-INIC(W-I) TO WR-PAY-BALANCE.
007700           MOVE W-CTA-MINIMO(W-I)     TO WR-PAY-MIN.
007710           MOVE W-CTA-OVFL-APL(W-I)   TO WR-PAY-OVERFLOW.
007720           MOVE W-CTA-SNOW-APL(W-I)   TO WR-PAY-SNOWBALL.
007730           MOVE W-CTA-PAGO-TOT(W-I)   TO WR-PAY-TOTAL.
007740           WRITE WORK-REFI-REG.
007750       3376-EXIT.
007760           EXIT.
007770
007780       3382-GRABAR-RESUMEN-REFI.
007790           SET WR-ES-RESUMEN TO TRUE.
007800           MOVE W-MES-ACTUAL       TO WR-MS-MONTH.
007810           MOVE W-SNOWBALL-ACTIVO  TO WR-MS-SNOWBALL.
007820           MOVE W-TOT-MIN-PAGADO   TO WR-MS-TOT-MIN.
007830           MOVE W-TOT-OVERFLOW-PAG TO WR-MS-TOT-OVERFLOW.
007840           MOVE W-TOT-PAGO-PAGADO  TO WR-MS-TOT-PAYMENT.
007850           MOVE W-TOTAL-BALANCE-MES TO WR-MS-TOT-BALANCE.
007860           WRITE WORK-REFI-REG.
007870       3382-EXIT.
007880           EXIT.
007890
007900*-----------------------------------------------------------------
007910* U3 - AVANCE DE MES, SALDO Y BOLA DE NIEVE
007920*-----------------------------------------------------------------
007930       3500-AVANZAR-MES.
007940           ADD 1 TO W-MES-MES.
007950           IF W-MES-MES > 12
007960               MOVE 1 TO W-MES-MES
007970               ADD 1 TO W-MES-ANIO
007980           END-IF.
007990           COMPUTE W-SNOWBALL-ACTIVO =
008000               W-SNOWBALL-ACTIVO + W-INCREMENTO-BOLA
008010                                   + W-SNOWBALL-INC.
008020       3500-EXIT.
008030           EXIT.
008040
008050*-----------------------------------------------------------------
008060* U3 PASO 4 - REGISTRO DE TOTALES DEL PLAN BASE.  SE ESCRIBE AL
008070* FINAL DEL ARCHIVO WORK-PLAN, DESPUES DE TODOS LOS DETALLES Y
008080* RESUMENES DE MES, PORQUE LOS TOTALES SOLO SE CONOCEN CUANDO
008090* TERMINA LA CORRIDA.  PLANRPT DA UNA PRIMERA PASADA AL ARCHIVO
008100* PARA UBICAR ESTE REGISTRO Y PODER IMPRIMIR EL ENCABEZADO ANTES
008110* QUE EL DETALLE (VER PLANRPT.CBL, PARRAFO 1200).
008120*-----------------------------------------------------------------
008130       3900-ESCRIBIR-TOTALES.
008140           SET WP-ES-TOTALES TO TRUE.
008150           MOVE W-BASE-ORIG-SALDO TO WP-CB-ORIG-SALDO.
008160           MOVE W-BASE-CUM-PAGOS  TO WP-CB-CUM-PAGOS.
008170           MOVE W-BASE-MESES      TO WP-CB-MESES.
008180           MOVE W-TOTAL-INTERES   TO WP-CB-INTERES.
008190           WRITE WORK-PLAN-REG.
008200       3900-EXIT.
008210           EXIT.
008220
008230*-----------------------------------------------------------------
008240* U5 - PASE DE REFINANCIAMIENTO Y REPORTE DE DELTAS
008250*-----------------------------------------------------------------
008260       4000-COMPARAR-REFI.
008270           SET CORRIDA-REFI TO TRUE.
008280           CLOSE CTAS-ASOC CTAS-REFI.
008290           OPEN INPUT CTAS-ASOC.
008300           OPEN INPUT CTAS-REFI.
008310           OPEN OUTPUT WORK-REFI.
008320           PERFORM 1200-CARGAR-CUENTAS THRU 1200-EXIT.
008330           MOVE W-ORIG-SALDO-TOTAL TO W-REFI-ORIG-SALDO.
008340           PERFORM 3000-GENERAR-PLAN THRU 3000-EXIT.
008350           MOVE W-CUM-PAGOS  TO W-REFI-CUM-PAGOS.
008360           MOVE W-N-MESES    TO W-REFI-MESES.
008370           MOVE W-TOTAL-INTERES TO W-REFI-INTERES-PROPIO.
008380           CLOSE WORK-REFI.
008390           PERFORM 4100-CALC-DELTAS   THRU 4100-EXIT.
008400           PERFORM 4200-IMPRIME-REFI  THRU 4200-EXIT.
008410           PERFORM 4300-IMPRIME-TABLA-REFI THRU 4300-EXIT.
008420       4000-EXIT.
008430           EXIT.
008440
008450* W-REFI-INTERES-PROPIO YA VIENE REDONDEADO Y EN VALOR ABSOLUTO
008460* DESDE 3000-GENERAR-PLAN (TOTAL-INTERES); AQUI SOLO SE DECIDE SI
008470* SE REPORTA (SOLO CUANDO ES MAYOR QUE CERO, POR REGLA U5).
008480       4100-CALC-DELTAS.
008490           COMPUTE W-DELTA-ORIG-SALDO =
008500               W-BASE-ORIG-SALDO - W-REFI-ORIG-SALDO.
008510           COMPUTE W-DELTA-CUM-PAGOS =
008520               W-REFI-CUM-PAGOS - W-BASE-CUM-PAGOS.
008530           COMPUTE W-DELTA-MESES =
008540               W-REFI-MESES - W-BASE-MESES.
008550           IF W-REFI-INTERES-PROPIO > ZERO
008560               COMPUTE W-DELTA-INTERES ROUNDED =
008570                   W-BASE-ORIG-SALDO + W-REFI-CUM-PAGOS
008580               IF W-DELTA-INTERES < ZERO
008590                   COMPUTE W-DELTA-INTERES = ZERO - W-DELTA-INTERES
008600               END-IF
008610           ELSE
008620               MOVE ZERO TO W-DELTA-INTERES
008630           END-IF.
008640       4100-EXIT.
008650           EXIT.
008660
008670       4200-IMPRIME-REFI.
008680           WRITE REFI-REPORT-LINEA FROM W-LINEA-TITULO.
008690           MOVE SPACES TO REFI-REPORT-LINEA.
008700           WRITE REFI-REPORT-LINEA.
008710
008720           MOVE "SALDO ORIGINAL REFINANCIADO"  TO LM-ETIQUETA.
008730           IF W-REFI-ORIG-SALDO < ZERO
008740               COMPUTE LM-VALOR-ED = ZERO - W-REFI-ORIG-SALDO
008750           ELSE
008760               MOVE W-REFI-ORIG-SALDO TO LM-VALOR-ED
008770           END-IF.
008780           WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA.
008790
008800           MOVE "PAGOS ACUMULADOS REFINANCIADO" TO LM-ETIQUETA.
008810           MOVE W-REFI-CUM-PAGOS  TO LM-VALOR-ED.
008820           WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA.
008830
008840           MOVE "MESES PARA SALDAR (REFI)"      TO LM-ETIQUETA.
008850           MOVE W-REFI-MESES      TO LM-VALOR-ED.
008860           WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA.
008870
008880           MOVE "DELTA SALDO ORIGINAL"          TO LM-ETIQUETA.
008890           MOVE W-DELTA-ORIG-SALDO TO LM-VALOR-ED.
008900           WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA.
008910
008920           MOVE "DELTA PAGOS ACUMULADOS"        TO LM-ETIQUETA.
008930           MOVE W-DELTA-CUM-PAGOS  TO LM-VALOR-ED.
008940           WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA.
008950
008960           MOVE "DELTA MESES"                   TO LM-ETIQUETA.
008970           MOVE W-DELTA-MESES      TO LM-VALOR-ED.
008980           WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA.
008990
009000           IF W-DELTA-INTERES > ZERO
009010               MOVE "INTERES TOTAL REFINANCIADO"  TO LM-ETIQUETA
009020               MOVE W-DELTA-INTERES   TO LM-VALOR-ED
009030               WRITE REFI-REPORT-LINEA FROM W-LINEA-METRICA
009040           END-IF.
009050       4200-EXIT.
009060           EXIT.
009070
009080*-----------------------------------------------------------------
009090* U5 - TABLA MES A MES DEL PLAN REFINANCIADO, EN EL MISMO       SIS-0271
009100* FORMATO U4 QUE USA PLANRPT, LEYENDO EL ARCHIVO WORK-REFI QUE  SIS-0271
009110* SE ACABA DE GRABAR EN 4000-COMPARAR-REFI (VER 3372/3382       SIS-0271
009120* ARRIBA).  MISMA RUPTURA DE CONTROL POR MES QUE PLANRPT.CBL,   SIS-0271
009130* PARRAFO 2000-IMPRIME-PLAN.                                    SIS-0271
009140*-----------------------------------------------------------------
009150       4300-IMPRIME-TABLA-REFI.
009160           MOVE "N" TO W-EOF-WKRF.
009170           SET ES-PRIMERA-LINEA-REFI TO TRUE.
009180           OPEN INPUT WORK-REFI.
009190           PERFORM 4310-LEER-WORK-REFI THRU 4310-EXIT.
009200           PERFORM 4320-PROCESAR-REG-REFI THRU 4320-EXIT
009210               UNTIL FIN-WKRF.
009220           CLOSE WORK-REFI.
009230       4300-EXIT.
009240           EXIT.
009250
009260       4310-LEER-WORK-REFI.
009270           READ WORK-REFI
009280               AT END MOVE "S" TO W-EOF-WKRF
009290           END-READ.
009300       4310-EXIT.
009310           EXIT.
009320
009330       4320-PROCESAR-REG-REFI.
009340           IF WR-ES-DETALLE
009350               IF ES-PRIMERA-LINEA-REFI
009360                   PERFORM 4330-IMPRIME-TITULO-MES-REFI THRU 4330-EXIT
009370               END-IF
009380               PERFORM 4340-IMPRIME-DETALLE-REFI THRU 4340-EXIT
009390           ELSE
009400               IF WR-ES-RESUMEN
009410                   PERFORM 4350-IMPRIME-TOTALES-MES-REFI THRU 4350-EXIT
009420                   SET ES-PRIMERA-LINEA-REFI TO TRUE
009430               END-IF
009440           END-IF.
009450           PERFORM 4310-LEER-WORK-REFI THRU 4310-EXIT.
009460       4320-EXIT.
009470           EXIT.
009480
009490       4330-IMPRIME-TITULO-MES-REFI.
009500           MOVE WR-PAY-MONTH TO LMR-MES.
009510           WRITE REFI-REPORT-LINEA FROM W-LINEA-MES-TITULO-REFI.
009520           MOVE "N" TO W-PRIMERA-LINEA-REFI.
009530       4330-EXIT.
009540           EXIT.
009550
009560*-----------------------------------------------------------------
009570* U5 - DESGLOSE POR CUENTA DEL PLAN REFINANCIADO (MIN + OVER-    SIS-0271
009580* FLOW + SNOWBALL = TOTAL), IGUAL QUE PLANRPT.CBL PARRAFO        SIS-0271
009590* 2100-IMPRIME-DETALLE PERO CONTRA EL ARCHIVO WORK-REFI.         SIS-0271
009600*-----------------------------------------------------------------
009610       4340-IMPRIME-DETALLE-REFI.
009620           IF WR-PAY-BALANCE < ZERO
009630               MOVE WR-PAY-ACCT-NAME  TO LD-CUENTA
009640               MOVE WR-PAY-MIN        TO LD-MIN-ED
009650               MOVE WR-PAY-OVERFLOW   TO LD-OVERFLOW-ED
009660               MOVE WR-PAY-SNOWBALL   TO LD-SNOWBALL-ED
009670               MOVE WR-PAY-TOTAL      TO LD-TOTAL-ED
009680               WRITE REFI-REPORT-LINEA FROM W-LINEA-DETALLE-REFI
009690               ADD 1 TO W-CTA-IMPRESAS-REFI
009700           ELSE
009710               MOVE WR-PAY-ACCT-NAME  TO LDB-CUENTA-REFI
009720               WRITE REFI-REPORT-LINEA
009730                   FROM W-LINEA-DETALLE-BLANCO-REFI
009740           END-IF.
009750       4340-EXIT.
009760           EXIT.
009770
009780       4350-IMPRIME-TOTALES-MES-REFI.
009790           MOVE WR-MS-TOT-MIN       TO LTMR-MIN-ED.
009800           MOVE WR-MS-SNOWBALL      TO LTMR-SNOWBALL-ED.
009810           MOVE WR-MS-TOT-OVERFLOW  TO LTMR-OVERFLOW-ED.
009820           MOVE WR-MS-TOT-PAYMENT   TO LTMR-TOTAL-ED.
009830           IF WR-MS-TOT-BALANCE < ZERO
009840               COMPUTE LTMR-BALANCE-ED = ZERO - WR-MS-TOT-BALANCE
009850           ELSE
009860               MOVE WR-MS-TOT-BALANCE TO LTMR-BALANCE-ED
009870           END-IF.
009880           WRITE REFI-REPORT-LINEA FROM W-LINEA-TOTALES-MES-REFI.
009890           MOVE SPACES TO REFI-REPORT-LINEA.
009900           WRITE REFI-REPORT-LINEA.
009910       4350-EXIT.
009920           EXIT.
009930
009940       9000-FINAL.
009950           DISPLAY "PAYPLAN: LINEAS DE DESGLOSE REFI IMPRESAS: "
009960               W-CTA-IMPRESAS-REFI.
009970           CLOSE CTAS-ASOC CTAS-REFI REFI-REPORT WORK-PLAN.
009980       9000-EXIT.
009990           EXIT.
