000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PLANRPT.
000030       AUTHOR.        M OLMOS VDA DE TORRES.
000040       INSTALLATION.  COOPERATIVA FINANCIERA EL PROGRESO LTDA.
000050                      DEPARTAMENTO DE SISTEMAS.
000060       DATE-WRITTEN.  14/06/1991.
000070       DATE-COMPILED.
000080       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS SOLAMENTE.
000090
000100*****************************************************************
000110*                                                               *
000120*  PLANRPT  -  IMPRESION DEL PLAN DE PAGO DE DEUDAS GENERADO    *
000130*              POR PAYPLAN.                                    *
000140*                                                               *
000150*  ESTE PROGRAMA LEE EL ARCHIVO DE TRABAJO WORK-PLAN (VER       *
000160*  PAYPLAN.CBL) Y PRODUCE EL REPORTE COLUMNAR DEFINITIVO: UN    *
000170*  ENCABEZADO CON LOS TOTALES DE LA CORRIDA, SEGUIDO DE UN      *
000180*  GRUPO DE LINEAS POR CADA MES SIMULADO CON EL DESGLOSE DE     *
000190*  PAGO DE CADA CUENTA Y LOS TOTALES DEL MES.                   *
000200*                                                               *
000210*  EL ARCHIVO WORK-PLAN TRAE AL FINAL UN REGISTRO DE TOTALES    *
000220*  (TIPO 9) PORQUE PAYPLAN SOLO CONOCE ESOS VALORES CUANDO       *
000230*  TERMINA SU CORRIDA.  POR ESO SE DA UNA PRIMERA PASADA AL     *
000240*  ARCHIVO PARA UBICAR ESE REGISTRO E IMPRIMIR EL ENCABEZADO    *
000250*  ANTES QUE EL DETALLE, Y UNA SEGUNDA PASADA PARA EL DETALLE.  *
000260*                                                               *
000270*****************************************************************
000280
000290* BITACORA DE CAMBIOS
000300*-----------------------------------------------------------------
000310* FECHA      QUIEN   TICKET      DESCRIPCION
000320*-----------------------------------------------------------------
000330* 14/06/91   RTV     SIS-0155    VERSION INICIAL.                 SIS-0155
000340* 02/12/92   RTV     SIS-0178    SE AGREGA LA SEGUNDA PASADA PARA SIS-0178
000350*                                PODER IMPRIMIR EL ENCABEZADO
000360*                                ANTES DEL DETALLE.
000370* 08/04/94   SVG     SIS-0203    SE ESTANDARIZA EL FORMATO DE     SIS-0203
000380*                                MONTOS A DOS DECIMALES CON COMAS
000390*                                DE MILLAR.
000400* 03/05/97   PQR     SIS-0244    LAS CUENTAS CON SALDO EN CERO O  SIS-0244
000410*                                POSITIVO AL INICIO DEL MES YA NO
000420*                                IMPRIMEN DESGLOSE, SOLO LINEA EN
000430*                                BLANCO.
000440* 11/12/98   PQR     SIS-0261    REVISION Y2K - EL CAMPO DE MES   SIS-0261
000450*                                (AAAA-MM) DEL ARCHIVO DE TRABAJO
000460*                                YA ERA DE CUATRO DIGITOS DE
000470*                                ANIO, NO REQUIRIO CAMBIO.
000480* 19/07/99   PQR     SIS-0269    SE CORRIGE EL SALTO DE PAGINA:   SIS-0269
000490*                                NO SE ACTIVABA EL TOP-OF-FORM
000500*                                ENTRE MESES SI EL PRIMER MES NO
000510*                                TENIA CUENTAS CON SALDO NEGATIVO.
000515* 14/03/02   LMH     SIS-0273    SE ENSANCHA LA LINEA DE TOTALES  SIS-0273
000516*                                DEL MES: LOS SALDOS DE CUENTAS
000517*                                GRANDES DESBORDABAN EL EDITADO
000518*                                DE SALDO Y SE VEIAN ASTERISCOS.
000520*-----------------------------------------------------------------
000530
000540       ENVIRONMENT DIVISION.
000550       CONFIGURATION SECTION.
000560       SPECIAL-NAMES.
000570           C01 IS TOP-OF-FORM.
000580
000590       INPUT-OUTPUT SECTION.
000600       FILE-CONTROL.
000610           SELECT WORK-PLAN ASSIGN TO WORKPLAN
000620               ORGANIZATION IS LINE SEQUENTIAL
000630               FILE STATUS IS W-FS-WORK.
000640
000650           SELECT PLAN-REPORT ASSIGN TO PLANRPT
000660               ORGANIZATION IS LINE SEQUENTIAL
000670               FILE STATUS IS W-FS-RPT.
000680
000690       DATA DIVISION.
000700       FILE SECTION.
000710       FD  WORK-PLAN
000720           LABEL RECORD IS STANDARD.
000730       01  WORK-PLAN-REG.
000740           05 WP-TIPO-REG            PIC X(1).
000750               88 WP-ES-DETALLE      VALUE "1".
000760               88 WP-ES-RESUMEN      VALUE "2".
000770               88 WP-ES-TOTALES      VALUE "9".
000780           05 WP-AREA-DATOS.
000790               10 WP-PAY-MONTH       PIC X(7).
000800               10 WP-PAY-ACCT-NAME   PIC X(20).
000810               10 WP-PAY-BALANCE     PIC S9(7)V99.
000820               10 WP-PAY-MIN         PIC S9(5)V99.
000830               10 WP-PAY-OVERFLOW    PIC S9(7)V99.
000840               10 WP-PAY-SNOWBALL    PIC S9(7)V99.
000850               10 WP-PAY-TOTAL       PIC S9(7)V99.
000860               10 FILLER             PIC X(10).
000870           05 WP-RESUMEN-MES REDEFINES WP-AREA-DATOS.
000880               10 WP-MS-MONTH        PIC X(7).
000890               10 WP-MS-SNOWBALL     PIC S9(7)V99.
000900               10 WP-MS-TOT-MIN      PIC S9(7)V99.
000910               10 WP-MS-TOT-OVERFLOW PIC S9(7)V99.
000920               10 WP-MS-TOT-PAYMENT  PIC S9(7)V99.
000930               10 WP-MS-TOT-BALANCE  PIC S9(9)V99.
000940               10 FILLER             PIC X(26).
000950           05 WP-TOTALES-PLAN REDEFINES WP-AREA-DATOS.
000960               10 WP-CB-ORIG-SALDO   PIC S9(9)V99.
000970               10 WP-CB-CUM-PAGOS    PIC S9(9)V99.
000980               10 WP-CB-MESES        PIC S9(4).
000990               10 WP-CB-INTERES      PIC S9(9)V99.
001000               10 FILLER             PIC X(45).
001010
001020       FD  PLAN-REPORT
001030           LABEL RECORD IS STANDARD.
001040       01  PLAN-REPORT-LINEA         PIC X(132).
001050
001060       WORKING-STORAGE SECTION.
001070       77  W-FS-WORK                PIC X(2)  VALUE SPACES.
001080       77  W-FS-RPT                 PIC X(2)  VALUE SPACES.
001090
001100       01  W-SWITCHES.
001110           05 W-EOF-WORK            PIC X(1) VALUE "N".
001120               88 FIN-WORK           VALUE "S".
001130           05 W-PRIMERA-LINEA-MES   PIC X(1) VALUE "S".
001140               88 ES-PRIMERA-LINEA-MES VALUE "S".
001150
001160           05 FILLER                 PIC X(01) VALUE SPACES.
001170       01  W-CONTADORES.
001180           05 W-CTA-IMPRESAS        PIC S9(3) COMP VALUE ZERO.
001190
001200           05 FILLER                 PIC X(01) VALUE SPACES.
001210       01  W-TOTALES-ENCABEZADO.
001220           05 W-ENC-ORIG-SALDO      PIC S9(9)V99 VALUE ZERO.
001230           05 W-ENC-CUM-PAGOS       PIC S9(9)V99 VALUE ZERO.
001240           05 W-ENC-MESES           PIC S9(4)     VALUE ZERO.
001250           05 W-ENC-INTERES         PIC S9(9)V99 VALUE ZERO.
001260
001270           05 FILLER                 PIC X(01) VALUE SPACES.
001280       01  W-MES-ACTUAL-RPT         PIC X(7)     VALUE SPACES.
001290       77  W-MES-ANTERIOR-RPT       PIC X(7)     VALUE SPACES.
001300       01  W-MES-DESGLOSE REDEFINES W-MES-ACTUAL-RPT.
001310           05 W-MES-RPT-ANIO        PIC 9(4).
001320           05 FILLER                 PIC X(1).
001330           05 W-MES-RPT-MES         PIC 9(2).
001340
001350* LINEAS DE IMPRESION DEL ENCABEZADO DEL PLAN
001360       01  W-LIN-TITULO.
001370           05 FILLER                 PIC X(35)
001380               VALUE "PLAN DE PAGO DE DEUDAS - COOP. EL ".
001390           05 FILLER                 PIC X(15) VALUE "PROGRESO LTDA.".
001400           05 FILLER                 PIC X(82) VALUE SPACES.
001410
001420       01  W-LIN-ENC-METRICA.
001430           05 EM-ETIQUETA            PIC X(30) VALUE SPACES.
001440           05 EM-VALOR-ED            PIC $$$,$$$,$$9.99- .
001450           05 FILLER                 PIC X(90) VALUE SPACES.
001460
001470       01  W-LIN-ENC-MESES.
001480           05 EM2-ETIQUETA           PIC X(30) VALUE SPACES.
001490           05 EM2-VALOR-ED           PIC ZZZ9.
001500           05 FILLER                 PIC X(96) VALUE SPACES.
001510
001520* LINEAS DE IMPRESION DEL DETALLE MES A MES
001530       01  W-LIN-MES-TITULO.
001540           05 FILLER                 PIC X(5)  VALUE "MES: ".
001550           05 LMT-MES                PIC X(7)  VALUE SPACES.
001560           05 FILLER                 PIC X(120) VALUE SPACES.
001570
001580       01  W-LIN-DETALLE-CTA.
001590           05 LD-CUENTA              PIC X(20) VALUE SPACES.
001600           05 FILLER                 PIC X(2)  VALUE SPACES.
001610           05 LD-MIN-ED              PIC $$$,$$9.99  VALUE SPACES.
001620           05 FILLER                 PIC X(3)  VALUE " + ".
001630           05 LD-OVERFLOW-ED         PIC $$$,$$9.99- VALUE SPACES.
001640           05 FILLER                 PIC X(3)  VALUE " + ".
001650           05 LD-SNOWBALL-ED         PIC $$$,$$9.99- VALUE SPACES.
001660           05 FILLER                 PIC X(3)  VALUE " = ".
001670           05 LD-TOTAL-ED            PIC $$$,$$9.99  VALUE SPACES.
001680           05 FILLER                 PIC X(58) VALUE SPACES.
001690
001700       01  W-LIN-DETALLE-BLANCO.
001710           05 LDB-CUENTA             PIC X(20) VALUE SPACES.
001720           05 FILLER                 PIC X(112) VALUE SPACES.
001730
001740       01  W-LIN-TOTALES-MES.
001750           05 FILLER                 PIC X(6)  VALUE "MINIMO".
001760           05 LTM-MIN-ED             PIC $$$,$$9.99- .
001770           05 FILLER                 PIC X(4)  VALUE SPACES.
001780           05 FILLER                 PIC X(9)  VALUE "SNOWBALL:".
001790           05 LTM-SNOWBALL-ED        PIC $$$,$$9.99- .
001800           05 FILLER                 PIC X(4)  VALUE SPACES.
001810           05 FILLER                 PIC X(9)  VALUE "OVERFLOW:".
001820           05 LTM-OVERFLOW-ED        PIC $$$,$$9.99- .
001830           05 FILLER                 PIC X(4)  VALUE SPACES.
001840           05 FILLER                 PIC X(6)  VALUE "TOTAL:".
001850           05 LTM-TOTAL-ED           PIC $$$,$$9.99- .
001860           05 FILLER                 PIC X(4)  VALUE SPACES.
001870           05 FILLER                 PIC X(7)  VALUE "SALDO: ".
001880           05 LTM-BALANCE-ED         PIC $$$,$$$,$$9.99 .
001890           05 FILLER                 PIC X(20) VALUE SPACES.
001900
001910       PROCEDURE DIVISION.
001920
001930       0000-CONTROL.
001940           PERFORM 1000-INICIO           THRU 1000-EXIT.
001950           PERFORM 2300-IMPRIME-ENCABEZADO THRU 2300-EXIT.
001960           PERFORM 2000-IMPRIME-PLAN     THRU 2000-EXIT.
001970           PERFORM 9000-FINAL            THRU 9000-EXIT.
001980           STOP RUN.
001990
002000       1000-INICIO.
002010           PERFORM 1010-PRIMERA-PASADA   THRU 1010-EXIT.
002020           OPEN OUTPUT PLAN-REPORT.
002030       1000-EXIT.
002040           EXIT.
002050
002060*-----------------------------------------------------------------
002070* PRIMERA PASADA: SOLO SE BUSCA EL REGISTRO DE TOTALES (TIPO 9),
002080* QUE SIEMPRE VIENE AL FINAL DEL ARCHIVO WORK-PLAN.
002090*-----------------------------------------------------------------
002100       1010-PRIMERA-PASADA.
002110           MOVE "N" TO W-EOF-WORK.
002120           OPEN INPUT WORK-PLAN.
002130           PERFORM 1020-LEER-BUSCANDO-TOT THRU 1020-EXIT
002140               UNTIL FIN-WORK.
002150           CLOSE WORK-PLAN.
002160       1010-EXIT.
002170           EXIT.
002180
002190       1020-LEER-BUSCANDO-TOT.
002200           READ WORK-PLAN
002210               AT END MOVE "S" TO W-EOF-WORK
002220           END-READ.
002230           IF NOT FIN-WORK AND WP-ES-TOTALES
002240               MOVE WP-CB-ORIG-SALDO TO W-ENC-ORIG-SALDO
002250               MOVE WP-CB-CUM-PAGOS  TO W-ENC-CUM-PAGOS
002260               MOVE WP-CB-MESES      TO W-ENC-MESES
002270               MOVE WP-CB-INTERES    TO W-ENC-INTERES
002280           END-IF.
002290       1020-EXIT.
002300           EXIT.
002310
002320*-----------------------------------------------------------------
002330* U4 - ENCABEZADO DEL REPORTE
002340*-----------------------------------------------------------------
002350       2300-IMPRIME-ENCABEZADO.
002360           WRITE PLAN-REPORT-LINEA FROM W-LIN-TITULO
002370               AFTER ADVANCING TOP-OF-FORM.
002380           MOVE SPACES TO PLAN-REPORT-LINEA.
002390           WRITE PLAN-REPORT-LINEA.
002400
002410           MOVE "SALDO ORIGINAL TOTAL"      TO EM-ETIQUETA.
002420           IF W-ENC-ORIG-SALDO < ZERO
002430               COMPUTE EM-VALOR-ED = ZERO - W-ENC-ORIG-SALDO
002440           ELSE
002450               MOVE W-ENC-ORIG-SALDO TO EM-VALOR-ED
002460           END-IF.
002470           WRITE PLAN-REPORT-LINEA FROM W-LIN-ENC-METRICA.
002480
002490           MOVE "PAGOS TOTALES"             TO EM-ETIQUETA.
002500           MOVE W-ENC-CUM-PAGOS TO EM-VALOR-ED.
002510           WRITE PLAN-REPORT-LINEA FROM W-LIN-ENC-METRICA.
002520
002530           IF W-ENC-INTERES > ZERO
002540               MOVE "INTERES TOTAL PAGADO"    TO EM-ETIQUETA
002550               MOVE W-ENC-INTERES TO EM-VALOR-ED
002560               WRITE PLAN-REPORT-LINEA FROM W-LIN-ENC-METRICA
002570           END-IF.
002580
002590           MOVE "MESES PARA SALDAR"         TO EM2-ETIQUETA.
002600           MOVE W-ENC-MESES TO EM2-VALOR-ED.
002610           WRITE PLAN-REPORT-LINEA FROM W-LIN-ENC-MESES.
002620
002630           MOVE SPACES TO PLAN-REPORT-LINEA.
002640           WRITE PLAN-REPORT-LINEA.
002650       2300-EXIT.
002660           EXIT.
002670
002680*-----------------------------------------------------------------
002690* SEGUNDA PASADA: DETALLE MES A MES, CON RUPTURA DE CONTROL POR
002700* MES (LA RUPTURA LA MARCA EL REGISTRO RESUMEN, TIPO 2).
002710*-----------------------------------------------------------------
002720       2000-IMPRIME-PLAN.
002730           MOVE "N" TO W-EOF-WORK.
002740           OPEN INPUT WORK-PLAN.
002750           SET ES-PRIMERA-LINEA-MES TO TRUE.
002760           PERFORM 2010-LEER-WORK THRU 2010-EXIT.
002770           PERFORM 2020-PROCESAR-REG THRU 2020-EXIT
002780               UNTIL FIN-WORK OR WP-ES-TOTALES.
002790           CLOSE WORK-PLAN.
002800       2000-EXIT.
002810           EXIT.
002820
002830       2010-LEER-WORK.
002840           READ WORK-PLAN
002850               AT END MOVE "S" TO W-EOF-WORK
002860           END-READ.
002870       2010-EXIT.
002880           EXIT.
002890
002900       2020-PROCESAR-REG.
002910           IF WP-ES-DETALLE
002920               IF ES-PRIMERA-LINEA-MES
002930                   PERFORM 2030-IMPRIME-TITULO-MES THRU 2030-EXIT
002940               END-IF
002950               PERFORM 2100-IMPRIME-DETALLE THRU 2100-EXIT
002960           ELSE
002970               IF WP-ES-RESUMEN
002980                   PERFORM 2200-IMPRIME-TOTALES-MES THRU 2200-EXIT
002990                   SET ES-PRIMERA-LINEA-MES TO TRUE
003000               END-IF
003010           END-IF.
003020           PERFORM 2010-LEER-WORK THRU 2010-EXIT.
003030       2020-EXIT.
003040           EXIT.
003050
003060* SIS-0269: SALTO DE PAGINA CUANDO EL MES CRUZA DE UN ANIO A OTRO,
003070* PARA QUE CADA HOJA DEL REPORTE COMIENCE EN UN ANIO CALENDARIO.
003080       2030-IMPRIME-TITULO-MES.
003090           MOVE WP-PAY-MONTH TO W-MES-ACTUAL-RPT.
003100           MOVE WP-PAY-MONTH TO LMT-MES.
003110           IF W-MES-ACTUAL-RPT (1:4) NOT = W-MES-ANTERIOR-RPT (1:4)
003120               AND W-MES-ANTERIOR-RPT NOT = SPACES
003130               DISPLAY "PLANRPT: CAMBIO DE ANIO CALENDARIO EN "
003140                   W-MES-RPT-ANIO
003150               WRITE PLAN-REPORT-LINEA FROM W-LIN-MES-TITULO
003160                   AFTER ADVANCING TOP-OF-FORM
003170           ELSE
003180               WRITE PLAN-REPORT-LINEA FROM W-LIN-MES-TITULO
003190           END-IF.
003200           MOVE W-MES-ACTUAL-RPT TO W-MES-ANTERIOR-RPT.
003210           MOVE "N" TO W-PRIMERA-LINEA-MES.
003220       2030-EXIT.
003230           EXIT.
003240
003250*-----------------------------------------------------------------
003260* U4 - DESGLOSE POR CUENTA (MIN + OVERFLOW + SNOWBALL = TOTAL)
003270*-----------------------------------------------------------------
003280       2100-IMPRIME-DETALLE.
003290           IF WP-PAY-BALANCE < ZERO
003300               MOVE WP-PAY-ACCT-NAME  TO LD-CUENTA
003310               MOVE WP-PAY-MIN        TO LD-MIN-ED
003320               MOVE WP-PAY-OVERFLOW   TO LD-OVERFLOW-ED
003330               MOVE WP-PAY-SNOWBALL   TO LD-SNOWBALL-ED
003340               MOVE WP-PAY-TOTAL      TO LD-TOTAL-ED
003350               WRITE PLAN-REPORT-LINEA FROM W-LIN-DETALLE-CTA
003360               ADD 1 TO W-CTA-IMPRESAS
003370           ELSE
003380               MOVE WP-PAY-ACCT-NAME  TO LDB-CUENTA
003390               WRITE PLAN-REPORT-LINEA FROM W-LIN-DETALLE-BLANCO
003400           END-IF.
003410       2100-EXIT.
003420           EXIT.
003430
003440*-----------------------------------------------------------------
003450* U4 - TOTALES DEL MES
003460*-----------------------------------------------------------------
003470       2200-IMPRIME-TOTALES-MES.
003480           MOVE WP-MS-TOT-MIN       TO LTM-MIN-ED.
003490           MOVE WP-MS-SNOWBALL      TO LTM-SNOWBALL-ED.
003500           MOVE WP-MS-TOT-OVERFLOW  TO LTM-OVERFLOW-ED.
003510           MOVE WP-MS-TOT-PAYMENT   TO LTM-TOTAL-ED.
003520           IF WP-MS-TOT-BALANCE < ZERO
003530               COMPUTE LTM-BALANCE-ED = ZERO - WP-MS-TOT-BALANCE
003540           ELSE
003550               MOVE WP-MS-TOT-BALANCE TO LTM-BALANCE-ED
003560           END-IF.
003570           WRITE PLAN-REPORT-LINEA FROM W-LIN-TOTALES-MES.
003580           MOVE SPACES TO PLAN-REPORT-LINEA.
003590           WRITE PLAN-REPORT-LINEA.
003600       2200-EXIT.
003610           EXIT.
003620
003630       9000-FINAL.
003640           DISPLAY "PLANRPT: LINEAS DE DESGLOSE IMPRESAS: "
003650               W-CTA-IMPRESAS.
003660           CLOSE PLAN-REPORT.
003670       9000-EXIT.
003680           EXIT.
