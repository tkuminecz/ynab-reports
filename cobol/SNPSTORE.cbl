000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    SNPSTORE.
000030       AUTHOR.        J F RAMIREZ.
000040       INSTALLATION.  COOPERATIVA FINANCIERA EL PROGRESO LTDA.
000050                      DEPARTAMENTO DE SISTEMAS.
000060       DATE-WRITTEN.  30/11/1992.
000070       DATE-COMPILED.
000080       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS SOLAMENTE.
000090
000100*****************************************************************
000110*                                                               *
000120*  SNPSTORE  -  CARGA DEL ARCHIVO MAESTRO INDEXADO DE           *
000130*                FOTOGRAFIAS MENSUALES DE DEUDA (SNAPSHOTS).    *
000140*                                                               *
000150*  LEE EL ARCHIVO DE TRABAJO WORK-SNAPSHOTS (VER HISTPLAN.CBL)  *
000160*  Y GRABA CADA REGISTRO EN EL MAESTRO INDEXADO SNAPSHOTS,      *
000170*  CLAVE POR MES (AAAA-MM).  SI EL MES YA EXISTE EN EL MAESTRO  *
000180*  (POR EJEMPLO PORQUE HISTPLAN SE VOLVIO A CORRER SOBRE EL     *
000190*  MISMO PERIODO) EL REGISTRO SE REEMPLAZA, NO SE DUPLICA.      *
000200*                                                               *
000210*  TERMINADA LA CARGA, EL PROGRAMA ATIENDE UNA TARJETA DE       *
000220*  CONSULTA (QUERY-CARD) CON CUATRO MODOS - TODAS, UN MES,      *
000230*  LA ULTIMA FOTOGRAFIA, O UN RANGO DE MESES - E IMPRIME EL     *
000240*  RESULTADO EN SNPQUERY.                                       *
000250*                                                               *
000260*****************************************************************
000270
000280* BITACORA DE CAMBIOS
000290*-----------------------------------------------------------------
000300* FECHA      QUIEN   TICKET      DESCRIPCION
000310*-----------------------------------------------------------------
000320* 30/11/92   JFR     SIS-0180    VERSION INICIAL: SOLO CARGA DEL  SIS-0180
000330*                                MAESTRO INDEXADO.
000340* 14/03/93   JFR     SIS-0184    SE AGREGA LA CREACION AUTOMATICA SIS-0184
000350*                                DEL MAESTRO CUANDO NO EXISTE
000360*                                (PRIMERA CORRIDA DEL SISTEMA).
000370* 21/02/94   SVG     SIS-0204    SE AGREGA LA CONSULTA POR        SIS-0204
000380*                                QUERY-CARD (MODOS ALL/MONTH/
000390*                                LATEST/RANGE).
000400* 15/09/95   SVG     SIS-0221    SE ESTANDARIZA EL REDONDEO A DOS SIS-0221
000410*                                DECIMALES EN LOS TOTALES QUE
000420*                                IMPRIME LA CONSULTA.
000430* 11/12/98   PQR     SIS-0263    REVISION Y2K - LA CLAVE SNP-MES  SIS-0263
000440*                                (AAAA-MM) YA ERA DE CUATRO
000450*                                DIGITOS DE ANIO; SIN CAMBIO.
000460* 19/07/99   PQR     SIS-0270    SE VALIDA QUE QRY-MODO SEA UNO   SIS-0270
000470*                                DE LOS CUATRO VALORES CONOCIDOS;
000480*                                CUALQUIER OTRO VALOR ES ERROR
000490*                                FATAL DE PARAMETRO.
000495* 22/01/02   LMH     SIS-0275    SE CORRIGE EL MODO RANGE DE LA   SIS-0275
000496*                                QUERY-CARD: NO INCLUIA LA
000497*                                FOTOGRAFIA DEL MES FINAL DEL
000498*                                RANGO EN EL TOTAL IMPRESO.
000500*-----------------------------------------------------------------
000510
000520       ENVIRONMENT DIVISION.
000530       CONFIGURATION SECTION.
000540       SPECIAL-NAMES.
000550           C01 IS TOP-OF-FORM.
000560
000570       INPUT-OUTPUT SECTION.
000580       FILE-CONTROL.
000590           SELECT WORK-SNAPSHOTS ASSIGN TO WORKSNAP
000600               ORGANIZATION IS LINE SEQUENTIAL
000610               FILE STATUS IS W-FS-WORK.
000620
000630           SELECT QUERY-CARD ASSIGN TO QRYCARD
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               FILE STATUS IS W-FS-QRY.
000660
000670           SELECT SNP-REPORT ASSIGN TO SNPQUERY
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               FILE STATUS IS W-FS-RPT.
000700
000710           SELECT SNAPSHOTS ASSIGN TO SNAPDAT
000720               ORGANIZATION IS INDEXED
000730               ACCESS MODE IS DYNAMIC
000740               RECORD KEY IS SNA-MES
000750               FILE STATUS IS W-FS-SNAP.
000760
000770       DATA DIVISION.
000780       FILE SECTION.
000790       FD  WORK-SNAPSHOTS
000800           LABEL RECORD IS STANDARD.
000810       01  WSN-REG.
000820           05 WSN-MES                PIC X(7).
000830           05 WSN-FECHA              PIC X(10).
000840           05 WSN-SALDO-TOTAL        PIC S9(9)V99.
000850           05 WSN-MESES-PAGO         PIC S9(4).
000860           05 WSN-FECHA-LIBRE        PIC X(10).
000870           05 WSN-TOTAL-PAGOS        PIC S9(9)V99.
000880           05 WSN-TOTAL-INTERES      PIC S9(9)V99.
000890           05 WSN-SNOWBALL-MONTO     PIC S9(7)V99.
000900           05 WSN-SNOWBALL-INC       PIC S9(5)V99.
000910           05 WSN-ESTRATEGIA         PIC X(16).
000920           05 WSN-NUM-CUENTAS        PIC S9(3).
000930           05 WSN-ORIGEN             PIC X(13).
000940           05 FILLER                 PIC X(12).
000950
000960       FD  QUERY-CARD
000970           LABEL RECORD IS STANDARD.
000980       01  QRY-CARD-REG.
000990           05 QRY-MODO               PIC X(6).
001000               88 QRY-ES-ALL         VALUE "ALL   ".
001010               88 QRY-ES-MONTH       VALUE "MONTH ".
001020               88 QRY-ES-LATEST      VALUE "LATEST".
001030               88 QRY-ES-RANGE       VALUE "RANGE ".
001040           05 QRY-MES                PIC X(7).
001050           05 QRY-MES-INI            PIC X(7).
001060           05 QRY-MES-FIN            PIC X(7).
001070           05 FILLER                 PIC X(30).
001080
001090       FD  SNP-REPORT
001100           LABEL RECORD IS STANDARD.
001110       01  SNP-REPORT-LINEA          PIC X(132).
001120
001130       FD  SNAPSHOTS
001140           LABEL RECORD IS STANDARD.
001150       01  SNA-REG.
001160           05 SNA-MES                PIC X(7).
001170           05 SNA-FECHA              PIC X(10).
001180           05 SNA-SALDO-TOTAL        PIC S9(9)V99.
001190           05 SNA-MESES-PAGO         PIC S9(4).
001200           05 SNA-FECHA-LIBRE        PIC X(10).
001210           05 SNA-TOTAL-PAGOS        PIC S9(9)V99.
001220           05 SNA-TOTAL-INTERES      PIC S9(9)V99.
001230           05 SNA-SNOWBALL-MONTO     PIC S9(7)V99.
001240           05 SNA-SNOWBALL-INC       PIC S9(5)V99.
001250           05 SNA-ESTRATEGIA         PIC X(16).
001260           05 SNA-NUM-CUENTAS        PIC S9(3).
001270           05 SNA-ORIGEN             PIC X(13).
001280           05 FILLER                 PIC X(12).
001290
001300       WORKING-STORAGE SECTION.
001310       77  W-FS-WORK                PIC X(2) VALUE SPACES.
001320       77  W-FS-QRY                 PIC X(2) VALUE SPACES.
001330       77  W-FS-RPT                 PIC X(2) VALUE SPACES.
001340       77  W-FS-SNAP                PIC X(2) VALUE SPACES.
001350
001360       01  W-SWITCHES.
001370           05 W-EOF-WORK            PIC X(1) VALUE "N".
001380               88 FIN-WORK           VALUE "S".
001390           05 W-EOF-SNAP            PIC X(1) VALUE "N".
001400               88 FIN-SNAP           VALUE "S".
001410
001420           05 FILLER                 PIC X(01) VALUE SPACES.
001430       01  W-CONTADORES.
001440           05 W-NUM-CARGADOS        PIC S9(5) COMP VALUE ZERO.
001450           05 W-NUM-REEMPLAZADOS    PIC S9(5) COMP VALUE ZERO.
001460           05 W-NUM-IMPRESOS        PIC S9(5) COMP VALUE ZERO.
001470
001480* SE GUARDA LA ULTIMA FOTOGRAFIA LEIDA EN ORDEN DE CLAVE (SNP-MES
001490* ES AAAA-MM, ASI QUE EL ORDEN LEXICOGRAFICO ES TAMBIEN ORDEN
001500* CRONOLOGICO) PARA PODER RESPONDER EL MODO LATEST SIN TENER QUE
001510* SABER DE ANTEMANO CUAL ES LA ULTIMA CLAVE DEL MAESTRO.
001520           05 FILLER                 PIC X(01) VALUE SPACES.
001530       01  W-ULTIMA-FOTO.
001540           05 W-UF-HAY-DATO         PIC X(1) VALUE "N".
001550               88 UF-TIENE-DATO      VALUE "S".
001560           05 W-UF-REG              PIC X(95) VALUE SPACES.
001570           05 W-UF-REDEF REDEFINES W-UF-REG.
001580               10 FILLER             PIC X(95).
001590
001600* SIS-0270: SE VALIDA QUE EL MES DE LA TARJETA DE CONSULTA (MODOS
001610* MONTH Y RANGE) TRAIGA UN MES ENTRE 01 Y 12 ANTES DE USARLO COMO
001620* CLAVE DE BUSQUEDA.
001630       01  W-QRY-MES-CHK             PIC X(7) VALUE SPACES.
001640       01  W-QRY-MES-DESGLOSE REDEFINES W-QRY-MES-CHK.
001650           05 W-QRY-CHK-ANIO         PIC 9(4).
001660           05 FILLER                  PIC X(1).
001670           05 W-QRY-CHK-MES          PIC 9(2).
001680
001690       01  W-ACUM-CONSULTA.
001700           05 W-AC-SUMA-SALDO        PIC S9(9)V99 VALUE ZERO.
001710           05 W-AC-PROMEDIO-SALDO    PIC S9(9)V99 VALUE ZERO.
001720
001730* LINEAS DE IMPRESION DE LA CONSULTA (SNPQUERY)
001740           05 FILLER                  PIC X(01) VALUE SPACES.
001750       01  W-LIN-TITULO.
001760           05 FILLER                 PIC X(34)
001770               VALUE "CONSULTA DE FOTOGRAFIAS DE DEUDA ".
001780           05 FILLER                 PIC X(15) VALUE "(SNPSTORE)".
001790           05 FILLER                 PIC X(83) VALUE SPACES.
001800
001810       01  W-LIN-ENCABEZADO.
001820           05 FILLER                 PIC X(7)  VALUE "MES:   ".
001830           05 FILLER                 PIC X(11) VALUE "FECHA:     ".
001840           05 FILLER                 PIC X(14) VALUE "SALDO TOTAL:  ".
001850           05 FILLER                 PIC X(10) VALUE "MESES:    ".
001860           05 FILLER                 PIC X(16) VALUE "FECHA LIBRE:    ".
001870           05 FILLER                 PIC X(74) VALUE SPACES.
001880
001890       01  W-LIN-DETALLE-SNP.
001900           05 LDS-MES                PIC X(7)  VALUE SPACES.
001910           05 FILLER                 PIC X(3)  VALUE SPACES.
001920           05 LDS-FECHA              PIC X(10) VALUE SPACES.
001930           05 FILLER                 PIC X(3)  VALUE SPACES.
001940           05 LDS-SALDO-ED           PIC $$$,$$$,$$9.99- VALUE SPACES.
001950           05 FILLER                 PIC X(3)  VALUE SPACES.
001960           05 LDS-MESES-ED           PIC ZZZ9  VALUE SPACES.
001970           05 FILLER                 PIC X(4)  VALUE SPACES.
001980           05 LDS-FECHA-LIBRE        PIC X(10) VALUE SPACES.
001990           05 FILLER                 PIC X(73) VALUE SPACES.
002000
002010       01  W-LIN-SIN-DATOS.
002020           05 FILLER                 PIC X(38)
002030               VALUE "SNPSTORE: LA CONSULTA NO ENCONTRO ".
002040           05 FILLER                 PIC X(12) VALUE "FOTOGRAFIAS.".
002050           05 FILLER                 PIC X(82) VALUE SPACES.
002060
002070* SIS-0221: LINEA DE TOTALES AL PIE DE LA CONSULTA, REDEFINIENDO
002080* LA MISMA AREA DE LA LINEA DE DETALLE (IGUAL CONVENCION QUE
002090* WP-RESUMEN-MES EN PAYPLAN.CBL).
002100       01  W-LIN-TOTALES-CONSULTA REDEFINES W-LIN-DETALLE-SNP.
002110           05 FILLER                 PIC X(20) VALUE SPACES.
002120           05 LTC-ETIQUETA           PIC X(24) VALUE SPACES.
002130           05 LTC-CANT-ED            PIC ZZZ9  VALUE SPACES.
002140           05 FILLER                 PIC X(10) VALUE SPACES.
002150           05 LTC-PROMEDIO-ED        PIC $$$,$$$,$$9.99- VALUE SPACES.
002160           05 FILLER                 PIC X(59) VALUE SPACES.
002170
002180       PROCEDURE DIVISION.
002190
002200       0000-CONTROL.
002210           PERFORM 1000-INICIO           THRU 1000-EXIT.
002220           PERFORM 2000-CARGAR-MAESTRO   THRU 2000-EXIT.
002230           PERFORM 3000-ATENDER-CONSULTA THRU 3000-EXIT.
002240           PERFORM 9000-FINAL            THRU 9000-EXIT.
002250           STOP RUN.
002260
002270*-----------------------------------------------------------------
002280* SIS-0184: SI EL MAESTRO INDEXADO TODAVIA NO EXISTE (PRIMERA
002290* CORRIDA), SE CREA VACIO ANTES DE ABRIRLO EN MODO I-O.
002300*-----------------------------------------------------------------
002310       1000-INICIO.
002320           OPEN INPUT  WORK-SNAPSHOTS.
002330           OPEN INPUT  QUERY-CARD.
002340           OPEN OUTPUT SNP-REPORT.
002350           OPEN I-O SNAPSHOTS.
002360           IF W-FS-SNAP = "35"
002370               OPEN OUTPUT SNAPSHOTS
002380               CLOSE SNAPSHOTS
002390               OPEN I-O SNAPSHOTS
002400           END-IF.
002410       1000-EXIT.
002420           EXIT.
002430
002440*-----------------------------------------------------------------
002450* U9 - CARGA DE WORK-SNAPSHOTS EN EL MAESTRO, REEMPLAZANDO EL
002460* MES SI YA EXISTIA (CLAVE DUPLICADA).
002470*-----------------------------------------------------------------
002480       2000-CARGAR-MAESTRO.
002490           PERFORM 2010-LEER-WORK THRU 2010-EXIT.
002500           PERFORM 2100-GRABAR-UNO THRU 2100-EXIT
002510               UNTIL FIN-WORK.
002520       2000-EXIT.
002530           EXIT.
002540
002550       2010-LEER-WORK.
002560           READ WORK-SNAPSHOTS
002570               AT END MOVE "S" TO W-EOF-WORK
002580           END-READ.
002590       2010-EXIT.
002600           EXIT.
002610
002620       2100-GRABAR-UNO.
002630           MOVE WSN-MES            TO SNA-MES.
002640           MOVE WSN-FECHA          TO SNA-FECHA.
002650           MOVE WSN-SALDO-TOTAL    TO SNA-SALDO-TOTAL.
002660           MOVE WSN-MESES-PAGO     TO SNA-MESES-PAGO.
002670           MOVE WSN-FECHA-LIBRE    TO SNA-FECHA-LIBRE.
002680           MOVE WSN-TOTAL-PAGOS    TO SNA-TOTAL-PAGOS.
002690           MOVE WSN-TOTAL-INTERES  TO SNA-TOTAL-INTERES.
002700           MOVE WSN-SNOWBALL-MONTO TO SNA-SNOWBALL-MONTO.
002710           MOVE WSN-SNOWBALL-INC   TO SNA-SNOWBALL-INC.
002720           MOVE WSN-ESTRATEGIA     TO SNA-ESTRATEGIA.
002730           MOVE WSN-NUM-CUENTAS    TO SNA-NUM-CUENTAS.
002740           MOVE WSN-ORIGEN         TO SNA-ORIGEN.
002750           WRITE SNA-REG
002760               INVALID KEY
002770                   REWRITE SNA-REG
002780                   ADD 1 TO W-NUM-REEMPLAZADOS
002790           END-WRITE.
002800           IF W-FS-SNAP = "00"
002810               ADD 1 TO W-NUM-CARGADOS
002820           END-IF.
002830           PERFORM 2010-LEER-WORK THRU 2010-EXIT.
002840       2100-EXIT.
002850           EXIT.
002860
002870*-----------------------------------------------------------------
002880* U9 - ATENCION DE LA TARJETA DE CONSULTA (QUERY-CARD)
002890*-----------------------------------------------------------------
002900       3000-ATENDER-CONSULTA.
002910           PERFORM 3010-LEER-QUERY-CARD  THRU 3010-EXIT.
002920           PERFORM 3050-VALIDAR-MODO     THRU 3050-EXIT.
002930           PERFORM 3060-VALIDAR-MES-CONSULTA THRU 3060-EXIT.
002940           WRITE SNP-REPORT-LINEA FROM W-LIN-TITULO
002950               AFTER ADVANCING TOP-OF-FORM.
002960           WRITE SNP-REPORT-LINEA FROM W-LIN-ENCABEZADO.
002970           MOVE ZERO TO W-NUM-IMPRESOS.
002980           MOVE ZERO TO W-AC-SUMA-SALDO.
002990           IF QRY-ES-ALL
003000               PERFORM 3100-CONSULTA-ALL   THRU 3100-EXIT
003010           ELSE
003020               IF QRY-ES-MONTH
003030                   PERFORM 3200-CONSULTA-MONTH THRU 3200-EXIT
003040               ELSE
003050                   IF QRY-ES-LATEST
003060                       PERFORM 3300-CONSULTA-LATEST THRU 3300-EXIT
003070                   ELSE
003080                       PERFORM 3400-CONSULTA-RANGE  THRU 3400-EXIT
003090                   END-IF
003100               END-IF
003110           END-IF.
003120           IF W-NUM-IMPRESOS = ZERO
003130               WRITE SNP-REPORT-LINEA FROM W-LIN-SIN-DATOS
003140           ELSE
003150               PERFORM 3950-IMPRIME-TOTALES-CONSULTA THRU 3950-EXIT
003160           END-IF.
003170       3000-EXIT.
003180           EXIT.
003190
003200       3010-LEER-QUERY-CARD.
003210           READ QUERY-CARD
003220               AT END
003230                   DISPLAY "*** ERROR FATAL: NO HAY QUERY-CARD ***"
003240                   MOVE 16 TO RETURN-CODE
003250                   STOP RUN
003260           END-READ.
003270       3010-EXIT.
003280           EXIT.
003290
003300       3050-VALIDAR-MODO.
003310           IF NOT QRY-ES-ALL AND NOT QRY-ES-MONTH
003320              AND NOT QRY-ES-LATEST AND NOT QRY-ES-RANGE
003330              DISPLAY "*** ERROR FATAL: MODO DE CONSULTA DESCONOCIDO ***"
003340              MOVE 16 TO RETURN-CODE
003350              STOP RUN
003360           END-IF.
003370       3050-EXIT.
003380           EXIT.
003390
003400* SIS-0270: SE VALIDA EL FORMATO DEL MES (O DE LOS DOS MESES DEL
003410* RANGO) ANTES DE USARLO COMO CLAVE DE BUSQUEDA EN EL MAESTRO.
003420       3060-VALIDAR-MES-CONSULTA.
003430           IF QRY-ES-MONTH
003440               MOVE QRY-MES TO W-QRY-MES-CHK
003450               PERFORM 3065-VALIDAR-UN-MES THRU 3065-EXIT
003460           END-IF.
003470           IF QRY-ES-RANGE
003480               MOVE QRY-MES-INI TO W-QRY-MES-CHK
003490               PERFORM 3065-VALIDAR-UN-MES THRU 3065-EXIT
003500               MOVE QRY-MES-FIN TO W-QRY-MES-CHK
003510               PERFORM 3065-VALIDAR-UN-MES THRU 3065-EXIT
003520           END-IF.
003530       3060-EXIT.
003540           EXIT.
003550
003560       3065-VALIDAR-UN-MES.
003570           IF W-QRY-CHK-MES < 1 OR W-QRY-CHK-MES > 12
003580               DISPLAY "*** ERROR FATAL: MES DE CONSULTA INVALIDO: "
003590                   W-QRY-MES-CHK
003600               MOVE 16 TO RETURN-CODE
003610               STOP RUN
003620           END-IF.
003630       3065-EXIT.
003640           EXIT.
003650
003660* MODO ALL - RECORRIDO SECUENCIAL COMPLETO DEL MAESTRO EN ORDEN
003670* DE CLAVE (SNP-MES ASCENDENTE).
003680       3100-CONSULTA-ALL.
003690           MOVE "N" TO W-EOF-SNAP.
003700           MOVE LOW-VALUES TO SNA-MES.
003710           START SNAPSHOTS KEY NOT LESS THAN SNA-MES
003720               INVALID KEY MOVE "S" TO W-EOF-SNAP
003730           END-START.
003740           PERFORM 3110-LEER-SIGUIENTE THRU 3110-EXIT.
003750           PERFORM 3120-IMPRIMIR-Y-SEGUIR THRU 3120-EXIT
003760               UNTIL FIN-SNAP.
003770       3100-EXIT.
003780           EXIT.
003790
003800       3110-LEER-SIGUIENTE.
003810           READ SNAPSHOTS NEXT RECORD
003820               AT END MOVE "S" TO W-EOF-SNAP
003830           END-READ.
003840       3110-EXIT.
003850           EXIT.
003860
003870       3120-IMPRIMIR-Y-SEGUIR.
003880           PERFORM 3900-IMPRIME-UNA-FOTO THRU 3900-EXIT.
003890           PERFORM 3110-LEER-SIGUIENTE THRU 3110-EXIT.
003900       3120-EXIT.
003910           EXIT.
003920
003930* MODO MONTH - LECTURA DIRECTA POR CLAVE.
003940       3200-CONSULTA-MONTH.
003950           MOVE QRY-MES TO SNA-MES.
003960           READ SNAPSHOTS
003970               INVALID KEY
003980                   DISPLAY "SNPSTORE: MES NO ENCONTRADO: " QRY-MES
003990           END-READ.
004000           IF W-FS-SNAP = "00"
004010               PERFORM 3900-IMPRIME-UNA-FOTO THRU 3900-EXIT
004020           END-IF.
004030       3200-EXIT.
004040           EXIT.
004050
004060* MODO LATEST - RECORRE TODO EL MAESTRO GUARDANDO EL ULTIMO
004070* REGISTRO LEIDO (VER COMENTARIO DE W-ULTIMA-FOTO ARRIBA).
004080       3300-CONSULTA-LATEST.
004090           MOVE "N" TO W-EOF-SNAP.
004100           MOVE "N" TO W-UF-HAY-DATO.
004110           MOVE LOW-VALUES TO SNA-MES.
004120           START SNAPSHOTS KEY NOT LESS THAN SNA-MES
004130               INVALID KEY MOVE "S" TO W-EOF-SNAP
004140           END-START.
004150           PERFORM 3110-LEER-SIGUIENTE THRU 3110-EXIT.
004160           PERFORM 3310-GUARDAR-Y-SEGUIR THRU 3310-EXIT
004170               UNTIL FIN-SNAP.
004180           IF UF-TIENE-DATO
004190               MOVE W-UF-REG TO SNA-REG
004200               PERFORM 3900-IMPRIME-UNA-FOTO THRU 3900-EXIT
004210           END-IF.
004220       3300-EXIT.
004230           EXIT.
004240
004250       3310-GUARDAR-Y-SEGUIR.
004260           MOVE SNA-REG TO W-UF-REG.
004270           MOVE "S" TO W-UF-HAY-DATO.
004280           PERFORM 3110-LEER-SIGUIENTE THRU 3110-EXIT.
004290       3310-EXIT.
004300           EXIT.
004310
004320* MODO RANGE - START EN EL PRIMER MES DEL RANGO, SE DETIENE
004330* CUANDO LA CLAVE SUPERA EL ULTIMO MES DEL RANGO.
004340       3400-CONSULTA-RANGE.
004350           MOVE "N" TO W-EOF-SNAP.
004360           MOVE QRY-MES-INI TO SNA-MES.
004370           START SNAPSHOTS KEY NOT LESS THAN SNA-MES
004380               INVALID KEY MOVE "S" TO W-EOF-SNAP
004390           END-START.
004400           PERFORM 3110-LEER-SIGUIENTE THRU 3110-EXIT.
004410           PERFORM 3410-VER-Y-SEGUIR THRU 3410-EXIT
004420               UNTIL FIN-SNAP OR SNA-MES > QRY-MES-FIN.
004430       3400-EXIT.
004440           EXIT.
004450
004460       3410-VER-Y-SEGUIR.
004470           PERFORM 3900-IMPRIME-UNA-FOTO THRU 3900-EXIT.
004480           PERFORM 3110-LEER-SIGUIENTE THRU 3110-EXIT.
004490       3410-EXIT.
004500           EXIT.
004510
004520       3900-IMPRIME-UNA-FOTO.
004530           MOVE SNA-MES         TO LDS-MES.
004540           MOVE SNA-FECHA       TO LDS-FECHA.
004550           MOVE SNA-SALDO-TOTAL TO LDS-SALDO-ED.
004560           MOVE SNA-MESES-PAGO  TO LDS-MESES-ED.
004570           MOVE SNA-FECHA-LIBRE TO LDS-FECHA-LIBRE.
004580           WRITE SNP-REPORT-LINEA FROM W-LIN-DETALLE-SNP.
004590           ADD 1 TO W-NUM-IMPRESOS.
004600           ADD SNA-SALDO-TOTAL TO W-AC-SUMA-SALDO.
004610       3900-EXIT.
004620           EXIT.
004630
004640* SIS-0221: TOTALES AL PIE DE LA CONSULTA - CANTIDAD DE
004650* FOTOGRAFIAS IMPRESAS Y PROMEDIO DE SALDO TOTAL, REDONDEADO A
004660* DOS DECIMALES.
004670       3950-IMPRIME-TOTALES-CONSULTA.
004680           MOVE "TOTAL FOTOGRAFIAS:      " TO LTC-ETIQUETA.
004690           MOVE W-NUM-IMPRESOS TO LTC-CANT-ED.
004700           COMPUTE W-AC-PROMEDIO-SALDO ROUNDED =
004710               W-AC-SUMA-SALDO / W-NUM-IMPRESOS.
004720           MOVE W-AC-PROMEDIO-SALDO TO LTC-PROMEDIO-ED.
004730           WRITE SNP-REPORT-LINEA FROM W-LIN-TOTALES-CONSULTA.
004740       3950-EXIT.
004750           EXIT.
004760
004770       9000-FINAL.
004780           DISPLAY "SNPSTORE: FOTOGRAFIAS CARGADAS: " W-NUM-CARGADOS.
004790           DISPLAY "SNPSTORE: FOTOGRAFIAS REEMPLAZADAS: "
004800               W-NUM-REEMPLAZADOS.
004810           DISPLAY "SNPSTORE: LINEAS DE CONSULTA IMPRESAS: "
004820               W-NUM-IMPRESOS.
004830           CLOSE WORK-SNAPSHOTS QUERY-CARD SNP-REPORT SNAPSHOTS.
004840       9000-EXIT.
004850           EXIT.
