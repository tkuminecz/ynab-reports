000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    TRENDRPT.
000030       AUTHOR.        J F RAMIREZ.
000040       INSTALLATION.  COOPERATIVA FINANCIERA EL PROGRESO LTDA.
000050                      DEPARTAMENTO DE SISTEMAS.
000060       DATE-WRITTEN.  05/12/1992.
000070       DATE-COMPILED.
000080       SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS SOLAMENTE.
000090
000100*****************************************************************
000110*                                                               *
000120*  TRENDRPT  -  REPORTE DE TENDENCIA DE LAS FOTOGRAFIAS DE      *
000130*                DEUDA GUARDADAS POR SNPSTORE EN EL MAESTRO     *
000140*                INDEXADO SNAPSHOTS.                            *
000150*                                                               *
000160*  RECORRE EL MAESTRO EN ORDEN DE CLAVE (SNA-MES, QUE POR SER   *
000170*  AAAA-MM ES TAMBIEN ORDEN CRONOLOGICO), ARMA UNA TABLA CON     *
000180*  TODAS LAS FOTOGRAFIAS Y CALCULA: PRIMERA Y ULTIMA PROYECCION, *
000190*  MEJOR Y PEOR FECHA DE LIBERTAD DE DEUDA, CAMBIO TOTAL EN      *
000200*  DIAS Y EN MESES DE PLAZO, REDUCCION DE SALDO Y SU PORCENTAJE, *
000210*  Y EL CAMBIO MES A MES EN LOS MESES DE PLAZO (MEJOR MES Y      *
000220*  PEOR MES).  SI HAY MENOS DE DOS FOTOGRAFIAS EL REPORTE SALE   *
000230*  VACIO (SOLO EL ENCABEZADO Y UN AVISO).                        *
000240*                                                               *
000250*****************************************************************
000260
000270* BITACORA DE CAMBIOS
000280*-----------------------------------------------------------------
000290* FECHA      QUIEN   TICKET      DESCRIPCION
000300*-----------------------------------------------------------------
000310* 05/12/92   JFR     SIS-0181    VERSION INICIAL.                 SIS-0181
000320* 22/03/93   JFR     SIS-0185    SE AGREGA EL CALCULO DE MEJOR Y  SIS-0185
000330*                                PEOR FECHA DE LIBERTAD DE DEUDA
000340*                                (NO NECESARIAMENTE LA PRIMERA
000350*                                NI LA ULTIMA FOTOGRAFIA).
000360* 21/02/94   SVG     SIS-0205    SE AGREGA EL DETALLE MES A MES   SIS-0205
000370*                                DEL CAMBIO EN MESES DE PLAZO.
000380* 15/09/95   SVG     SIS-0222    SE ESTANDARIZA EL REDONDEO A DOS SIS-0222
000390*                                DECIMALES EN EL PORCENTAJE DE
000400*                                REDUCCION DE SALDO Y EN EL
000410*                                PROMEDIO MENSUAL.
000420* 11/12/98   PQR     SIS-0264    REVISION Y2K - EL CALCULO DE     SIS-0264
000430*                                DIAS ENTRE FECHAS YA USABA ANIO
000440*                                DE CUATRO DIGITOS; SIN CAMBIO.
000445* 09/10/01   LMH     SIS-0274    SE CORRIGE EL PORCENTAJE DE      SIS-0274
000446*                                REDUCCION DE SALDO CUANDO EL
000447*                                SALDO INICIAL DE LA PRIMERA
000448*                                FOTOGRAFIA ERA CERO (DIVISION
000449*                                POR CERO).
000450*-----------------------------------------------------------------
000460
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SPECIAL-NAMES.
000500           C01 IS TOP-OF-FORM.
000510
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540           SELECT SNAPSHOTS ASSIGN TO SNAPDAT
000550               ORGANIZATION IS INDEXED
000560               ACCESS MODE IS SEQUENTIAL
000570               RECORD KEY IS SNA-MES
000580               FILE STATUS IS W-FS-SNAP.
000590
000600           SELECT TREND-REPORT ASSIGN TO TRENDOUT
000610               ORGANIZATION IS LINE SEQUENTIAL
000620               FILE STATUS IS W-FS-RPT.
000630
000640       DATA DIVISION.
000650       FILE SECTION.
000660       FD  SNAPSHOTS
000670           LABEL RECORD IS STANDARD.
000680       01  SNA-REG.
000690           05 SNA-MES                PIC X(7).
000700           05 SNA-FECHA              PIC X(10).
000710           05 SNA-SALDO-TOTAL        PIC S9(9)V99.
000720           05 SNA-MESES-PAGO         PIC S9(4).
000730           05 SNA-FECHA-LIBRE        PIC X(10).
000740           05 SNA-TOTAL-PAGOS        PIC S9(9)V99.
000750           05 SNA-TOTAL-INTERES      PIC S9(9)V99.
000760           05 SNA-SNOWBALL-MONTO     PIC S9(7)V99.
000770           05 SNA-SNOWBALL-INC       PIC S9(5)V99.
000780           05 SNA-ESTRATEGIA         PIC X(16).
000790           05 SNA-NUM-CUENTAS        PIC S9(3).
000800           05 SNA-ORIGEN             PIC X(13).
000810           05 FILLER                 PIC X(12).
000820
000830       FD  TREND-REPORT
000840           LABEL RECORD IS STANDARD.
000850       01  TRP-LINEA                 PIC X(132).
000860
000870       WORKING-STORAGE SECTION.
000880       77  W-FS-SNAP                PIC X(2) VALUE SPACES.
000890       77  W-FS-RPT                 PIC X(2) VALUE SPACES.
000900
000910       01  W-SWITCHES.
000920           05 W-EOF-SNAP            PIC X(1) VALUE "N".
000930               88 FIN-SNAP           VALUE "S".
000940
000950* TABLA CON TODAS LAS FOTOGRAFIAS DEL MAESTRO, EN ORDEN
000960* CRONOLOGICO (VIENE ASI DIRECTO DEL MAESTRO POR CLAVE SNA-MES).
000970           05 FILLER                 PIC X(01) VALUE SPACES.
000980       77  W-NUM-SNAP               PIC S9(3) COMP VALUE ZERO.
000990       01  W-TABLA-SNAP.
001000           05 W-TS-ENTRADA OCCURS 200 TIMES INDEXED BY W-TX.
001010               10 TS-MES             PIC X(7).
001020               10 TS-FECHA           PIC X(10).
001030               10 TS-SALDO-TOTAL     PIC S9(9)V99.
001040               10 TS-MESES-PAGO      PIC S9(4).
001050               10 TS-FECHA-LIBRE     PIC X(10).
001060
001070* DESGLOSE DE UNA FECHA DE TEXTO (AAAA-MM-DD) PARA CALCULAR DIAS
001080* TRANSCURRIDOS. SE REUTILIZA PARA CUALQUIER FECHA QUE HAY QUE
001090* CONVERTIR (VER 3200-FECHA-A-DIAS).
001100           05 FILLER              PIC X(01) VALUE SPACES.
001110       01  W-FA-TEXTO               PIC X(10) VALUE SPACES.
001120       01  W-FA-DESGLOSE REDEFINES W-FA-TEXTO.
001130           05 W-FA-T-ANIO           PIC 9(4).
001140           05 FILLER                 PIC X(1).
001150           05 W-FA-T-MES            PIC 9(2).
001160           05 FILLER                 PIC X(1).
001170           05 W-FA-T-DIA            PIC 9(2).
001180
001190* TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO).
001200       01  W-DIAS-ACUM-INI.
001210           05 FILLER                 PIC 9(3) VALUE 000.
001220           05 FILLER                 PIC 9(3) VALUE 031.
001230           05 FILLER                 PIC 9(3) VALUE 059.
001240           05 FILLER                 PIC 9(3) VALUE 090.
001250           05 FILLER                 PIC 9(3) VALUE 120.
001260           05 FILLER                 PIC 9(3) VALUE 151.
001270           05 FILLER                 PIC 9(3) VALUE 181.
001280           05 FILLER                 PIC 9(3) VALUE 212.
001290           05 FILLER                 PIC 9(3) VALUE 243.
001300           05 FILLER                 PIC 9(3) VALUE 273.
001310           05 FILLER                 PIC 9(3) VALUE 304.
001320           05 FILLER                 PIC 9(3) VALUE 334.
001330       01  W-DIAS-ACUM REDEFINES W-DIAS-ACUM-INI.
001340           05 W-DIAS-ACUM-MES OCCURS 12 TIMES PIC 9(3).
001350
001360       01  W-CALC-DIAS.
001370           05 W-CD-ANIO1            PIC S9(5) COMP VALUE ZERO.
001380           05 W-CD-Q                PIC S9(5) COMP VALUE ZERO.
001390           05 W-CD-D4                PIC S9(5) COMP VALUE ZERO.
001400           05 W-CD-D100              PIC S9(5) COMP VALUE ZERO.
001410           05 W-CD-D400              PIC S9(5) COMP VALUE ZERO.
001420           05 W-CD-R4                PIC S9(5) COMP VALUE ZERO.
001430           05 W-CD-R100               PIC S9(5) COMP VALUE ZERO.
001440           05 W-CD-R400               PIC S9(5) COMP VALUE ZERO.
001450           05 W-CD-ES-BISIESTO      PIC X(1)  VALUE "N".
001460               88 CD-ANIO-BISIESTO   VALUE "S".
001470           05 W-CD-DIAS-TOTAL       PIC S9(9) COMP VALUE ZERO.
001480
001490* METRICAS DE LA TENDENCIA (U8 PASO 3)
001500           05 FILLER                 PIC X(01) VALUE SPACES.
001510       01  W-TREND.
001520           05 W-TR-PRIMERO          PIC S9(3) COMP VALUE 1.
001530           05 W-TR-ULTIMO           PIC S9(3) COMP VALUE ZERO.
001540           05 W-TR-MEJOR-IX         PIC S9(3) COMP VALUE ZERO.
001550           05 W-TR-PEOR-IX          PIC S9(3) COMP VALUE ZERO.
001560           05 W-TR-MEJOR-DIAS       PIC S9(9) COMP VALUE ZERO.
001570           05 W-TR-PEOR-DIAS        PIC S9(9) COMP VALUE ZERO.
001580           05 W-TR-DIAS-PRIMERO     PIC S9(9) COMP VALUE ZERO.
001590           05 W-TR-DIAS-ULTIMO      PIC S9(9) COMP VALUE ZERO.
001600           05 W-TR-CAMBIO-DIAS      PIC S9(9) COMP VALUE ZERO.
001610           05 W-TR-CAMBIO-MESES     PIC S9(5) VALUE ZERO.
001620           05 W-TR-REDUCCION-SALDO  PIC S9(9)V99 VALUE ZERO.
001630           05 W-TR-SALDO-ABS-1RO    PIC S9(9)V99 VALUE ZERO.
001640           05 W-TR-PORCENTAJE       PIC S9(3)V99 VALUE ZERO.
001650           05 W-TR-PROMEDIO-MES     PIC S9(7)V99 VALUE ZERO.
001660           05 W-TR-CAMBIO-UN-MES    PIC S9(5) VALUE ZERO.
001670           05 W-TR-MEJOR-CAMBIO     PIC S9(5) VALUE ZERO.
001680           05 W-TR-PEOR-CAMBIO      PIC S9(5) VALUE ZERO.
001690           05 W-TR-MEJOR-CAMBIO-IX  PIC S9(3) COMP VALUE ZERO.
001700           05 W-TR-PEOR-CAMBIO-IX   PIC S9(3) COMP VALUE ZERO.
001710           05 W-TR-K                PIC S9(3) COMP VALUE ZERO.
001720
001730* LINEAS DE IMPRESION
001740           05 FILLER                 PIC X(01) VALUE SPACES.
001750       01  W-LIN-TITULO.
001760           05 FILLER                 PIC X(32)
001770               VALUE "REPORTE DE TENDENCIA DE DEUDA ".
001780           05 FILLER                 PIC X(15) VALUE "(TRENDRPT)".
001790           05 FILLER                 PIC X(85) VALUE SPACES.
001800
001810       01  W-LIN-SIN-DATOS.
001820           05 FILLER                 PIC X(40)
001830               VALUE "TRENDRPT: SE NECESITAN AL MENOS DOS ".
001840           05 FILLER                 PIC X(30)
001850               VALUE "FOTOGRAFIAS PARA LA TENDENCIA.".
001860           05 FILLER                 PIC X(62) VALUE SPACES.
001870
001880       01  W-LIN-ETIQUETA-VALOR.
001890           05 LEV-ETIQUETA           PIC X(38) VALUE SPACES.
001900           05 LEV-VALOR              PIC X(30) VALUE SPACES.
001910           05 FILLER                 PIC X(64) VALUE SPACES.
001920
001930       01  W-LIN-DETALLE-MES.
001940           05 LDM-MES-ANT            PIC X(7)  VALUE SPACES.
001950           05 FILLER                 PIC X(4)  VALUE SPACES.
001960           05 FILLER                 PIC X(3)  VALUE "->".
001970           05 FILLER                 PIC X(1)  VALUE SPACES.
001980           05 LDM-MES-NUE            PIC X(7)  VALUE SPACES.
001990           05 FILLER                 PIC X(4)  VALUE SPACES.
002000           05 FILLER                 PIC X(7)  VALUE "PLAZO:".
002010           05 LDM-MESES-ANT-ED       PIC ZZZ9  VALUE SPACES.
002020           05 FILLER                 PIC X(4)  VALUE "->".
002030           05 LDM-MESES-NUE-ED       PIC ZZZ9  VALUE SPACES.
002040           05 FILLER                 PIC X(3)  VALUE SPACES.
002050           05 FILLER                 PIC X(9)  VALUE "CAMBIO: ".
002060           05 LDM-CAMBIO-ED          PIC -ZZZ9 VALUE SPACES.
002070           05 FILLER                 PIC X(70) VALUE SPACES.
002080
002090* SIS-0205: LINEA DE TOTAL DE FOTOGRAFIAS AL PIE DEL DETALLE MES
002100* A MES, REDEFINIENDO LA MISMA AREA (IGUAL CONVENCION QUE
002110* W-LIN-TOTALES-CONSULTA EN SNPSTORE.CBL).
002120       01  W-LIN-TOTAL-FOTOS REDEFINES W-LIN-DETALLE-MES.
002130           05 FILLER                 PIC X(20) VALUE SPACES.
002140           05 LTF-ETIQUETA           PIC X(30) VALUE SPACES.
002150           05 LTF-CANT-ED            PIC ZZZ9  VALUE SPACES.
002160           05 FILLER                 PIC X(78) VALUE SPACES.
002170
002180       77  W-EDIT-MONEDA            PIC $$$,$$$,$$9.99- VALUE SPACES.
002190       77  W-EDIT-PORCENTAJE        PIC ---9.99         VALUE SPACES.
002200       77  W-EDIT-MESES             PIC -----9          VALUE SPACES.
002210
002220       PROCEDURE DIVISION.
002230
002240       0000-CONTROL.
002250           PERFORM 1000-INICIO         THRU 1000-EXIT.
002260           PERFORM 2000-CARGAR-TABLA   THRU 2000-EXIT.
002270           IF W-NUM-SNAP < 2
002280               PERFORM 5900-IMPRIME-SIN-DATOS THRU 5900-EXIT
002290           ELSE
002300               PERFORM 3000-CALC-TENDENCIA THRU 3000-EXIT
002310               PERFORM 5000-IMPRIME-REPORTE THRU 5000-EXIT
002320           END-IF.
002330           PERFORM 9000-FINAL          THRU 9000-EXIT.
002340           STOP RUN.
002350
002360       1000-INICIO.
002370           OPEN INPUT  SNAPSHOTS.
002380           OPEN OUTPUT TREND-REPORT.
002390       1000-EXIT.
002400           EXIT.
002410
002420*-----------------------------------------------------------------
002430* LEE TODO EL MAESTRO SNAPSHOTS, EN ORDEN DE CLAVE, Y LO ARMA EN
002440* LA TABLA W-TABLA-SNAP.
002450*-----------------------------------------------------------------
002460       2000-CARGAR-TABLA.
002470           MOVE ZERO TO W-NUM-SNAP.
002480           PERFORM 2010-LEER-SNAP THRU 2010-EXIT.
002490           PERFORM 2100-GUARDAR-EN-TABLA THRU 2100-EXIT
002500               UNTIL FIN-SNAP.
002510       2000-EXIT.
002520           EXIT.
002530
002540       2010-LEER-SNAP.
002550           READ SNAPSHOTS NEXT RECORD
002560               AT END MOVE "S" TO W-EOF-SNAP
002570           END-READ.
002580       2010-EXIT.
002590           EXIT.
002600
002610       2100-GUARDAR-EN-TABLA.
002620           ADD 1 TO W-NUM-SNAP.
002630           MOVE SNA-MES         TO TS-MES(W-NUM-SNAP).
002640           MOVE SNA-FECHA       TO TS-FECHA(W-NUM-SNAP).
002650           MOVE SNA-SALDO-TOTAL TO TS-SALDO-TOTAL(W-NUM-SNAP).
002660           MOVE SNA-MESES-PAGO  TO TS-MESES-PAGO(W-NUM-SNAP).
002670           MOVE SNA-FECHA-LIBRE TO TS-FECHA-LIBRE(W-NUM-SNAP).
002680           PERFORM 2010-LEER-SNAP THRU 2010-EXIT.
002690       2100-EXIT.
002700           EXIT.
002710
002720*-----------------------------------------------------------------
002730* U8 PASO 3 - CALCULO DE LAS METRICAS DE TENDENCIA SOBRE LA
002740* TABLA YA ARMADA (SE REQUIEREN AL MENOS DOS FOTOGRAFIAS).
002750*-----------------------------------------------------------------
002760       3000-CALC-TENDENCIA.
002770           MOVE 1          TO W-TR-PRIMERO.
002780           MOVE W-NUM-SNAP TO W-TR-ULTIMO.
002790
002800           MOVE TS-FECHA-LIBRE(W-TR-PRIMERO) TO W-FA-TEXTO.
002810           PERFORM 3200-FECHA-A-DIAS THRU 3200-EXIT.
002820           MOVE W-CD-DIAS-TOTAL TO W-TR-DIAS-PRIMERO.
002830
002840           MOVE TS-FECHA-LIBRE(W-TR-ULTIMO) TO W-FA-TEXTO.
002850           PERFORM 3200-FECHA-A-DIAS THRU 3200-EXIT.
002860           MOVE W-CD-DIAS-TOTAL TO W-TR-DIAS-ULTIMO.
002870
002880           COMPUTE W-TR-CAMBIO-DIAS =
002890               W-TR-DIAS-ULTIMO - W-TR-DIAS-PRIMERO.
002900           COMPUTE W-TR-CAMBIO-MESES =
002910               TS-MESES-PAGO(W-TR-ULTIMO) - TS-MESES-PAGO(W-TR-PRIMERO).
002920           COMPUTE W-TR-REDUCCION-SALDO =
002930        TS-SALDO-TOTAL(W-TR-PRIMERO)
002940        - TS-SALDO-TOTAL(W-TR-ULTIMO).
002950
002960           IF TS-SALDO-TOTAL(W-TR-PRIMERO) = ZERO
002970               MOVE ZERO TO W-TR-PORCENTAJE
002980           ELSE
002990               IF TS-SALDO-TOTAL(W-TR-PRIMERO) < 0
003000                   COMPUTE W-TR-SALDO-ABS-1RO =
003010                       ZERO - TS-SALDO-TOTAL(W-TR-PRIMERO)
003020               ELSE
003030                   MOVE TS-SALDO-TOTAL(W-TR-PRIMERO)
003040                       TO W-TR-SALDO-ABS-1RO
003050               END-IF
003060               COMPUTE W-TR-PORCENTAJE ROUNDED =
003070                   (W-TR-REDUCCION-SALDO / W-TR-SALDO-ABS-1RO) * 100
003080           END-IF.
003090
003100           COMPUTE W-TR-PROMEDIO-MES ROUNDED =
003110               W-TR-REDUCCION-SALDO / W-NUM-SNAP.
003120
003130           PERFORM 3100-BUSCAR-MEJOR-PEOR THRU 3100-EXIT.
003140           PERFORM 3300-BUSCAR-CAMBIO-MES THRU 3300-EXIT.
003150       3000-EXIT.
003160           EXIT.
003170
003180*-----------------------------------------------------------------
003190* RECORRE TODAS LAS FOTOGRAFIAS (NO SOLO LA PRIMERA Y LA ULTIMA)
003200* PARA UBICAR LA MEJOR (FECHA DE LIBERTAD MAS TEMPRANA) Y LA
003210* PEOR (FECHA DE LIBERTAD MAS TARDIA).
003220*-----------------------------------------------------------------
003230       3100-BUSCAR-MEJOR-PEOR.
003240           MOVE 1 TO W-TR-MEJOR-IX.
003250           MOVE 1 TO W-TR-PEOR-IX.
003260           MOVE TS-FECHA-LIBRE(1) TO W-FA-TEXTO.
003270           PERFORM 3200-FECHA-A-DIAS THRU 3200-EXIT.
003280           MOVE W-CD-DIAS-TOTAL TO W-TR-MEJOR-DIAS.
003290           MOVE W-CD-DIAS-TOTAL TO W-TR-PEOR-DIAS.
003300           PERFORM 3110-VER-UNA-FOTO THRU 3110-EXIT
003310               VARYING W-TR-K FROM 2 BY 1 UNTIL W-TR-K > W-NUM-SNAP.
003320       3100-EXIT.
003330           EXIT.
003340
003350       3110-VER-UNA-FOTO.
003360           MOVE TS-FECHA-LIBRE(W-TR-K) TO W-FA-TEXTO.
003370           PERFORM 3200-FECHA-A-DIAS THRU 3200-EXIT.
003380           IF W-CD-DIAS-TOTAL < W-TR-MEJOR-DIAS
003390               MOVE W-CD-DIAS-TOTAL TO W-TR-MEJOR-DIAS
003400               MOVE W-TR-K          TO W-TR-MEJOR-IX
003410           END-IF.
003420           IF W-CD-DIAS-TOTAL > W-TR-PEOR-DIAS
003430               MOVE W-CD-DIAS-TOTAL TO W-TR-PEOR-DIAS
003440               MOVE W-TR-K          TO W-TR-PEOR-IX
003450           END-IF.
003460       3110-EXIT.
003470           EXIT.
003480
003490*-----------------------------------------------------------------
003500* CONVIERTE LA FECHA DE TEXTO (AAAA-MM-DD) DE W-FA-TEXTO EN UN
003510* NUMERO DE DIAS ABSOLUTO (W-CD-DIAS-TOTAL), PARA PODER RESTAR
003520* FECHAS. LA CUENTA DE BISIESTOS ES LA MISMA REGLA DE SIS-0216
003530* DE HISTPLAN.CBL.
003540*-----------------------------------------------------------------
003550       3200-FECHA-A-DIAS.
003560           COMPUTE W-CD-ANIO1 = W-FA-T-ANIO - 1.
003570           DIVIDE W-CD-ANIO1 BY 4   GIVING W-CD-D4.
003580           DIVIDE W-CD-ANIO1 BY 100 GIVING W-CD-D100.
003590           DIVIDE W-CD-ANIO1 BY 400 GIVING W-CD-D400.
003600           COMPUTE W-CD-DIAS-TOTAL =
003610               (W-CD-ANIO1 * 365) + W-CD-D4 - W-CD-D100 + W-CD-D400
003620               + W-DIAS-ACUM-MES(W-FA-T-MES) + W-FA-T-DIA.
003630           PERFORM 3260-VER-BISIESTO THRU 3260-EXIT.
003640           IF W-FA-T-MES > 2 AND CD-ANIO-BISIESTO
003650               ADD 1 TO W-CD-DIAS-TOTAL
003660           END-IF.
003670       3200-EXIT.
003680           EXIT.
003690
003700       3260-VER-BISIESTO.
003710           MOVE "N" TO W-CD-ES-BISIESTO.
003720           DIVIDE W-FA-T-ANIO BY 4   GIVING W-CD-Q REMAINDER W-CD-R4.
003730           DIVIDE W-FA-T-ANIO BY 100 GIVING W-CD-Q REMAINDER W-CD-R100.
003740           DIVIDE W-FA-T-ANIO BY 400 GIVING W-CD-Q REMAINDER W-CD-R400.
003750           IF W-CD-R4 = 0 AND (W-CD-R100 NOT = 0 OR W-CD-R400 = 0)
003760               MOVE "S" TO W-CD-ES-BISIESTO
003770           END-IF.
003780       3260-EXIT.
003790           EXIT.
003800
003810*-----------------------------------------------------------------
003820* SIS-0205 - CAMBIO MES A MES EN LOS MESES DE PLAZO: RECORRE LA
003830* TABLA DE PARES CONSECUTIVOS Y GUARDA EL MEJOR (MAS NEGATIVO,
003840* ES DECIR MAYOR MEJORA) Y EL PEOR (MAS POSITIVO, MAYOR RETRASO).
003850*-----------------------------------------------------------------
003860       3300-BUSCAR-CAMBIO-MES.
003870           MOVE ZERO TO W-TR-MEJOR-CAMBIO.
003880           MOVE ZERO TO W-TR-PEOR-CAMBIO.
003890           MOVE 1    TO W-TR-MEJOR-CAMBIO-IX.
003900           MOVE 1    TO W-TR-PEOR-CAMBIO-IX.
003910           PERFORM 3310-COMPARAR-UN-PAR THRU 3310-EXIT
003920               VARYING W-TR-K FROM 2 BY 1 UNTIL W-TR-K > W-NUM-SNAP.
003930       3300-EXIT.
003940           EXIT.
003950
003960       3310-COMPARAR-UN-PAR.
003970           COMPUTE W-TR-CAMBIO-UN-MES =
003980               TS-MESES-PAGO(W-TR-K) - TS-MESES-PAGO(W-TR-K - 1).
003990           IF W-TR-K = 2 OR W-TR-CAMBIO-UN-MES < W-TR-MEJOR-CAMBIO
004000               MOVE W-TR-CAMBIO-UN-MES TO W-TR-MEJOR-CAMBIO
004010               MOVE W-TR-K             TO W-TR-MEJOR-CAMBIO-IX
004020           END-IF.
004030           IF W-TR-K = 2 OR W-TR-CAMBIO-UN-MES > W-TR-PEOR-CAMBIO
004040               MOVE W-TR-CAMBIO-UN-MES TO W-TR-PEOR-CAMBIO
004050               MOVE W-TR-K             TO W-TR-PEOR-CAMBIO-IX
004060           END-IF.
004070       3310-EXIT.
004080           EXIT.
004090
004100*-----------------------------------------------------------------
004110* IMPRESION DEL REPORTE (BLOQUE RESUMEN + DETALLE MES A MES)
004120*-----------------------------------------------------------------
004130       5000-IMPRIME-REPORTE.
004140           WRITE TRP-LINEA FROM W-LIN-TITULO
004150               AFTER ADVANCING TOP-OF-FORM.
004160
004170           MOVE "PRIMERA FOTOGRAFIA (MES):" TO LEV-ETIQUETA.
004180           MOVE TS-MES(W-TR-PRIMERO) TO LEV-VALOR.
004190           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004200
004210           MOVE "ULTIMA FOTOGRAFIA (MES):" TO LEV-ETIQUETA.
004220           MOVE TS-MES(W-TR-ULTIMO) TO LEV-VALOR.
004230           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004240
004250           MOVE "MEJOR FECHA DE LIBERTAD DE DEUDA:" TO LEV-ETIQUETA.
004260           MOVE TS-FECHA-LIBRE(W-TR-MEJOR-IX) TO LEV-VALOR.
004270           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004280
004290           MOVE "PEOR FECHA DE LIBERTAD DE DEUDA:" TO LEV-ETIQUETA.
004300           MOVE TS-FECHA-LIBRE(W-TR-PEOR-IX) TO LEV-VALOR.
004310           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004320
004330           MOVE "CAMBIO TOTAL EN DIAS (ULT-PRIM):" TO LEV-ETIQUETA.
004340           MOVE W-TR-CAMBIO-DIAS TO W-EDIT-MESES.
004350           MOVE W-EDIT-MESES TO LEV-VALOR.
004360           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004370
004380           MOVE "CAMBIO TOTAL EN MESES DE PLAZO:" TO LEV-ETIQUETA.
004390           MOVE W-TR-CAMBIO-MESES TO W-EDIT-MESES.
004400           MOVE W-EDIT-MESES TO LEV-VALOR.
004410           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004420
004430           MOVE "REDUCCION DE SALDO:" TO LEV-ETIQUETA.
004440           MOVE W-TR-REDUCCION-SALDO TO W-EDIT-MONEDA.
004450           MOVE W-EDIT-MONEDA TO LEV-VALOR.
004460           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004470
004480           MOVE "REDUCCION DE SALDO (% DEL PRIMERO):" TO LEV-ETIQUETA.
004490           MOVE W-TR-PORCENTAJE TO W-EDIT-PORCENTAJE.
004500           MOVE W-EDIT-PORCENTAJE TO LEV-VALOR.
004510           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004520
004530           MOVE "PROMEDIO MENSUAL DE REDUCCION:" TO LEV-ETIQUETA.
004540           MOVE W-TR-PROMEDIO-MES TO W-EDIT-MONEDA.
004550           MOVE W-EDIT-MONEDA TO LEV-VALOR.
004560           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004570
004580           MOVE "MEJOR MES (MAYOR MEJORA EN PLAZO):" TO LEV-ETIQUETA.
004590           MOVE TS-MES(W-TR-MEJOR-CAMBIO-IX) TO LEV-VALOR.
004600           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004610
004620           MOVE "PEOR MES (MAYOR RETRASO EN PLAZO):" TO LEV-ETIQUETA.
004630           MOVE TS-MES(W-TR-PEOR-CAMBIO-IX) TO LEV-VALOR.
004640           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004650
004660           MOVE SPACES TO W-LIN-ETIQUETA-VALOR.
004670           WRITE TRP-LINEA FROM W-LIN-ETIQUETA-VALOR.
004680
004690           PERFORM 5100-IMPRIME-UN-CAMBIO THRU 5100-EXIT
004700               VARYING W-TR-K FROM 2 BY 1 UNTIL W-TR-K > W-NUM-SNAP.
004710           PERFORM 5150-IMPRIME-TOTAL-FOTOS THRU 5150-EXIT.
004720       5000-EXIT.
004730           EXIT.
004740
004750       5100-IMPRIME-UN-CAMBIO.
004760           MOVE TS-MES(W-TR-K - 1) TO LDM-MES-ANT.
004770           MOVE TS-MES(W-TR-K)     TO LDM-MES-NUE.
004780           MOVE TS-MESES-PAGO(W-TR-K - 1) TO LDM-MESES-ANT-ED.
004790           MOVE TS-MESES-PAGO(W-TR-K)     TO LDM-MESES-NUE-ED.
004800           COMPUTE W-TR-CAMBIO-UN-MES =
004810               TS-MESES-PAGO(W-TR-K) - TS-MESES-PAGO(W-TR-K - 1).
004820           MOVE W-TR-CAMBIO-UN-MES TO LDM-CAMBIO-ED.
004830           WRITE TRP-LINEA FROM W-LIN-DETALLE-MES.
004840       5100-EXIT.
004850           EXIT.
004860
004870       5150-IMPRIME-TOTAL-FOTOS.
004880           MOVE "TOTAL DE FOTOGRAFIAS PROCESADAS:" TO LTF-ETIQUETA.
004890           MOVE W-NUM-SNAP TO LTF-CANT-ED.
004900           WRITE TRP-LINEA FROM W-LIN-TOTAL-FOTOS.
004910       5150-EXIT.
004920           EXIT.
004930
004940       5900-IMPRIME-SIN-DATOS.
004950           WRITE TRP-LINEA FROM W-LIN-TITULO
004960               AFTER ADVANCING TOP-OF-FORM.
004970           WRITE TRP-LINEA FROM W-LIN-SIN-DATOS.
004980       5900-EXIT.
004990           EXIT.
005000
005010       9000-FINAL.
005020           DISPLAY "TRENDRPT: FOTOGRAFIAS LEIDAS: " W-NUM-SNAP.
005030           CLOSE SNAPSHOTS TREND-REPORT.
005040       9000-EXIT.
005050           EXIT.
